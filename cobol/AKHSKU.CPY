000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHSKU.CPY                                                *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      SKU-map layout (SKU-RAW-REC, cleansed by AKHING0) and the *
000800*      staging copy (STG-SKU-REC, built by AKHSTG0).  This is    *
000900*      the join key between storefront line-item names and the  *
001000*      internal product/recipe keys -- see AKHDIM0 and AKHFCL0.  *
001100*               @BANNER_END@                                     *
001200*                                                                *
001300*----------------------------------------------------------------*
001400*
001500*    CHANGE ACTIVITY
001600*
001700*      DATE       INIT  TICKET    DESCRIPTION
001800*      --------   ----  --------  --------------------------------
001900*      1988-06-21 DJS   BI-0041   ORIGINAL LAYOUT, 1 REC/INTERNAL
002000*      1994-02-02 TLM   BI-0203   ADDED STG-SKU-REC; SKM-ACTIVE
002100*                                 DEFAULTS TO 'Y'ES WHEN BLANK (R5
002200*
002300*----------------------------------------------------------------*
002400*    01  SKU-RAW-REC  --  RAW/CLEANSED SKU-MAP RECORD (FD)
002500*----------------------------------------------------------------*
002600    01  SKU-RAW-REC.
002700        05  SKM-INTERNAL-SKU          PIC X(15).
002800        05  SKM-LINE-NAME             PIC X(40).
002900        05  SKM-HANDLE                PIC X(30).
003000        05  SKM-SIZE-ML               PIC 9(4).
003100        05  SKM-RECIPE-ID             PIC X(10).
003200        05  SKM-CATEGORY              PIC X(25).
003300        05  SKM-ACTIVE                PIC X(5).
003400        05  SKM-LOAD-TS               PIC X(6).
003500        05  FILLER                    PIC X(15).
003600*
003700*----------------------------------------------------------------*
003800*    01  STG-SKU-REC  --  STAGING SKU MAP, 1 PER INTERNAL SKU
003900*----------------------------------------------------------------*
004000    01  STG-SKU-REC.
004100        05  STG-SKU-INTERNAL-SKU      PIC X(15).
004200        05  STG-SKU-LINE-NAME         PIC X(40).
004300        05  STG-SKU-HANDLE            PIC X(30).
004400        05  STG-SKU-SIZE-ML           PIC 9(4).
004500        05  STG-SKU-RECIPE-ID         PIC X(10).
004600        05  STG-SKU-CATEGORY          PIC X(25).
004700        05  STG-SKU-ACTIVE-SW         PIC X(1).
004800            88  STG-SKU-IS-ACTIVE     VALUE 'Y'.
004900        05  FILLER                    PIC X(14).

