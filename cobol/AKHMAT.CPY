000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHMAT.CPY                                                *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Material-cost layout (MAT-RAW-REC, cleansed by AKHING0),  *
000800*      the staging copy (STG-MAT-REC, built by AKHSTG0) and      *
000900*      DIM-MATERIAL-REC -- per SPEC this dimension is simply a   *
001000*      copy of the staged material costs, so it shares the same  *
001100*      field list rather than getting a layout of its own.       *
001200*               @BANNER_END@                                     *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*
001600*    CHANGE ACTIVITY
001700*
001800*      DATE       INIT  TICKET    DESCRIPTION
001900*      --------   ----  --------  --------------------------------
002000*      1989-03-02 DJS   BI-0072   ORIGINAL LAYOUT, 1 REC/MATERIAL.
002100*      1994-02-02 TLM   BI-0203   ADDED STG-MAT-REC AND DIM-MATERI
002200*                                 MAT-HAS-COST DEFAULTS 'N'O WHEN
002300*                                 BLANK (R5, R15).
002400*
002500*----------------------------------------------------------------*
002600*    01  MAT-RAW-REC  --  RAW/CLEANSED MATERIAL-COST RECORD (FD)
002700*----------------------------------------------------------------*
002800    01  MAT-RAW-REC.
002900        05  MAT-ID                    PIC X(10).
003000        05  MAT-NAME                  PIC X(30).
003100        05  MAT-INGREDIENT            PIC X(30).
003200        05  MAT-CATEGORY              PIC X(20).
003300        05  MAT-UNIT                  PIC X(10).
003400        05  MAT-COST-PER-UNIT         PIC S9(5)V9(4).
003500        05  MAT-COST-PER-ML           PIC S9(5)V9(4).
003600        05  MAT-HAS-COST              PIC X(5).
003700        05  MAT-SUPPLIER              PIC X(25).
003800        05  MAT-LOAD-TS               PIC X(6).
003900        05  FILLER                    PIC X(6).
004000*
004100*----------------------------------------------------------------*
004200*    01  STG-MAT-REC / 01 DIM-MATERIAL-REC  --  STAGING MATERIAL
004300*        COST, 1 PER MATERIAL ID, ALSO SERVES AS DIM-MATERIAL.
004400*----------------------------------------------------------------*
004500    01  STG-MAT-REC.
004600        05  STG-MAT-ID                PIC X(10).
004700        05  STG-MAT-NAME              PIC X(30).
004800        05  STG-MAT-INGREDIENT        PIC X(30).
004900        05  STG-MAT-CATEGORY          PIC X(20).
005000        05  STG-MAT-UNIT              PIC X(10).
005100        05  STG-MAT-COST-PER-UNIT     PIC S9(5)V9(4)  COMP-3.
005200        05  STG-MAT-COST-PER-ML       PIC S9(5)V9(4)  COMP-3.
005300        05  STG-MAT-HAS-COST-SW       PIC X(1).
005400            88  STG-MAT-COST-KNOWN    VALUE 'Y'.
005500        05  STG-MAT-SUPPLIER          PIC X(25).
005600        05  FILLER                    PIC X(9).
005700*
005800    01  DIM-MATERIAL-REC.
005900        05  DM-MAT-ID                 PIC X(10).
006000        05  DM-MAT-NAME               PIC X(30).
006100        05  DM-MAT-INGREDIENT         PIC X(30).
006200        05  DM-MAT-CATEGORY           PIC X(20).
006300        05  DM-MAT-UNIT               PIC X(10).
006400        05  DM-MAT-COST-PER-UNIT      PIC S9(5)V9(4)  COMP-3.
006500        05  DM-MAT-COST-PER-ML        PIC S9(5)V9(4)  COMP-3.
006600        05  DM-MAT-HAS-COST-SW        PIC X(1).
006700            88  DM-MAT-COST-KNOWN     VALUE 'Y'.
006800        05  DM-MAT-SUPPLIER           PIC X(25).
006900        05  FILLER                    PIC X(9).

