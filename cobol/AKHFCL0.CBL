000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHFCL0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  MAY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHFCL0 -- FACT-ORDER-LINE DISCOUNT ALLOCATION (R13, R14) *
001200*                                                                *
001300*      CALLED SUBPROGRAM, SECOND LEG OF THE AKHFCT0/AKHFCL0/     *
001400*      AKHFCC0/AKHFCM0 CHAIN.  CALLED ONCE PER STAGED LINE,      *
001500*      AFTER THE ORDER'S OWN TOTALS ARE ALREADY KNOWN.  LOOKS
001600*      THE LINE UP IN THE STAGED SKU MAP ON EXACT LINE-ITEM      *
001700*      NAME (LOADED ONCE, FIRST CALL) TO GET THE INTERNAL-SKU/   *
001800*      RECIPE-ID/SIZE-ML FOR THE COGS LEG; BLANK INTERNAL-SKU    *
001900*      WHEN UNMAPPED.  OWNS FACT-ORDER-LINE-FILE -- OPENS IT ON
002000*      ITS FIRST CALL, WRITES ONE RECORD PER LINE, AND CLOSES IT *
002100*      WHEN AKHFCT0 SIGNALS FCL-FUNCTION = 'C' AT END OF RUN.    *
002200*      CALLS AKHFCC0 FOR THE COGS/MARGIN FIELDS BEFORE WRITING.  *
002300*               @BANNER_END@                                     *
002400*                                                                *
002500*----------------------------------------------------------------*
002600*
002700*    AMENDMENT HISTORY
002800*
002900*      DATE       INIT  TICKET    DESCRIPTION
003000*      --------   ----  --------  --------------------------------
003100*      1994-05-19 TLM   BI-0211   ORIGINAL PROGRAM.
003200*      1999-01-08 RMH   Y2K-0031  NO DATE ARITHMETIC IN THIS
003300*                                 PROGRAM -- REVIEWED, NOT AT RISK
003400*      2004-07-14 KPD   BI-0377   SKU-MAP LOOKUP MOVED HERE FROM
003500*                                 AKHDIM0 -- EACH STEP THAT NEEDS
003600*                                 THE PRODUCT KEY LOADS ITS OWN
003700*                                 COPY OF THE TABLE.
003710*      2005-11-09 KPD   BI-0431   FACT-LINE-REC NOW COMES IN VIA
003720*                                 COPY AKHFLIN INSTEAD OF BEING
003730*                                 HAND-TYPED HERE -- SPLIT OUT OF
003740*                                 AKHFACT SO AKHRUN0 CAN COPY THE
003750*                                 ORDER AND LINE RECORDS BOTH.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT STG-SKUMAP-FILE   ASSIGN TO AKHSSKU
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS IS WS-STGSKU-STATUS.
005000     SELECT FACT-LINE-FILE    ASSIGN TO AKHFLIN
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS IS WS-FLIN-STATUS.
005300*----------------------------------------------------------------*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700 FD  STG-SKUMAP-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORDING MODE IS F.
006000 01  STG-SKU-REC.
006100     05  STG-SKU-INTERNAL-SKU      PIC X(15).
006200     05  STG-SKU-LINE-NAME         PIC X(40).
006300     05  STG-SKU-HANDLE            PIC X(30).
006400     05  STG-SKU-SIZE-ML           PIC 9(4).
006500     05  STG-SKU-RECIPE-ID         PIC X(10).
006600     05  STG-SKU-CATEGORY          PIC X(25).
006700     05  STG-SKU-ACTIVE-SW         PIC X(1).
006800     05  FILLER                    PIC X(14).
006900*
007000 FD  FACT-LINE-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007250*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHFLIN RATHER
007260*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHRUN0'S.
007300     COPY AKHFLIN.
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300 01  WS-FILE-STATUSES.
009400     05  WS-STGSKU-STATUS           PIC X(2)  VALUE SPACES.
009500     05  WS-FLIN-STATUS             PIC X(2)  VALUE SPACES.
009550     05  FILLER                     PIC X(2)  VALUE SPACES.
009600 01  WS-STATUS-LINE REDEFINES WS-FILE-STATUSES
009700                                   PIC X(6).
009800*
009900 01  WS-CALL-COUNT                  PIC 9(7)  VALUE 0.
010000 01  WS-CALL-COUNT-EDITED REDEFINES WS-CALL-COUNT
010100                                   PIC ZZZZZZ9.
010200*
010300*    USED TO TRIM TRAILING SPACES OFF AN UNMAPPED LINE-ITEM NAME
010400*    BEFORE IT GOES OUT IN A DIAGNOSTIC DISPLAY LINE.
010500*
010600 01  WS-UNMAPPED-NAME-WORK          PIC X(40) VALUE SPACES.
010700 01  WS-UNMAPPED-NAME-CHARS REDEFINES WS-UNMAPPED-NAME-WORK.
010800     05  UNM-CHAR OCCURS 40 TIMES    PIC X(1).
010900 01  WS-UNMAPPED-LEN                PIC 9(2)  COMP VALUE 0.
011000*
011100*    SKU-MAP TABLE -- LOADED ONCE ON THE FIRST CALL, KEYED BY
011200*    EXACT LINE-ITEM NAME, SCANNED BY A LINEAR SEARCH.
011300*
011400 01  WS-SKU-TABLE-AREA.
011500     05  WS-SKU-COUNT               PIC 9(4)  COMP  VALUE 0.
011600     05  WS-SKU-ENTRY OCCURS 1000 TIMES
011700                       INDEXED BY SKU-IDX.
011800         10  WSK-LINE-NAME          PIC X(40).
011900         10  WSK-INTERNAL-SKU       PIC X(15).
012000         10  WSK-RECIPE-ID          PIC X(10).
012100         10  WSK-SIZE-ML            PIC 9(4)  COMP.
012150         10  FILLER                 PIC X(1).
012200 01  WS-MATCH-FOUND-SW              PIC X(1)  VALUE 'N'.
012300     88  WS-MATCH-WAS-FOUND         VALUE 'Y'.
012400*
012500 01  WS-CNT-FACT-LINE               PIC 9(7)  COMP  VALUE 0.
012600 01  WS-CNT-UNMAPPED                PIC 9(7)  COMP  VALUE 0.
012700*
012800*    WORK FIELDS FOR R13/R14.
012900*
013000 01  WS-FCL-GROSS-REV               PIC S9(7)V99 COMP-3 VALUE 0.
013100 01  WS-FCL-ALLOC-DISC              PIC S9(7)V99 COMP-3 VALUE 0.
013200 01  WS-FCL-NET-REV                 PIC S9(7)V99 COMP-3 VALUE 0.
013300*
013400     COPY AKHFPARM.
013500*
013600 LINKAGE SECTION.
013700 01  LK-FCL-PARM-REC.
013800     05  LK-FCL-FUNCTION            PIC X(1).
013900     05  LK-FCL-ORDER-ID            PIC 9(12).
014000     05  LK-FCL-LINE-NO             PIC 9(4)        COMP.
014100     05  LK-FCL-LINE-NAME           PIC X(40).
014200     05  LK-FCL-QTY                 PIC 9(4)        COMP.
014300     05  LK-FCL-PRICE               PIC S9(5)V99.
014400     05  LK-FCL-LINE-DISC           PIC S9(5)V99.
014500     05  LK-FCL-FUL-STATUS          PIC X(12).
014600     05  LK-FCL-DATE-KEY            PIC 9(8).
014700     05  LK-FCL-ORDER-GROSS         PIC S9(7)V99    COMP-3.
014800     05  LK-FCL-ORDER-DISC          PIC S9(7)V99    COMP-3.
014850     05  FILLER                     PIC X(1).
014900*----------------------------------------------------------------*
015000 PROCEDURE DIVISION USING LK-FCL-PARM-REC.
015100*----------------------------------------------------------------*
015200*
015300 000-MAIN-LOGIC.
015400     ADD 1 TO WS-CALL-COUNT.
015500     IF WS-CALL-COUNT = 1
015600         PERFORM 800-FIRST-CALL-SETUP.
015700     IF LK-FCL-FUNCTION = 'C'
015800         PERFORM 900-CLOSE-DOWN
015900     ELSE
016000         PERFORM 100-BUILD-ONE-LINE
016100     END-IF.
016200     GOBACK.
016300*
016400*    FIRST-CALL SETUP -- OPENS BOTH OF THIS PROGRAM'S FILES AND
016500*    LOADS THE SKU-MAP TABLE ONCE FOR THE WHOLE RUN.
016600*
016700 800-FIRST-CALL-SETUP.
016800     DISPLAY 'AKHFCL0 -- FIRST CALL THIS RUN, LOADING SKU MAP'.
016900     OPEN INPUT STG-SKUMAP-FILE.
017000     OPEN OUTPUT FACT-LINE-FILE.
017100     PERFORM 810-LOAD-SKU-LOOP THRU 810-EXIT
017200         UNTIL WS-STGSKU-STATUS = '10'.
017300     CLOSE STG-SKUMAP-FILE.
017400*
017500 810-LOAD-SKU-LOOP.
017600     READ STG-SKUMAP-FILE
017700         AT END
017800             MOVE '10' TO WS-STGSKU-STATUS
017900             GO TO 810-EXIT.
018000     IF WS-SKU-COUNT < 1000
018100         ADD 1 TO WS-SKU-COUNT
018200         SET SKU-IDX TO WS-SKU-COUNT
018300         MOVE STG-SKU-LINE-NAME TO WSK-LINE-NAME(SKU-IDX)
018400         MOVE STG-SKU-INTERNAL-SKU TO WSK-INTERNAL-SKU(SKU-IDX)
018500         MOVE STG-SKU-RECIPE-ID TO WSK-RECIPE-ID(SKU-IDX)
018600         MOVE STG-SKU-SIZE-ML TO WSK-SIZE-ML(SKU-IDX)
018700     END-IF.
018800 810-EXIT.
018900     EXIT.
019000*
019100 100-BUILD-ONE-LINE.
019200     MOVE LK-FCL-ORDER-ID TO FL-ORDER-ID.
019300     MOVE LK-FCL-LINE-NO TO FL-LINE-NO.
019400     MOVE LK-FCL-DATE-KEY TO FL-DATE-KEY.
019500     MOVE LK-FCL-QTY TO FL-QTY.
019600     MOVE LK-FCL-PRICE TO FL-UNIT-PRICE.
019700     MOVE LK-FCL-LINE-DISC TO FL-LINE-DISC.
019800     PERFORM 110-FIND-SKU-MATCH.
019900     COMPUTE WS-FCL-GROSS-REV ROUNDED =
020000         LK-FCL-PRICE * LK-FCL-QTY.
020100     MOVE WS-FCL-GROSS-REV TO FL-GROSS-REV.
020200     IF LK-FCL-ORDER-GROSS > 0
020300         COMPUTE WS-FCL-ALLOC-DISC ROUNDED =
020400             (WS-FCL-GROSS-REV / LK-FCL-ORDER-GROSS)
020500                 * LK-FCL-ORDER-DISC
020600     ELSE
020700         MOVE 0 TO WS-FCL-ALLOC-DISC
020800     END-IF.
020900     MOVE WS-FCL-ALLOC-DISC TO FL-ALLOC-DISC.
021000     COMPUTE WS-FCL-NET-REV ROUNDED =
021100         WS-FCL-GROSS-REV - LK-FCL-LINE-DISC - WS-FCL-ALLOC-DISC.
021200     MOVE WS-FCL-NET-REV TO FL-NET-REV.
021300     PERFORM 120-CALL-COGS-CHAIN.
021400     MOVE SPACES TO FILLER IN FACT-LINE-REC.
021500     WRITE FACT-LINE-REC.
021600     ADD 1 TO WS-CNT-FACT-LINE.
021700*
021800*    EXACT LINE-ITEM NAME MATCH AGAINST THE SKU TABLE (R13'S
021900*    "PRODUCT KEY VIA SKU MAP").  NO MATCH LEAVES FL-INTERNAL-SKU
022000*    BLANK, WHICH AKHFCC0 TREATS AS "NO INGREDIENT DATA AT ALL".
022100*
022200 110-FIND-SKU-MATCH.
022300     MOVE SPACES TO FL-INTERNAL-SKU.
022400     MOVE 'N' TO WS-MATCH-FOUND-SW.
022500     PERFORM 112-SCAN-SKU-TABLE THRU 112-EXIT
022600         VARYING SKU-IDX FROM 1 BY 1
022700         UNTIL SKU-IDX > WS-SKU-COUNT OR WS-MATCH-WAS-FOUND.
022800     IF NOT WS-MATCH-WAS-FOUND
022900         ADD 1 TO WS-CNT-UNMAPPED
023000         PERFORM 114-DISPLAY-UNMAPPED THRU 114-BACK-LOOP
023100     END-IF.
023200*
023300*    BACKWARD BLANK-SCAN, SAME IDIOM AS THE SHIP-CODE BUILDER IN
023400*    AKHFCT0/AKHDIM0 -- FINDS THE LAST NON-SPACE CHARACTER SO THE
023500*    DIAGNOSTIC LINE DOES NOT TRAIL OFF IN SPACES.
023600*
023700 114-DISPLAY-UNMAPPED.
023800     MOVE LK-FCL-LINE-NAME TO WS-UNMAPPED-NAME-WORK.
023900     MOVE 40 TO WS-UNMAPPED-LEN.
024000 114-BACK-LOOP.
024100     IF WS-UNMAPPED-LEN > 0
024200         IF UNM-CHAR(WS-UNMAPPED-LEN) = SPACE
024300             SUBTRACT 1 FROM WS-UNMAPPED-LEN
024400             GO TO 114-BACK-LOOP.
024500     IF WS-UNMAPPED-LEN > 0
024600         DISPLAY 'AKHFCL0 -- UNMAPPED LINE NAME: '
024700             WS-UNMAPPED-NAME-WORK(1:WS-UNMAPPED-LEN)
024800     ELSE
024900         DISPLAY 'AKHFCL0 -- UNMAPPED LINE NAME: (BLANK)'
025000     END-IF.
025100*
025200 112-SCAN-SKU-TABLE.
025300     IF WSK-LINE-NAME(SKU-IDX) = LK-FCL-LINE-NAME
025400         SET WS-MATCH-WAS-FOUND TO TRUE
025500         MOVE WSK-INTERNAL-SKU(SKU-IDX) TO FL-INTERNAL-SKU.
025600 112-EXIT.
025700     EXIT.
025800*
025900*    ONE CALL TO AKHFCC0 PER LINE, WHETHER OR NOT THE LINE MAPPED
026000*    TO A PRODUCT -- AKHFCC0 DECIDES WHAT "NO RECIPE DATA" MEANS.
026100*
026200 120-CALL-COGS-CHAIN.
026300     MOVE 'P' TO FCC-FUNCTION.
026400     MOVE FL-ORDER-ID TO FCC-ORDER-ID.
026500     MOVE FL-LINE-NO TO FCC-LINE-NO.
026600     MOVE FL-INTERNAL-SKU TO FCC-INTERNAL-SKU.
026700     IF WS-MATCH-WAS-FOUND
026800         MOVE WSK-RECIPE-ID(SKU-IDX) TO FCC-RECIPE-ID
026900         MOVE WSK-SIZE-ML(SKU-IDX) TO FCC-SIZE-ML
027000     ELSE
027100         MOVE SPACES TO FCC-RECIPE-ID
027200         MOVE 0 TO FCC-SIZE-ML
027300     END-IF.
027400     MOVE WS-FCL-NET-REV TO FCC-NET-REV.
027500     MOVE LK-FCL-QTY TO FCC-QTY.
027600     CALL 'AKHFCC0' USING FCC-PARM-REC.
027700     MOVE FCC-OUT-EST-COGS TO FL-EST-COGS.
027800     MOVE FCC-OUT-MISSING-SW TO FL-MISSING-COST.
027900     MOVE FCC-OUT-MARGIN TO FL-GROSS-MARGIN.
028000     MOVE FCC-OUT-MARGIN-PCT TO FL-MARGIN-PCT.
028100*
028200*    END-OF-RUN CLOSE, CASCADED DOWN FROM AKHFCT0 -- CLOSES THIS
028300*    PROGRAM'S OWN FILE, THEN SIGNALS AKHFCC0 TO CLOSE ITS OWN.
028400*
028500 900-CLOSE-DOWN.
028600     CLOSE FACT-LINE-FILE.
028700     DISPLAY 'AKHFCL0 -- FACT LINES   ' WS-CNT-FACT-LINE.
028800     DISPLAY 'AKHFCL0 -- UNMAPPED     ' WS-CNT-UNMAPPED.
028900     DISPLAY 'AKHFCL0 -- FINAL STATUS ' WS-STATUS-LINE.
029000     MOVE 'C' TO FCC-FUNCTION.
029100     CALL 'AKHFCC0' USING FCC-PARM-REC.
029200*
029300* END OF PROGRAM AKHFCL0.

