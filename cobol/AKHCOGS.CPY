000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHCOGS.CPY                                               *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Fact-COGS-estimate output layout -- one row per order     *
000800*      line per recipe ingredient, built by AKHFCC0 and summed   *
000900*      back onto FACT-LINE-REC by AKHFCM0 (R15-R19).
001000*               @BANNER_END@                                     *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*
001400*    CHANGE ACTIVITY
001500*
001600*      DATE       INIT  TICKET    DESCRIPTION
001700*      --------   ----  --------  --------------------------------
001800*      1994-05-19 TLM   BI-0212   ORIGINAL LAYOUT.
001900*      1999-01-08 RMH   Y2K-0031  NO DATE FIELDS ON THIS RECORD --
002000*                                 REVIEWED AND LEFT AS-IS.
002100*
002200*----------------------------------------------------------------*
002300*    01  FACT-COGS-REC  --  ONE PER LINE PER INGREDIENT
002400*----------------------------------------------------------------*
002500    01  FACT-COGS-REC.
002600        05  FC-ORDER-ID               PIC 9(12).
002700        05  FC-LINE-NO                PIC 9(4)        COMP.
002800        05  FC-INTERNAL-SKU           PIC X(15).
002900        05  FC-MATERIAL-ID            PIC X(10).
003000        05  FC-INGREDIENT             PIC X(30).
003100        05  FC-AMOUNT-ML              PIC S9(4)V9(4)  COMP-3.
003200        05  FC-COST-PER-ML            PIC S9(5)V9(4)  COMP-3.
003300        05  FC-LINE-COST              PIC S9(5)V9(4)  COMP-3.
003400        05  FC-HAS-COST               PIC X(1).
003500            88  FC-COST-IS-KNOWN      VALUE 'Y'.
003600        05  FILLER                    PIC X(10).

