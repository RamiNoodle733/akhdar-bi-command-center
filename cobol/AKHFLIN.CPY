000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHFLIN.CPY                                               *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Fact-order-line output layout, built by AKHFCL0 (R13) and *
000800*      re-read by AKHRUN0 for the DATA SUMMARY report.  Split    *
000900*      out of AKHFACT.CPY under BI-0431 so a program that needs  *
001000*      both the order and the line record (AKHRUN0) can COPY    *
001100*      each under its own FD without a duplicate 01-level name.  *
001200*      Money fields are COMP-3, the way this shop has always     *
001300*      packed stored balances.                                   *
001400*               @BANNER_END@                                     *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*
001800*    CHANGE ACTIVITY
001900*
002000*      DATE       INIT  TICKET    DESCRIPTION
002100*      --------   ----  --------  --------------------------------
002200*      1994-05-19 TLM   BI-0211   ORIGINAL LAYOUT (AS PART OF
002300*                                 AKHFACT.CPY) -- LINE LEVEL
002400*                                 DISCOUNT ALLOCATION (R13/R14).
002500*      1999-01-08 RMH   Y2K-0031  FL-DATE-KEY CONFIRMED AS AN 8-
002600*                                 DIGIT CCYYMMDD NUMERIC COMPARE.
002700*      2004-07-14 KPD   BI-0378   ADDED FL-EST-COGS/FL-MISSING-CO
002800*                                 FL-GROSS-MARGIN/FL-MARGIN-PCT F
002900*                                 THE COGS ROLL-UP (AKHFCM0).
003000*      2005-11-09 KPD   BI-0431   SPLIT OUT OF AKHFACT.CPY SO
003100*                                 AKHRUN0 CAN COPY THE ORDER AND
003200*                                 LINE RECORDS UNDER TWO FD'S.
003300*
003400*----------------------------------------------------------------*
003500*    01  FACT-LINE-REC  --  ONE PER ORDER LINE
003600*----------------------------------------------------------------*
003700    01  FACT-LINE-REC.
003800        05  FL-ORDER-ID               PIC 9(12).
003900        05  FL-LINE-NO                PIC 9(4)        COMP.
004000        05  FL-INTERNAL-SKU           PIC X(15).
004100        05  FL-DATE-KEY               PIC 9(8).
004200        05  FL-QTY                    PIC 9(4)        COMP.
004300        05  FL-UNIT-PRICE             PIC S9(5)V99    COMP-3.
004400        05  FL-GROSS-REV              PIC S9(7)V99    COMP-3.
004500        05  FL-LINE-DISC              PIC S9(5)V99    COMP-3.
004600        05  FL-ALLOC-DISC             PIC S9(7)V99    COMP-3.
004700        05  FL-NET-REV                PIC S9(7)V99    COMP-3.
004800        05  FL-EST-COGS               PIC S9(5)V9(4)  COMP-3.
004900        05  FL-MISSING-COST           PIC X(1).
005000            88  FL-COST-IS-MISSING    VALUE 'Y'.
005100        05  FL-GROSS-MARGIN           PIC S9(7)V9(4)  COMP-3.
005200        05  FL-MARGIN-PCT             PIC S9(3)V99    COMP-3.
005300        05  FILLER                    PIC X(10).
