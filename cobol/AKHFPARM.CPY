000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHFPARM.CPY                                              *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      LINKAGE parameter areas for the AKHFCT0 -> AKHFCL0 ->     *
000800*      AKHFCC0 -> AKHFCM0 CALL chain.  Each hop passes ONE group *
000900*      by reference -- the caller fills the input fields, the    *
001000*      callee fills any OUT- fields before GOBACK, same "common  *
001100*      work area" habit as AKHWORK.CPY.  FCL-FUNCTION/FCC-       *
001200*      FUNCTION carry 'P' (process one line) or 'C' (close the   *
001300*      callee's own output file at end of run).                  *
001400*               @BANNER_END@                                     *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*
001800*    CHANGE ACTIVITY
001900*
002000*      DATE       INIT  TICKET    DESCRIPTION
002100*      --------   ----  --------  --------------------------------
002200*      1994-05-19 TLM   BI-0211   ORIGINAL COPYBOOK, FCL-PARM-REC
002300*                                 ONLY.
002400*      1994-06-02 TLM   BI-0212   ADDED FCC-PARM-REC AND FCM-PARM-
002500*                                 REC FOR THE COGS/MARGIN STEPS.
002600*
002700*----------------------------------------------------------------*
002800*    01  FCL-PARM-REC  --  AKHFCT0 TO AKHFCL0, ONE PER LINE
002900*----------------------------------------------------------------*
003000 01  FCL-PARM-REC.
003100     05  FCL-FUNCTION              PIC X(1).
003200     05  FCL-ORDER-ID              PIC 9(12).
003300     05  FCL-LINE-NO               PIC 9(4)        COMP.
003400     05  FCL-LINE-NAME             PIC X(40).
003500     05  FCL-QTY                   PIC 9(4)        COMP.
003600     05  FCL-PRICE                 PIC S9(5)V99.
003700     05  FCL-LINE-DISC             PIC S9(5)V99.
003800     05  FCL-FUL-STATUS            PIC X(12).
003900     05  FCL-DATE-KEY              PIC 9(8).
004000     05  FCL-ORDER-GROSS           PIC S9(7)V99    COMP-3.
004100     05  FCL-ORDER-DISC            PIC S9(7)V99    COMP-3.
004150     05  FILLER                    PIC X(1).
004200*
004300*----------------------------------------------------------------*
004400*    01  FCC-PARM-REC  --  AKHFCL0 TO AKHFCC0, ONE PER LINE
004500*----------------------------------------------------------------*
004600 01  FCC-PARM-REC.
004700     05  FCC-FUNCTION              PIC X(1).
004800     05  FCC-ORDER-ID              PIC 9(12).
004900     05  FCC-LINE-NO               PIC 9(4)        COMP.
005000     05  FCC-INTERNAL-SKU          PIC X(15).
005100     05  FCC-RECIPE-ID             PIC X(10).
005200     05  FCC-SIZE-ML               PIC 9(4)        COMP.
005300     05  FCC-NET-REV               PIC S9(7)V99    COMP-3.
005400     05  FCC-QTY                   PIC 9(4)        COMP.
005500     05  FCC-OUT-EST-COGS          PIC S9(5)V9(4)  COMP-3.
005600     05  FCC-OUT-MISSING-SW        PIC X(1).
005700     05  FCC-OUT-MARGIN            PIC S9(7)V9(4)  COMP-3.
005800     05  FCC-OUT-MARGIN-PCT        PIC S9(3)V99    COMP-3.
005850     05  FILLER                    PIC X(1).
005900*
006000*----------------------------------------------------------------*
006100*    01  FCM-PARM-REC  --  AKHFCC0 TO AKHFCM0, ONE PER LINE
006200*----------------------------------------------------------------*
006300 01  FCM-PARM-REC.
006400     05  FCM-TOTAL-COGS            PIC S9(5)V9(4)  COMP-3.
006500     05  FCM-HAS-INGR-SW           PIC X(1).
006600     05  FCM-HAS-MISSING-SW        PIC X(1).
006700     05  FCM-NET-REV               PIC S9(7)V99    COMP-3.
006800     05  FCM-QTY                   PIC 9(4)        COMP.
006900     05  FCM-OUT-MARGIN            PIC S9(7)V9(4)  COMP-3.
007000     05  FCM-OUT-MARGIN-PCT        PIC S9(3)V99    COMP-3.
007050     05  FILLER                    PIC X(1).

