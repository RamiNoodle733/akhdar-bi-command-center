000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHCUS.CPY                                                *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Customer-export layout (CUS-RAW-REC, cleansed by AKHING0) *
000800*      and the staging copy (STG-CUS-REC, built by AKHSTG0).     *
000900*      NOTE -- the customer DIMENSION is driven off distinct     *
001000*      order e-mails, not off this file; this record is only a  *
001100*      left-join source for address and marketing attributes.    *
001200*               @BANNER_END@                                     *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*
001600*    CHANGE ACTIVITY
001700*
001800*      DATE       INIT  TICKET    DESCRIPTION
001900*      --------   ----  --------  --------------------------------
002000*      1987-04-09 DJS   BI-0014   ORIGINAL LAYOUT, 1 REC/CUSTOMER.
002100*      1994-02-02 TLM   BI-0203   ADDED STG-CUS-REC FOR THE STAGIN
002200*                                 LAYER; FLAGS DEFAULT TO 'N'O (R5
002300*
002400*----------------------------------------------------------------*
002500*    01  CUS-RAW-REC  --  RAW/CLEANSED CUSTOMER RECORD (FD)
002600*----------------------------------------------------------------*
002700    01  CUS-RAW-REC.
002800        05  CUS-ID                    PIC 9(12).
002900        05  CUS-FIRST                 PIC X(20).
003000        05  CUS-LAST                  PIC X(20).
003100        05  CUS-EMAIL                 PIC X(40).
003200        05  CUS-EMAIL-MKT             PIC X(3).
003300        05  CUS-SMS-MKT               PIC X(3).
003400        05  CUS-CITY                  PIC X(20).
003500        05  CUS-PROV-CODE             PIC X(5).
003600        05  CUS-COUNTRY-CODE          PIC X(5).
003700        05  CUS-ZIP                   PIC X(10).
003800        05  CUS-TOTAL-SPENT           PIC S9(7)V99.
003900        05  CUS-TOTAL-ORDERS          PIC 9(5).
004000        05  CUS-LOAD-TS               PIC X(6).
004100        05  FILLER                    PIC X(92).
004200*
004300*----------------------------------------------------------------*
004400*    01  STG-CUS-REC  --  STAGING CUSTOMER, 1 PER CUSTOMER ID
004500*----------------------------------------------------------------*
004600    01  STG-CUS-REC.
004700        05  STG-CUS-ID                PIC 9(12).
004800        05  STG-CUS-EMAIL             PIC X(40).
004900        05  STG-CUS-CITY              PIC X(20).
005000        05  STG-CUS-PROV-CODE         PIC X(5).
005100        05  STG-CUS-COUNTRY-CODE      PIC X(5).
005200        05  STG-CUS-ZIP               PIC X(10).
005300        05  STG-CUS-EMAIL-MKT-SW      PIC X(1).
005400            88  STG-CUS-EMAIL-MKT-YES VALUE 'Y'.
005500        05  STG-CUS-SMS-MKT-SW        PIC X(1).
005600            88  STG-CUS-SMS-MKT-YES   VALUE 'Y'.
005700        05  STG-CUS-TOTAL-SPENT       PIC S9(7)V99.
005800        05  STG-CUS-TOTAL-ORDERS      PIC 9(5).
005900        05  FILLER                    PIC X(20).

