000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHRCP.CPY                                                *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Recipe layout (RCP-RAW-REC, cleansed by AKHING0) and the  *
000800*      staging copy (STG-RCP-REC, built by AKHSTG0).  One row    *
000900*      per ingredient per recipe variant; only RCP-VARIANT       *
001000*      'final' is costed -- see AKHFCC0, paragraph 200.          *
001100*               @BANNER_END@                                     *
001200*                                                                *
001300*----------------------------------------------------------------*
001400*
001500*    CHANGE ACTIVITY
001600*
001700*      DATE       INIT  TICKET    DESCRIPTION
001800*      --------   ----  --------  --------------------------------
001900*      1990-01-15 DJS   BI-0088   ORIGINAL LAYOUT, 1 REC/INGREDIEN
002000*      1994-02-02 TLM   BI-0203   ADDED STG-RCP-REC FOR THE STAGIN
002100*                                 LAYER.
002200*
002300*----------------------------------------------------------------*
002400*    01  RCP-RAW-REC  --  RAW/CLEANSED RECIPE RECORD (FD)
002500*----------------------------------------------------------------*
002600    01  RCP-RAW-REC.
002700        05  RCP-ID                    PIC X(10).
002800        05  RCP-NAME                  PIC X(30).
002900        05  RCP-VARIANT               PIC X(10).
003000        05  RCP-BATCH-ML              PIC 9(4).
003100        05  RCP-INGREDIENT            PIC X(30).
003200        05  RCP-PERCENT               PIC S9(3)V9(4).
003300        05  RCP-AMOUNT-ML             PIC S9(4)V9(4).
003400        05  RCP-MATERIAL-ID           PIC X(10).
003500        05  RCP-LOAD-TS               PIC X(6).
003600        05  FILLER                    PIC X(25).
003700*
003800*----------------------------------------------------------------*
003900*    01  STG-RCP-REC  --  STAGING RECIPE, 1 PER RECIPE INGREDIENT
004000*----------------------------------------------------------------*
004100    01  STG-RCP-REC.
004200        05  STG-RCP-ID                PIC X(10).
004300        05  STG-RCP-VARIANT           PIC X(10).
004400        05  STG-RCP-BATCH-ML          PIC 9(4).
004500        05  STG-RCP-INGREDIENT        PIC X(30).
004600        05  STG-RCP-AMOUNT-ML         PIC S9(4)V9(4)  COMP-3.
004700        05  STG-RCP-MATERIAL-ID       PIC X(10).
004800        05  FILLER                    PIC X(10).

