000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHFCT0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  MAY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHFCT0 -- NIGHTLY BI COMMAND CENTER, FACT-ORDER STEP
001200*                                                                *
001300*      MATCHES STAGED ORDERS (AKHSORD) AGAINST THEIR STAGED      *
001400*      LINES (AKHSLIN) -- BOTH WRITTEN IN THE SAME ORDER BY      *
001500*      AKHSTG0 -- TO BUILD ONE FACT-ORDER-REC PER ORDER (R10,    *
001600*      R11).  GROSS-SALES IS THE SUMMED LINE GROSS WHEN THE      *
001700*      ORDER HAS LINES, ELSE SUBTOTAL+DISCOUNT.  CUSTOMER HASH   *
001800*      KEY COMES FROM AKHHASH0 (SAME ROUTINE AKHDIM0 USES, PER   *
001900*      R7 -- ONE FUNCTION EVERYWHERE THE KEY IS DERIVED).  CHECKS*
002000*      THE R12 ACCEPTANCE INVARIANTS AND WARNS, NEVER ABORTS.    *
002100*      ONCE AN ORDER'S TOTALS ARE KNOWN, CALLS AKHFCL0 ONCE PER  *
002200*      LINE -- FIRST LEG OF THE AKHFCL0/AKHFCC0/AKHFCM0 CHAIN    *
002300*      THAT BUILDS FACT-ORDER-LINE AND FACT-COGS-ESTIMATE.       *
002400*      CALLED FOURTH BY AKHRUN0, PARAGRAPH 000-MAIN.
002500*               @BANNER_END@                                     *
002600*                                                                *
002700*----------------------------------------------------------------*
002800*
002900*    AMENDMENT HISTORY
003000*
003100*      DATE       INIT  TICKET    DESCRIPTION
003200*      --------   ----  --------  --------------------------------
003300*      1994-05-19 TLM   BI-0211   ORIGINAL PROGRAM.
003400*      1999-01-08 RMH   Y2K-0031  WS-FCT-DATE-NUM CONFIRMED AS AN
003500*                                 8-DIGIT CCYYMMDD NUMERIC COMPARE
003600*      2004-07-14 KPD   BI-0377   STOPPED READING DIM-PRODUCT-FILE
003700*                                 HERE -- THAT LEFT-JOIN BELONGS T
003800*                                 AKHFCL0 NOW, NOT THE ORDER STEP.
003900*      2004-09-20 KPD   BI-0392   ADDED THE R12 INVARIANT CHECKS
004000*                                 AS WARN-AND-CONTINUE DISPLAYS.
004100*      2004-09-27 KPD   BI-0393   MOVED THE LINE LOOP TO A LOCAL
004200*                                 TABLE SO THE ORDER TOTALS ARE
004300*                                 KNOWN BEFORE AKHFCL0 IS CALLED
004400*                                 (NEEDED FOR R13'S ALLOCATION).
004410*      2005-11-09 KPD   BI-0431   DIM-SHIP-REC AND FACT-ORDER-REC
004420*                                 NOW COME IN VIA COPY AKHDSHP/
004430*                                 AKHFACT INSTEAD OF BEING HAND-
004440*                                 TYPED HERE -- SAME FIX AS
004450*                                 AKHDIM0 AND AKHRUN0.  DROPPED
004460*                                 THREE RUN COUNTERS TO 77-LVL.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STG-ORDER-FILE    ASSIGN TO AKHSORD
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS IS WS-STGORD-STATUS.
005700     SELECT STG-LINE-FILE     ASSIGN TO AKHSLIN
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS IS WS-STGLIN-STATUS.
006000     SELECT DIM-SHIPPING-FILE ASSIGN TO AKHDSHP
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-DSHP-STATUS.
006300     SELECT FACT-ORDER-FILE   ASSIGN TO AKHFORD
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-FORD-STATUS.
006600*----------------------------------------------------------------*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  STG-ORDER-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORDING MODE IS F.
007300 01  STG-ORDER-REC.
007400     05  STG-ORD-ID                PIC 9(12).
007500     05  STG-ORD-NUMBER            PIC X(10).
007600     05  STG-ORD-EMAIL             PIC X(40).
007700     05  STG-ORD-FIN-STATUS        PIC X(10).
007800     05  STG-ORD-FUL-STATUS        PIC X(12).
007900     05  STG-ORD-SUBTOTAL          PIC S9(7)V99.
008000     05  STG-ORD-SHIPPING          PIC S9(7)V99.
008100     05  STG-ORD-TAXES             PIC S9(7)V99.
008200     05  STG-ORD-TOTAL             PIC S9(7)V99.
008300     05  STG-ORD-DISC-AMT          PIC S9(7)V99.
008400     05  STG-ORD-REFUND-AMT        PIC S9(7)V99.
008500     05  STG-ORD-SHIP-METHOD       PIC X(25).
008600     05  STG-ORD-RISK              PIC X(8).
008700     05  STG-ORD-SOURCE            PIC X(10).
008800     05  STG-ORD-CREATED-AT        PIC X(19).
008900     05  FILLER                    PIC X(65).
009000*
009100 FD  STG-LINE-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400 01  STG-LINE-REC.
009500     05  STG-LIN-ORD-ID            PIC 9(12).
009600     05  STG-LIN-LINE-NO           PIC 9(4).
009700     05  STG-LIN-NAME              PIC X(40).
009800     05  STG-LIN-SKU               PIC X(15).
009900     05  STG-LIN-QTY               PIC 9(4).
010000     05  STG-LIN-PRICE             PIC S9(5)V99.
010100     05  STG-LIN-DISC              PIC S9(5)V99.
010200     05  STG-LIN-FUL-STATUS        PIC X(12).
010300     05  FILLER                    PIC X(25).
010400*
010500 FD  DIM-SHIPPING-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010750*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHDSHP RATHER
010760*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHDIM0'S.
010800     COPY AKHDSHP.
011300*
011400 FD  FACT-ORDER-FILE
011500     LABEL RECORDS ARE STANDARD
011600     RECORDING MODE IS F.
011650*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHFACT RATHER
011660*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHRUN0'S.
011700     COPY AKHFACT.
013800*
013900 WORKING-STORAGE SECTION.
014000*
014100 01  WS-FILE-STATUSES.
014200     05  WS-STGORD-STATUS          PIC X(2)  VALUE SPACES.
014300     05  WS-STGLIN-STATUS          PIC X(2)  VALUE SPACES.
014400     05  WS-DSHP-STATUS            PIC X(2)  VALUE SPACES.
014500     05  WS-FORD-STATUS            PIC X(2)  VALUE SPACES.
014550     05  FILLER                    PIC X(2)  VALUE SPACES.
014600 01  WS-STATUS-LINE REDEFINES WS-FILE-STATUSES
014700                               PIC X(10).
014800*
014900 01  WS-EOF-SWITCHES.
015000     05  WS-ORD-EOF-SW             PIC X(1)  VALUE 'N'.
015100         88  WS-ORD-IS-EOF         VALUE 'Y'.
015200     05  WS-LIN-EOF-SW             PIC X(1)  VALUE 'N'.
015300         88  WS-LIN-IS-EOF         VALUE 'Y'.
015350     05  FILLER                    PIC X(1)  VALUE SPACE.
015400*
015420*    2005-11-09 KPD BI-0431 -- DROPPED TO 77-LEVEL, NONE OF
015440*    THESE THREE RUN COUNTERS HAS A SUBORDINATE FIELD.
015500 77  WS-CNT-FACT-ORDER            PIC 9(7)  COMP  VALUE 0.
015600 77  WS-CNT-FACT-UNITS            PIC 9(7)  COMP  VALUE 0.
015700 77  WS-CNT-R12-WARNINGS          PIC 9(5)  COMP  VALUE 0.
015800*
015900*    PER-ORDER LINE TABLE -- HELD HERE (NOT JUST ACCUMULATED) SO
016000*    THE ORDER TOTALS CAN BE COMPUTED BEFORE AKHFCL0 IS CALLED
016100*    FOR EACH LINE (R13 NEEDS THE ORDER GROSS/DISCOUNT ALREADY
016200*    KNOWN).
016300*
016400 01  WS-ORDLIN-TABLE-AREA.
016500     05  WS-ORDLIN-COUNT           PIC 9(3)  COMP  VALUE 0.
016600     05  WS-ORDLIN-ENTRY OCCURS 50 TIMES
016700                       INDEXED BY OL-IDX.
016800         10  WSL-LINE-NO           PIC 9(4)  COMP.
016900         10  WSL-NAME              PIC X(40).
017000         10  WSL-QTY               PIC 9(4)  COMP.
017100         10  WSL-PRICE             PIC S9(5)V99.
017200         10  WSL-DISC              PIC S9(5)V99.
017300         10  WSL-FUL-STATUS        PIC X(12).
017350     10  FILLER                PIC X(1).
017400*
017500 77  WS-FO-LINE-COUNT              PIC 9(4)  COMP  VALUE 0.
017600 77  WS-FO-UNIT-COUNT              PIC 9(5)  COMP  VALUE 0.
017700 77  WS-FO-CALC-GROSS              PIC S9(7)V99 COMP-3 VALUE 0.
017800 77  WS-LIN-QTY-SAFE               PIC 9(4)  COMP  VALUE 0.
017900 01  WS-HAD-LINES-SW               PIC X(1)  VALUE 'N'.
018000     88  WS-ORDER-HAD-LINES        VALUE 'Y'.
018100*
018200*    KNOWN-CHANNEL LITERAL TABLE (REDEFINES NO. 1) -- ORD-SOURCE I
018300*    LOWERCASED AND COMPARED AGAINST THIS LIST; NO MATCH DEFAULTS
018400*    TO "WEB" PER R21.
018500*
018600 01  WS-CHANNEL-GROUP.
018700     05  FILLER                    PIC X(10) VALUE 'web       '.
018800     05  FILLER                    PIC X(10) VALUE 'pos       '.
018900     05  FILLER                    PIC X(10) VALUE 'mobile    '.
019000     05  FILLER                    PIC X(10) VALUE 'phone     '.
019100     05  FILLER                    PIC X(10) VALUE 'retail    '.
019200 01  WS-CHANNEL-TABLE REDEFINES WS-CHANNEL-GROUP.
019300     05  WS-CHANNEL-TEXT OCCURS 5 TIMES
019400                       INDEXED BY CHN-IDX
019500                                   PIC X(10).
019600 01  WS-CHANNEL-WORK                PIC X(10).
019700 01  WS-CHANNEL-FOUND-SW            PIC X(1)  VALUE 'N'.
019800     88  WS-CHANNEL-WAS-FOUND       VALUE 'Y'.
019900*
020000 01  WS-SHIP-FALLBACK-CODE          PIC X(25) VALUE SPACES.
020100 01  WS-SHIP-CODE-WORK              PIC X(25) VALUE SPACES.
020200 01  WS-SHIP-CODE-CHARS REDEFINES WS-SHIP-CODE-WORK.
020300     05  WS-SHIP-CODE-CHAR OCCURS 25 TIMES
020400                       INDEXED BY CODE-IDX
020500                                   PIC X(1).
020600 01  WS-CODE-LEN                    PIC 9(2)  COMP  VALUE 0.
020700*
020800 01  WS-EMAIL-NORM-WORK              PIC X(40).
020900 01  WS-HASH-RESULT                  PIC X(64).
021000*
021100*    ORDER DATE KEY BUILT FROM THE "YYYY-MM-DD HH:MM:SS" STRING
021200*    (REDEFINES NO. 2).
021300*
021400 01  WS-FCT-DATE-BUILD.
021500     05  WS-FCT-DATE-CCYY          PIC 9(4).
021600     05  WS-FCT-DATE-MM            PIC 9(2).
021700     05  WS-FCT-DATE-DD            PIC 9(2).
021800 01  WS-FCT-DATE-NUM REDEFINES WS-FCT-DATE-BUILD
021900                               PIC 9(8).
022000*
022100*    R12 INVARIANT CHECK WORK FIELDS.
022200*
022300 01  WS-CHECK-SUBTOTAL              PIC S9(7)V99 COMP-3 VALUE 0.
022400 01  WS-CHECK-TOTAL                 PIC S9(7)V99 COMP-3 VALUE 0.
022500 01  WS-CHECK-DIFF                  PIC S9(7)V99 COMP-3 VALUE 0.
022600*
022700     COPY AKHFPARM.
022800     COPY AKHWORK.
022900*----------------------------------------------------------------*
023000 PROCEDURE DIVISION.
023100*----------------------------------------------------------------*
023200*
023300 000-MAIN-LOGIC.
023400     OPEN INPUT STG-ORDER-FILE STG-LINE-FILE DIM-SHIPPING-FILE
023500     OPEN OUTPUT FACT-ORDER-FILE.
023600     PERFORM 050-LOAD-SHIP-FALLBACK.
023700     PERFORM 100-PROCESS-ORDERS THRU 100-EXIT.
023800     CLOSE STG-ORDER-FILE STG-LINE-FILE DIM-SHIPPING-FILE
023900           FACT-ORDER-FILE.
024000     MOVE 'C' TO FCL-FUNCTION.
024100     CALL 'AKHFCL0' USING FCL-PARM-REC.
024200     DISPLAY 'AKHFCT0 -- FILE STATUS  ' WS-STATUS-LINE.
024300     DISPLAY 'AKHFCT0 -- FACT ORDERS  ' WS-CNT-FACT-ORDER.
024400     DISPLAY 'AKHFCT0 -- FACT UNITS   ' WS-CNT-FACT-UNITS.
024500     DISPLAY 'AKHFCT0 -- R12 WARNINGS ' WS-CNT-R12-WARNINGS.
024600     GOBACK.
024700*
024800*    TAKES THE FIRST ROW WRITTEN TO DIM-SHIPPING-FILE AS THE R21
024900*    FALLBACK METHOD -- AKHDIM0 BUILDS THAT FILE IN ORDER-SCAN
025000*    ORDER, SO THE FIRST ROW IS THE FIRST DISTINCT METHOD SEEN.
025100*
025200 050-LOAD-SHIP-FALLBACK.
025300     READ DIM-SHIPPING-FILE
025400         AT END
025500             MOVE 'unknown' TO WS-SHIP-FALLBACK-CODE
025600             GO TO 050-EXIT.
025700     MOVE DS-CODE TO WS-SHIP-FALLBACK-CODE.
025800 050-EXIT.
025900     EXIT.
026000*
026100 100-PROCESS-ORDERS.
026200     READ STG-ORDER-FILE AT END SET WS-ORD-IS-EOF TO TRUE.
026300     READ STG-LINE-FILE AT END SET WS-LIN-IS-EOF TO TRUE.
026400     PERFORM 110-PROCESS-ONE-ORDER THRU 110-EXIT
026500         UNTIL WS-ORD-IS-EOF.
026600 100-EXIT.
026700     EXIT.
026800*
026900 110-PROCESS-ONE-ORDER.
027000     MOVE 0 TO WS-FO-LINE-COUNT WS-FO-UNIT-COUNT
027100               WS-ORDLIN-COUNT.
027200     MOVE 0 TO WS-FO-CALC-GROSS.
027300     MOVE 'N' TO WS-HAD-LINES-SW.
027400     PERFORM 120-MATCH-ONE-LINE THRU 120-EXIT
027500         UNTIL WS-LIN-IS-EOF
027600            OR STG-LIN-ORD-ID NOT = STG-ORD-ID.
027700     IF WS-FO-LINE-COUNT > 0
027800         SET WS-ORDER-HAD-LINES TO TRUE.
027900     PERFORM 130-COMPUTE-ORDER-FIELDS.
028000     PERFORM 140-CHECK-INVARIANTS.
028100     WRITE FACT-ORDER-REC.
028200     ADD 1 TO WS-CNT-FACT-ORDER.
028300     ADD WS-FO-UNIT-COUNT TO WS-CNT-FACT-UNITS.
028400     PERFORM 160-CALL-LINE-CHAIN THRU 160-EXIT
028500         VARYING OL-IDX FROM 1 BY 1
028600         UNTIL OL-IDX > WS-ORDLIN-COUNT.
028700     READ STG-ORDER-FILE AT END SET WS-ORD-IS-EOF TO TRUE.
028800 110-EXIT.
028900     EXIT.
029000*
029100 120-MATCH-ONE-LINE.
029200     ADD 1 TO WS-FO-LINE-COUNT.
029300     IF STG-LIN-QTY NOT NUMERIC
029400         MOVE 1 TO WS-LIN-QTY-SAFE
029500     ELSE
029600         MOVE STG-LIN-QTY TO WS-LIN-QTY-SAFE
029700     END-IF.
029800     ADD WS-LIN-QTY-SAFE TO WS-FO-UNIT-COUNT.
029900     COMPUTE WS-FO-CALC-GROSS ROUNDED =
030000         WS-FO-CALC-GROSS + (STG-LIN-PRICE * WS-LIN-QTY-SAFE).
030100     IF WS-ORDLIN-COUNT < 50
030200         ADD 1 TO WS-ORDLIN-COUNT
030300         SET OL-IDX TO WS-ORDLIN-COUNT
030400         MOVE STG-LIN-LINE-NO TO WSL-LINE-NO(OL-IDX)
030500         MOVE STG-LIN-NAME TO WSL-NAME(OL-IDX)
030600         MOVE WS-LIN-QTY-SAFE TO WSL-QTY(OL-IDX)
030700         MOVE STG-LIN-PRICE TO WSL-PRICE(OL-IDX)
030800         MOVE STG-LIN-DISC TO WSL-DISC(OL-IDX)
030900         MOVE STG-LIN-FUL-STATUS TO WSL-FUL-STATUS(OL-IDX)
031000     END-IF.
031100     READ STG-LINE-FILE AT END SET WS-LIN-IS-EOF TO TRUE.
031200 120-EXIT.
031300     EXIT.
031400*
031500 130-COMPUTE-ORDER-FIELDS.
031600     MOVE STG-ORD-ID TO FO-ORDER-ID.
031700     MOVE STG-ORD-NUMBER TO FO-ORDER-NUMBER.
031800     IF WS-ORDER-HAD-LINES
031900         MOVE WS-FO-CALC-GROSS TO FO-GROSS-SALES
032000     ELSE
032100         COMPUTE FO-GROSS-SALES ROUNDED =
032200             STG-ORD-SUBTOTAL + STG-ORD-DISC-AMT
032300         MOVE 1 TO WS-FO-LINE-COUNT
032400         MOVE 1 TO WS-FO-UNIT-COUNT
032500     END-IF.
032600     PERFORM 132-BUILD-DATE-KEY.
032700     PERFORM 134-BUILD-CUSTOMER-HASH.
032800     PERFORM 136-BUILD-CHANNEL.
032900     PERFORM 138-BUILD-SHIP-CODE.
033000     MOVE STG-ORD-DISC-AMT TO FO-DISCOUNT.
033100     MOVE STG-ORD-SUBTOTAL TO FO-SUBTOTAL.
033200     MOVE STG-ORD-SHIPPING TO FO-SHIPPING.
033300     MOVE STG-ORD-TAXES TO FO-TAX.
033400     MOVE STG-ORD-TOTAL TO FO-TOTAL.
033500     MOVE STG-ORD-REFUND-AMT TO FO-REFUNDED.
033600     COMPUTE FO-NET-SALES ROUNDED =
033700         STG-ORD-SUBTOTAL - STG-ORD-REFUND-AMT.
033800     MOVE WS-FO-LINE-COUNT TO FO-LINE-COUNT.
033900     MOVE WS-FO-UNIT-COUNT TO FO-UNIT-COUNT.
034000     MOVE STG-ORD-FIN-STATUS TO FO-FIN-STATUS.
034100     MOVE STG-ORD-FUL-STATUS TO FO-FUL-STATUS.
034200     MOVE STG-ORD-RISK TO FO-RISK.
034300     MOVE SPACES TO FILLER IN FACT-ORDER-REC.
034400*
034500 132-BUILD-DATE-KEY.
034600     MOVE STG-ORD-CREATED-AT(1:4) TO WS-FCT-DATE-CCYY.
034700     MOVE STG-ORD-CREATED-AT(6:2) TO WS-FCT-DATE-MM.
034800     MOVE STG-ORD-CREATED-AT(9:2) TO WS-FCT-DATE-DD.
034900     MOVE WS-FCT-DATE-NUM TO FO-DATE-KEY.
035000*
035100 134-BUILD-CUSTOMER-HASH.
035200     MOVE STG-ORD-EMAIL TO WS-EMAIL-NORM-WORK.
035300     INSPECT WS-EMAIL-NORM-WORK CONVERTING
035400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
035500         'abcdefghijklmnopqrstuvwxyz'.
035600     MOVE SPACES TO WS-HASH-RESULT.
035700     CALL 'AKHHASH0' USING WS-EMAIL-NORM-WORK WS-HASH-RESULT.
035800     MOVE WS-HASH-RESULT TO FO-CUSTOMER-HASH.
035900*
036000 136-BUILD-CHANNEL.
036100     MOVE STG-ORD-SOURCE TO WS-CHANNEL-WORK.
036200     INSPECT WS-CHANNEL-WORK CONVERTING
036300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
036400         'abcdefghijklmnopqrstuvwxyz'.
036500     MOVE 'N' TO WS-CHANNEL-FOUND-SW.
036600     PERFORM 137-SCAN-CHANNEL-TABLE THRU 137-EXIT
036700         VARYING CHN-IDX FROM 1 BY 1
036800         UNTIL CHN-IDX > 5 OR WS-CHANNEL-WAS-FOUND.
036900     IF WS-CHANNEL-WAS-FOUND
037000         MOVE WS-CHANNEL-WORK TO FO-CHANNEL
037100     ELSE
037200         MOVE 'web' TO FO-CHANNEL
037300     END-IF.
037400*
037500 137-SCAN-CHANNEL-TABLE.
037600     IF WS-CHANNEL-TEXT(CHN-IDX) = WS-CHANNEL-WORK
037700         SET WS-CHANNEL-WAS-FOUND TO TRUE.
037800 137-EXIT.
037900     EXIT.
038000*
038100*    BUILDS THE SHIP-METHOD CODE THE SAME WAY AKHDIM0 BUILDS
038200*    DS-CODE -- LOWERCASE, SPACES TO UNDERSCORES, TRAILING PAD
038300*    LEFT ALONE (BI-0391).  A BLANK METHOD TAKES THE R21 FALLBACK.
038400*
038500 138-BUILD-SHIP-CODE.
038600     IF STG-ORD-SHIP-METHOD = SPACES
038700         MOVE WS-SHIP-FALLBACK-CODE TO FO-SHIP-METHOD-CODE
038800     ELSE
038900         MOVE STG-ORD-SHIP-METHOD TO WS-SHIP-CODE-WORK
039000         INSPECT WS-SHIP-CODE-WORK CONVERTING
039100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
039200             'abcdefghijklmnopqrstuvwxyz'
039300         MOVE 0 TO WS-CODE-LEN
039400         PERFORM 139-BACK-SCAN THRU 139-EXIT
039500         PERFORM 139-FILL-UNDERSCORES THRU 139-UNDR-EXIT
039600             VARYING CODE-IDX FROM 1 BY 1
039700             UNTIL CODE-IDX > WS-CODE-LEN
039800         MOVE WS-SHIP-CODE-WORK TO FO-SHIP-METHOD-CODE
039900     END-IF.
040000*
040100 139-BACK-SCAN.
040200     SET CODE-IDX TO 25.
040300 139-BACK-LOOP.
040400     IF CODE-IDX > 0
040500         IF WS-SHIP-CODE-CHAR(CODE-IDX) = SPACE
040600             SET CODE-IDX DOWN BY 1
040700             GO TO 139-BACK-LOOP.
040800     MOVE CODE-IDX TO WS-CODE-LEN.
040900 139-EXIT.
041000     EXIT.
041100*
041200 139-FILL-UNDERSCORES.
041300     IF WS-SHIP-CODE-CHAR(CODE-IDX) = SPACE
041400         MOVE '_' TO WS-SHIP-CODE-CHAR(CODE-IDX).
041500 139-UNDR-EXIT.
041600     EXIT.
041700*
041800*    R12 ACCEPTANCE INVARIANTS -- WARN AND CONTINUE, NEVER ABORT
041900*    THE RUN (THE SAME RULE AS R2 FOR MISSING FILES).
042000*
042100 140-CHECK-INVARIANTS.
042200     COMPUTE WS-CHECK-SUBTOTAL ROUNDED =
042300         FO-GROSS-SALES - FO-DISCOUNT.
042400     COMPUTE WS-CHECK-DIFF = WS-CHECK-SUBTOTAL - FO-SUBTOTAL.
042500     PERFORM 148-ABS-DIFF.
042600     IF WS-CHECK-DIFF > .01
042700         DISPLAY 'AKHFCT0 -- R12 SUBTOTAL MISMATCH ORDER='
042800             FO-ORDER-ID
042900         ADD 1 TO WS-CNT-R12-WARNINGS
043000     END-IF.
043100     COMPUTE WS-CHECK-TOTAL ROUNDED =
043200         FO-SUBTOTAL + FO-SHIPPING + FO-TAX.
043300     COMPUTE WS-CHECK-DIFF = WS-CHECK-TOTAL - FO-TOTAL.
043400     PERFORM 148-ABS-DIFF.
043500     IF WS-CHECK-DIFF > .01
043600         DISPLAY 'AKHFCT0 -- R12 TOTAL MISMATCH ORDER='
043700             FO-ORDER-ID
043800         ADD 1 TO WS-CNT-R12-WARNINGS
043900     END-IF.
044000     IF WS-ORDER-HAD-LINES
044100         COMPUTE WS-CHECK-DIFF =
044200             WS-FO-CALC-GROSS - FO-GROSS-SALES
044300         PERFORM 148-ABS-DIFF
044400         IF WS-CHECK-DIFF > .01
044500             DISPLAY 'AKHFCT0 -- R12 LINE-GROSS MISMATCH ORDER='
044600                 FO-ORDER-ID
044700             ADD 1 TO WS-CNT-R12-WARNINGS
044800         END-IF
044900     END-IF.
045000     IF FO-NET-SALES < 0
045100         DISPLAY 'AKHFCT0 -- R12 NEGATIVE NET-SALES ORDER='
045200             FO-ORDER-ID
045300         ADD 1 TO WS-CNT-R12-WARNINGS
045400     END-IF.
045500*
045600 148-ABS-DIFF.
045700     IF WS-CHECK-DIFF < 0
045800         COMPUTE WS-CHECK-DIFF = WS-CHECK-DIFF * -1.
045900*
046000*    SECOND PASS OVER THE ORDER'S LINES -- NOW THAT FO-GROSS-SALES
046100*    AND FO-DISCOUNT ARE KNOWN, CALLS AKHFCL0 ONCE PER LINE SO R13
046200*    CAN ALLOCATE THE ORDER DISCOUNT.
046300*
046400 160-CALL-LINE-CHAIN.
046500     MOVE 'P' TO FCL-FUNCTION.
046600     MOVE FO-ORDER-ID TO FCL-ORDER-ID.
046700     MOVE WSL-LINE-NO(OL-IDX) TO FCL-LINE-NO.
046800     MOVE WSL-NAME(OL-IDX) TO FCL-LINE-NAME.
046900     MOVE WSL-QTY(OL-IDX) TO FCL-QTY.
047000     MOVE WSL-PRICE(OL-IDX) TO FCL-PRICE.
047100     MOVE WSL-DISC(OL-IDX) TO FCL-LINE-DISC.
047200     MOVE WSL-FUL-STATUS(OL-IDX) TO FCL-FUL-STATUS.
047300     MOVE FO-DATE-KEY TO FCL-DATE-KEY.
047400     MOVE FO-GROSS-SALES TO FCL-ORDER-GROSS.
047500     MOVE FO-DISCOUNT TO FCL-ORDER-DISC.
047600     CALL 'AKHFCL0' USING FCL-PARM-REC.
047700 160-EXIT.
047800     EXIT.
047900*
048000* END OF PROGRAM AKHFCT0.

