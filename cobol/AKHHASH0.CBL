000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHHASH0.
000300 AUTHOR.        R M HUANG.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  JUNE 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHHASH0 -- CUSTOMER IDENTITY DIGEST (R7)                 *
001200*                                                                *
001300*      CALLED SUBPROGRAM.  TAKES THE NORMALIZED (LOWERCASED,     *
001400*      TRIMMED) ORDER E-MAIL AND RETURNS A 64-HEX-CHARACTER KEY. *
001500*      THIS SHOP HAS NO SHA-256 ROUTINE ON THE MAINFRAME, SO THE *
001600*      KEY IS BUILT FROM EIGHT INDEPENDENT 8-HEX-DIGIT BLOCKS,
001700*      EACH A ROLLING MULTIPLY-ADD OVER THE E-MAIL CHARACTERS    *
001800*      WITH ITS OWN SEED -- DETERMINISTIC AND, FOR THE SIZE OF   *
001900*      OUR CUSTOMER FILE, COLLISION-FREE IN PRACTICE.  CALLED BY *
002000*      AKHDIM0, PARAGRAPH 720-BUILD-ONE-CUSTOMER.                *
002100*               @BANNER_END@                                     *
002200*                                                                *
002300*----------------------------------------------------------------*
002400*
002500*    AMENDMENT HISTORY
002600*
002700*      DATE       INIT  TICKET    DESCRIPTION
002800*      --------   ----  --------  --------------------------------
002900*      1994-06-30 RMH   BI-0214   ORIGINAL PROGRAM -- SPLIT OUT OF
003000*                                 AKHDIM0 SO THE DIGEST ALGORITHM
003100*                                 CAN BE CHANGED IN ONE PLACE IF W
003200*                                 EVER GET A REAL HASH ROUTINE.
003300*      1999-01-08 RMH   Y2K-0031  NO DATE FIELDS IN THIS PROGRAM -
003400*                                 REVIEWED, NOT AT RISK.
003500*      2004-09-02 KPD   BI-0390   WIDENED LK-EMAIL FROM 32 TO 40
003600*                                 CHARS TO MATCH STG-ORD-EMAIL.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-370.
004100 OBJECT-COMPUTER. IBM-370.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*----------------------------------------------------------------*
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700*
004800*    EIGHT PRIME SEEDS, ONE PER HEX BLOCK -- A LITERAL GROUP
004900*    REDEFINED AS A TABLE SO 110-COMPUTE-ONE-BLOCK CAN INDEX IT
005000*    (REDEFINES NO. 1).
005100*
005200 01  WS-SEED-GROUP.
005300     05  FILLER                    PIC 9(5)  COMP  VALUE 00031.
005400     05  FILLER                    PIC 9(5)  COMP  VALUE 00037.
005500     05  FILLER                    PIC 9(5)  COMP  VALUE 00041.
005600     05  FILLER                    PIC 9(5)  COMP  VALUE 00043.
005700     05  FILLER                    PIC 9(5)  COMP  VALUE 00047.
005800     05  FILLER                    PIC 9(5)  COMP  VALUE 00053.
005900     05  FILLER                    PIC 9(5)  COMP  VALUE 00059.
006000     05  FILLER                    PIC 9(5)  COMP  VALUE 00061.
006100 01  WS-SEED-TABLE REDEFINES WS-SEED-GROUP.
006200     05  WS-SEED OCCURS 8 TIMES    PIC 9(5)  COMP.
006300*
006400*    ALPHABET TABLE FOR THE CHARACTER-TO-DIGIT LOOKUP -- ONLY THE
006500*    CHARACTERS A NORMALIZED E-MAIL CAN CONTAIN.  POSITION IN THE
006600*    STRING (1-38) IS THE DIGIT VALUE; NOT FOUND (SPACE PADDING,
006700*    ETC) IS TREATED AS ZERO.
006800*
006900 01  WS-ALPHABET.
007000     05  FILLER                    PIC X(38)
007100         VALUE 'abcdefghijklmnopqrstuvwxyz0123456789'.
007200 01  WS-ALPHABET-CHARS REDEFINES WS-ALPHABET.
007300     05  WS-ALPHA-CHAR OCCURS 38 TIMES
007400                       INDEXED BY ALPHA-IDX
007500                                   PIC X(1).
007600*
007700 01  WS-HEX-DIGITS                 PIC X(16)
007800     VALUE '0123456789ABCDEF'.
007900 01  WS-HEX-CHARS REDEFINES WS-HEX-DIGITS.
008000     05  WS-HEX-CHAR OCCURS 16 TIMES
008100                       INDEXED BY HEX-IDX
008200                                   PIC X(1).
008300*
008400 01  WS-ACCUM                      PIC 9(9)  COMP  VALUE 0.
008500 01  WS-WORK-VALUE                 PIC 9(9)  COMP  VALUE 0.
008600 01  WS-REMAINDER                  PIC 9(4)  COMP  VALUE 0.
008700 01  WS-DIGIT-VALUE                PIC 9(2)  COMP  VALUE 0.
008800 01  WS-BLK-IDX                    PIC 9(1)  COMP  VALUE 0.
008900 01  WS-CHAR-IDX                   PIC 9(2)  COMP  VALUE 0.
009000 01  WS-HEX-POS                    PIC 9(1)  COMP  VALUE 0.
009100 01  WS-BLOCK-OUT                  PIC X(8)  VALUE SPACES.
009200 01  WS-CHAR-FOUND-SW              PIC X(1)  VALUE 'N'.
009300     88  WS-CHAR-WAS-FOUND         VALUE 'Y'.
009400*
009500 LINKAGE SECTION.
009600 01  LK-EMAIL                      PIC X(40).
009700 01  LK-HASH-KEY                   PIC X(64).
009800*----------------------------------------------------------------*
009900 PROCEDURE DIVISION USING LK-EMAIL LK-HASH-KEY.
010000*----------------------------------------------------------------*
010100*
010200 000-MAIN-LOGIC.
010300     MOVE SPACES TO LK-HASH-KEY.
010400     PERFORM 100-BUILD-HASH-KEY THRU 100-EXIT
010500         VARYING WS-BLK-IDX FROM 1 BY 1
010600         UNTIL WS-BLK-IDX > 8.
010700     GOBACK.
010800*
010900 100-BUILD-HASH-KEY.
011000     PERFORM 110-COMPUTE-ONE-BLOCK.
011100     PERFORM 130-FORMAT-HEX-BLOCK.
011200     COMPUTE WS-HEX-POS =
011300         ((WS-BLK-IDX - 1) * 8) + 1.
011400     MOVE WS-BLOCK-OUT TO
011500         LK-HASH-KEY(WS-HEX-POS:8).
011600 100-EXIT.
011700     EXIT.
011800*
011900 110-COMPUTE-ONE-BLOCK.
012000     MOVE 0 TO WS-ACCUM.
012100     PERFORM 120-ACCUM-ONE-CHAR THRU 120-EXIT
012200         VARYING WS-CHAR-IDX FROM 1 BY 1
012300         UNTIL WS-CHAR-IDX > 40.
012400*
012500 120-ACCUM-ONE-CHAR.
012600     MOVE 'N' TO WS-CHAR-FOUND-SW.
012700     MOVE 0 TO WS-DIGIT-VALUE.
012800     PERFORM 122-SCAN-ALPHABET THRU 122-EXIT
012900         VARYING ALPHA-IDX FROM 1 BY 1
013000         UNTIL ALPHA-IDX > 38 OR WS-CHAR-WAS-FOUND.
013100     COMPUTE WS-ACCUM =
013200         (WS-ACCUM * WS-SEED(WS-BLK-IDX))
013300         + WS-DIGIT-VALUE + WS-CHAR-IDX.
013400 120-EXIT.
013500     EXIT.
013600*
013700 122-SCAN-ALPHABET.
013800     IF WS-ALPHA-CHAR(ALPHA-IDX) = LK-EMAIL(WS-CHAR-IDX:1)
013900         SET WS-CHAR-WAS-FOUND TO TRUE
014000         SET WS-DIGIT-VALUE TO ALPHA-IDX.
014100 122-EXIT.
014200     EXIT.
014300*
014400*    REPEATED DIVIDE-BY-16 TO TURN THE ACCUMULATOR INTO EIGHT HEX
014500*    DIGITS, BUILT FROM THE RIGHT-HAND END BACKWARD.
014600*
014700 130-FORMAT-HEX-BLOCK.
014800     MOVE WS-ACCUM TO WS-WORK-VALUE.
014900     MOVE 8 TO WS-HEX-POS.
015000     PERFORM 140-EXTRACT-ONE-HEX-DIGIT THRU 140-EXIT
015100         VARYING WS-HEX-POS FROM 8 BY -1
015200         UNTIL WS-HEX-POS < 1.
015300*
015400 140-EXTRACT-ONE-HEX-DIGIT.
015500     DIVIDE WS-WORK-VALUE BY 16
015600         GIVING WS-WORK-VALUE
015700         REMAINDER WS-REMAINDER.
015800     SET HEX-IDX TO 1.
015900     SET HEX-IDX UP BY WS-REMAINDER.
016000     MOVE WS-HEX-CHAR(HEX-IDX)
016100         TO WS-BLOCK-OUT(WS-HEX-POS:1).
016200 140-EXIT.
016300     EXIT.
016400*
016500* END OF PROGRAM AKHHASH0.

