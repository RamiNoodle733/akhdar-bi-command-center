000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHSTG0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  FEBRUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHSTG0 -- NIGHTLY BI COMMAND CENTER, STAGING STEP        *
001200*                                                                *
001300*      TYPES, VALIDATES AND DE-DUPLICATES THE SIX RAW-LAYER      *
001400*      FILES INTO SEVEN STAGING DATASETS (ORDERS, ORDER LINES,   *
001500*      PRODUCTS, CUSTOMERS, SKU MAP, MATERIAL COSTS, RECIPES).   *
001600*      ORDERS AND LINES USE IN-MEMORY TABLES SINCE THE RAW FILE  *
001700*      REPEATS THE ORDER HEADER ON EVERY LINE AND IS NOT         *
001800*      NECESSARILY GROUPED OR SORTED -- SEE THE TABLE NOTES AT   *
001900*      WS-ORD-ENTRY AND WS-LIN-ENTRY BELOW.  CALLED SECOND BY    *
002000*      AKHRUN0, PARAGRAPH 000-MAIN.                              *
002100*               @BANNER_END@                                     *
002200*                                                                *
002300*----------------------------------------------------------------*
002400*
002500*    AMENDMENT HISTORY
002600*
002700*      DATE       INIT  TICKET    DESCRIPTION
002800*      --------   ----  --------  --------------------------------
002900*      1994-02-02 TLM   BI-0203   ORIGINAL PROGRAM -- REPLACES THE
003000*                                 AD-HOC VALIDATION THAT USED TO B
003100*                                 SCATTERED ACROSS THE OLD REPORT
003200*                                 PROGRAMS.
003300*      1994-06-30 TLM   BI-0213   ADDED THE ORDER-LINE NUMBERING
003400*                                 LOGIC (R6) -- LINES NOW SORT BY
003500*                                 NAME WITHIN ORDER VIA THE SMALL
003600*                                 WS-SORT-IDX TABLE.
003700*      1999-01-08 RMH   Y2K-0031  ORD-CREATED-AT STRING COMPARE FO
003800*                                 "FIRST BY ID, CREATED-AT" (R3)
003900*                                 CONFIRMED SAFE -- 4-DIGIT YEAR
004000*                                 SORTS CORRECTLY AS TEXT.
004100*      2004-07-14 KPD   BI-0377   ENLARGED WS-LIN-ENTRY FROM 4000
004200*                                 TO 6000 ROWS -- CATALOG GROWTH.
004300*      2004-09-11 KPD   BI-0391   ADDED NOT-NUMERIC GUARDS ON ALL
004400*                                 BLANK-DEFAULTABLE AMOUNT/QUANTIT
004500*                                 FIELDS (R4) AFTER A BLANK REFUND
004600*                                 FIELD BLEW UP AN ARITHMETIC
004700*                                 STATEMENT DOWNSTREAM IN AKHFCT0.
004710*      2005-11-09 KPD   BI-0431   DROPPED FIVE SCRATCH SUBSCRIPTS
004720*                                 AND SWITCHES (THE SORT/SCAN
004730*                                 WORK FIELDS) TO 77-LEVEL -- NONE
004740*                                 OF THEM EVER HAD A SUBORDINATE
004750*                                 FIELD TO JUSTIFY THE 01.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-370.
005200 OBJECT-COMPUTER. IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ORDERS-RAW-FILE  ASSIGN TO AKHORDR
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS IS WS-ORDR-STATUS.
006000     SELECT STG-ORDER-FILE   ASSIGN TO AKHSORD
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-SORD-STATUS.
006300     SELECT STG-LINE-FILE    ASSIGN TO AKHSLIN
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-SLIN-STATUS.
006600     SELECT PRODUCTS-RAW-FILE ASSIGN TO AKHPRDR
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS IS WS-PRDR-STATUS.
006900     SELECT STG-PRODUCT-FILE ASSIGN TO AKHSPRD
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-SPRD-STATUS.
007200     SELECT CUSTOMERS-RAW-FILE ASSIGN TO AKHCUSR
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS IS WS-CUSR-STATUS.
007500     SELECT STG-CUSTOMER-FILE ASSIGN TO AKHSCUS
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS IS WS-SCUS-STATUS.
007800     SELECT SKUMAP-RAW-FILE   ASSIGN TO AKHSKMR
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS IS WS-SKMR-STATUS.
008100     SELECT STG-SKUMAP-FILE   ASSIGN TO AKHSSKU
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS IS WS-SSKU-STATUS.
008400     SELECT MATCOST-RAW-FILE  ASSIGN TO AKHMATR
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS IS WS-MATR-STATUS.
008700     SELECT STG-MATCOST-FILE  ASSIGN TO AKHSMAT
008800         ACCESS IS SEQUENTIAL
008900         FILE STATUS IS WS-SMAT-STATUS.
009000     SELECT RECIPES-RAW-FILE  ASSIGN TO AKHRCPR
009100         ACCESS IS SEQUENTIAL
009200         FILE STATUS IS WS-RCPR-STATUS.
009300     SELECT STG-RECIPE-FILE   ASSIGN TO AKHSRCP
009400         ACCESS IS SEQUENTIAL
009500         FILE STATUS IS WS-SRCP-STATUS.
009600*----------------------------------------------------------------*
009700 DATA DIVISION.
009800 FILE SECTION.
009900*
010000 FD  ORDERS-RAW-FILE
010100     LABEL RECORDS ARE STANDARD
010200     RECORDING MODE IS F.
010300 01  ORD-RAW-REC.
010400     05  ORD-ID                    PIC 9(12).
010500     05  ORD-NUMBER                PIC X(10).
010600     05  ORD-EMAIL                 PIC X(40).
010700     05  ORD-FIN-STATUS            PIC X(10).
010800     05  ORD-FUL-STATUS            PIC X(12).
010900     05  ORD-CURRENCY              PIC X(3).
011000     05  ORD-SUBTOTAL              PIC S9(7)V99.
011100     05  ORD-SHIPPING              PIC S9(7)V99.
011200     05  ORD-TAXES                 PIC S9(7)V99.
011300     05  ORD-TOTAL                 PIC S9(7)V99.
011400     05  ORD-DISC-CODE             PIC X(15).
011500     05  ORD-DISC-AMT              PIC S9(7)V99.
011600     05  ORD-REFUND-AMT            PIC S9(7)V99.
011700     05  ORD-SHIP-METHOD           PIC X(25).
011800     05  ORD-RISK                  PIC X(8).
011900     05  ORD-SOURCE                PIC X(10).
012000     05  ORD-PAY-METHOD            PIC X(20).
012100     05  ORD-BILL-CITY             PIC X(20).
012200     05  ORD-BILL-PROV             PIC X(5).
012300     05  ORD-BILL-COUNTRY          PIC X(5).
012400     05  ORD-BILL-ZIP              PIC X(10).
012500     05  ORD-SHIP-CITY             PIC X(20).
012600     05  ORD-SHIP-PROV             PIC X(5).
012700     05  ORD-SHIP-COUNTRY          PIC X(5).
012800     05  ORD-SHIP-ZIP              PIC X(10).
012900     05  ORD-CREATED-AT            PIC X(19).
013000     05  ORD-PAID-AT               PIC X(19).
013100     05  ORD-FULFILLED-AT          PIC X(19).
013200     05  ORD-CANCELLED-AT          PIC X(19).
013300     05  ORD-LINE-NAME             PIC X(40).
013400     05  ORD-LINE-SKU              PIC X(15).
013500     05  ORD-LINE-QTY              PIC 9(4).
013600     05  ORD-LINE-PRICE            PIC S9(5)V99.
013700     05  ORD-LINE-CMP-PRICE        PIC S9(5)V99.
013800     05  ORD-LINE-DISC             PIC S9(5)V99.
013900     05  ORD-LINE-FUL-STATUS       PIC X(12).
014000     05  ORD-VENDOR                PIC X(25).
014100     05  ORD-LOAD-TS               PIC X(6).
014200     05  FILLER                    PIC X(2).
014300*
014400 FD  STG-ORDER-FILE
014500     LABEL RECORDS ARE STANDARD
014600     RECORDING MODE IS F.
014700 01  STG-ORDER-REC.
014800     05  STG-ORD-ID                PIC 9(12).
014900     05  STG-ORD-NUMBER            PIC X(10).
015000     05  STG-ORD-EMAIL             PIC X(40).
015100     05  STG-ORD-FIN-STATUS        PIC X(10).
015200     05  STG-ORD-FUL-STATUS        PIC X(12).
015300     05  STG-ORD-SUBTOTAL          PIC S9(7)V99.
015400     05  STG-ORD-SHIPPING          PIC S9(7)V99.
015500     05  STG-ORD-TAXES             PIC S9(7)V99.
015600     05  STG-ORD-TOTAL             PIC S9(7)V99.
015700     05  STG-ORD-DISC-AMT          PIC S9(7)V99.
015800     05  STG-ORD-REFUND-AMT        PIC S9(7)V99.
015900     05  STG-ORD-SHIP-METHOD       PIC X(25).
016000     05  STG-ORD-RISK              PIC X(8).
016100     05  STG-ORD-SOURCE            PIC X(10).
016200     05  STG-ORD-CREATED-AT        PIC X(19).
016300     05  FILLER                    PIC X(65).
016400*
016500 FD  STG-LINE-FILE
016600     LABEL RECORDS ARE STANDARD
016700     RECORDING MODE IS F.
016800 01  STG-LINE-REC.
016900     05  STG-LIN-ORD-ID            PIC 9(12).
017000     05  STG-LIN-LINE-NO           PIC 9(4).
017100     05  STG-LIN-NAME              PIC X(40).
017200     05  STG-LIN-SKU               PIC X(15).
017300     05  STG-LIN-QTY               PIC 9(4).
017400     05  STG-LIN-PRICE             PIC S9(5)V99.
017500     05  STG-LIN-DISC              PIC S9(5)V99.
017600     05  STG-LIN-FUL-STATUS        PIC X(12).
017700     05  FILLER                    PIC X(25).
017800*
017900 FD  PRODUCTS-RAW-FILE
018000     LABEL RECORDS ARE STANDARD
018100     RECORDING MODE IS F.
018200 01  PRD-RAW-REC.
018300     05  PRD-HANDLE                PIC X(30).
018400     05  PRD-TITLE                 PIC X(40).
018500     05  PRD-VENDOR                PIC X(25).
018600     05  PRD-CATEGORY              PIC X(25).
018700     05  PRD-TYPE                  PIC X(20).
018800     05  PRD-TAGS                  PIC X(60).
018900     05  PRD-VAR-SKU               PIC X(15).
019000     05  PRD-VAR-PRICE             PIC S9(5)V99.
019100     05  PRD-VAR-CMP-PRICE         PIC S9(5)V99.
019200     05  PRD-VAR-INV-QTY           PIC S9(6).
019300     05  PRD-PUBLISHED             PIC X(5).
019400     05  PRD-STATUS                PIC X(10).
019500     05  PRD-LOAD-TS               PIC X(6).
019600     05  FILLER                    PIC X(44).
019700*
019800 FD  STG-PRODUCT-FILE
019900     LABEL RECORDS ARE STANDARD
020000     RECORDING MODE IS F.
020100 01  STG-PRD-REC.
020200     05  STG-PRD-HANDLE            PIC X(30).
020300     05  STG-PRD-TITLE             PIC X(40).
020400     05  STG-PRD-VENDOR            PIC X(25).
020500     05  STG-PRD-CATEGORY         PIC X(25).
020600     05  STG-PRD-VAR-SKU           PIC X(15).
020700     05  STG-PRD-VAR-PRICE         PIC S9(5)V99.
020800     05  STG-PRD-VAR-INV-QTY       PIC S9(6).
020900     05  STG-PRD-PUBLISHED-SW      PIC X(1).
021000         88  STG-PRD-IS-PUBLISHED  VALUE 'Y'.
021100     05  FILLER                    PIC X(20).
021200*
021300 FD  CUSTOMERS-RAW-FILE
021400     LABEL RECORDS ARE STANDARD
021500     RECORDING MODE IS F.
021600 01  CUS-RAW-REC.
021700     05  CUS-ID                    PIC 9(12).
021800     05  CUS-FIRST                 PIC X(20).
021900     05  CUS-LAST                  PIC X(20).
022000     05  CUS-EMAIL                 PIC X(40).
022100     05  CUS-EMAIL-MKT             PIC X(3).
022200     05  CUS-SMS-MKT               PIC X(3).
022300     05  CUS-CITY                  PIC X(20).
022400     05  CUS-PROV-CODE             PIC X(5).
022500     05  CUS-COUNTRY-CODE          PIC X(5).
022600     05  CUS-ZIP                   PIC X(10).
022700     05  CUS-TOTAL-SPENT           PIC S9(7)V99.
022800     05  CUS-TOTAL-ORDERS          PIC 9(5).
022900     05  CUS-LOAD-TS               PIC X(6).
023000     05  FILLER                    PIC X(92).
023100*
023200 FD  STG-CUSTOMER-FILE
023300     LABEL RECORDS ARE STANDARD
023400     RECORDING MODE IS F.
023500 01  STG-CUS-REC.
023600     05  STG-CUS-ID                PIC 9(12).
023700     05  STG-CUS-EMAIL             PIC X(40).
023800     05  STG-CUS-CITY              PIC X(20).
023900     05  STG-CUS-PROV-CODE         PIC X(5).
024000     05  STG-CUS-COUNTRY-CODE      PIC X(5).
024100     05  STG-CUS-ZIP               PIC X(10).
024200     05  STG-CUS-EMAIL-MKT-SW      PIC X(1).
024300         88  STG-CUS-EMAIL-MKT-YES VALUE 'Y'.
024400     05  STG-CUS-SMS-MKT-SW        PIC X(1).
024500         88  STG-CUS-SMS-MKT-YES   VALUE 'Y'.
024600     05  STG-CUS-TOTAL-SPENT       PIC S9(7)V99.
024700     05  STG-CUS-TOTAL-ORDERS      PIC 9(5).
024800     05  FILLER                    PIC X(20).
024900*
025000 FD  SKUMAP-RAW-FILE
025100     LABEL RECORDS ARE STANDARD
025200     RECORDING MODE IS F.
025300 01  SKU-RAW-REC.
025400     05  SKM-INTERNAL-SKU          PIC X(15).
025500     05  SKM-LINE-NAME             PIC X(40).
025600     05  SKM-HANDLE                PIC X(30).
025700     05  SKM-SIZE-ML               PIC 9(4).
025800     05  SKM-RECIPE-ID             PIC X(10).
025900     05  SKM-CATEGORY              PIC X(25).
026000     05  SKM-ACTIVE                PIC X(5).
026100     05  SKM-LOAD-TS               PIC X(6).
026200     05  FILLER                    PIC X(15).
026300*
026400 FD  STG-SKUMAP-FILE
026500     LABEL RECORDS ARE STANDARD
026600     RECORDING MODE IS F.
026700 01  STG-SKU-REC.
026800     05  STG-SKU-INTERNAL-SKU      PIC X(15).
026900     05  STG-SKU-LINE-NAME         PIC X(40).
027000     05  STG-SKU-HANDLE            PIC X(30).
027100     05  STG-SKU-SIZE-ML           PIC 9(4).
027200     05  STG-SKU-RECIPE-ID         PIC X(10).
027300     05  STG-SKU-CATEGORY          PIC X(25).
027400     05  STG-SKU-ACTIVE-SW         PIC X(1).
027500         88  STG-SKU-IS-ACTIVE     VALUE 'Y'.
027600     05  FILLER                    PIC X(14).
027700*
027800 FD  MATCOST-RAW-FILE
027900     LABEL RECORDS ARE STANDARD
028000     RECORDING MODE IS F.
028100 01  MAT-RAW-REC.
028200     05  MAT-ID                    PIC X(10).
028300     05  MAT-NAME                  PIC X(30).
028400     05  MAT-INGREDIENT            PIC X(30).
028500     05  MAT-CATEGORY              PIC X(20).
028600     05  MAT-UNIT                  PIC X(10).
028700     05  MAT-COST-PER-UNIT         PIC S9(5)V9(4).
028800     05  MAT-COST-PER-ML           PIC S9(5)V9(4).
028900     05  MAT-HAS-COST              PIC X(5).
029000     05  MAT-SUPPLIER              PIC X(25).
029100     05  MAT-LOAD-TS               PIC X(6).
029200     05  FILLER                    PIC X(6).
029300*
029400 FD  STG-MATCOST-FILE
029500     LABEL RECORDS ARE STANDARD
029600     RECORDING MODE IS F.
029700 01  STG-MAT-REC.
029800     05  STG-MAT-ID                PIC X(10).
029900     05  STG-MAT-NAME              PIC X(30).
030000     05  STG-MAT-INGREDIENT        PIC X(30).
030100     05  STG-MAT-CATEGORY          PIC X(20).
030200     05  STG-MAT-UNIT              PIC X(10).
030300     05  STG-MAT-COST-PER-UNIT     PIC S9(5)V9(4)  COMP-3.
030400     05  STG-MAT-COST-PER-ML       PIC S9(5)V9(4)  COMP-3.
030500     05  STG-MAT-HAS-COST-SW       PIC X(1).
030600         88  STG-MAT-COST-KNOWN    VALUE 'Y'.
030700     05  STG-MAT-SUPPLIER          PIC X(25).
030800     05  FILLER                    PIC X(9).
030900*
031000 FD  RECIPES-RAW-FILE
031100     LABEL RECORDS ARE STANDARD
031200     RECORDING MODE IS F.
031300 01  RCP-RAW-REC.
031400     05  RCP-ID                    PIC X(10).
031500     05  RCP-NAME                  PIC X(30).
031600     05  RCP-VARIANT               PIC X(10).
031700     05  RCP-BATCH-ML              PIC 9(4).
031800     05  RCP-INGREDIENT            PIC X(30).
031900     05  RCP-PERCENT               PIC S9(3)V9(4).
032000     05  RCP-AMOUNT-ML             PIC S9(4)V9(4).
032100     05  RCP-MATERIAL-ID           PIC X(10).
032200     05  RCP-LOAD-TS               PIC X(6).
032300     05  FILLER                    PIC X(25).
032400*
032500 FD  STG-RECIPE-FILE
032600     LABEL RECORDS ARE STANDARD
032700     RECORDING MODE IS F.
032800 01  STG-RCP-REC.
032900     05  STG-RCP-ID                PIC X(10).
033000     05  STG-RCP-VARIANT           PIC X(10).
033100     05  STG-RCP-BATCH-ML          PIC 9(4).
033200     05  STG-RCP-INGREDIENT        PIC X(30).
033300     05  STG-RCP-AMOUNT-ML         PIC S9(4)V9(4)  COMP-3.
033400     05  STG-RCP-MATERIAL-ID       PIC X(10).
033500     05  FILLER                    PIC X(10).
033600*----------------------------------------------------------------*
033700 WORKING-STORAGE SECTION.
033800*
033900 01  WS-FILE-STATUSES.
034000     05  WS-ORDR-STATUS            PIC X(2)  VALUE SPACES.
034100     05  WS-SORD-STATUS            PIC X(2)  VALUE SPACES.
034200     05  WS-SLIN-STATUS            PIC X(2)  VALUE SPACES.
034300     05  WS-PRDR-STATUS            PIC X(2)  VALUE SPACES.
034400     05  WS-SPRD-STATUS            PIC X(2)  VALUE SPACES.
034500     05  WS-CUSR-STATUS            PIC X(2)  VALUE SPACES.
034600     05  WS-SCUS-STATUS            PIC X(2)  VALUE SPACES.
034700     05  WS-SKMR-STATUS            PIC X(2)  VALUE SPACES.
034800     05  WS-SSKU-STATUS            PIC X(2)  VALUE SPACES.
034900     05  WS-MATR-STATUS            PIC X(2)  VALUE SPACES.
035000     05  WS-SMAT-STATUS            PIC X(2)  VALUE SPACES.
035100     05  WS-RCPR-STATUS            PIC X(2)  VALUE SPACES.
035200     05  WS-SRCP-STATUS            PIC X(2)  VALUE SPACES.
035250     05  FILLER                    PIC X(2)  VALUE SPACES.
035300*
035400*    ONE COMBINED STATUS STRING FOR THE END-OF-RUN DIAGNOSTIC
035500*    DISPLAY -- ONE LINE INSTEAD OF THIRTEEN (REDEFINES NO. 1).
035600*
035700 01  WS-STATUS-GROUP.
035800     05  WS-STATUS-ORDR            PIC X(2).
035900     05  WS-STATUS-PRDR            PIC X(2).
036000     05  WS-STATUS-CUSR            PIC X(2).
036100     05  WS-STATUS-SKMR            PIC X(2).
036200     05  WS-STATUS-MATR            PIC X(2).
036300     05  WS-STATUS-RCPR            PIC X(2).
036350     05  FILLER                    PIC X(2).
036400 01  WS-STATUS-LINE REDEFINES WS-STATUS-GROUP
036500                                   PIC X(14).
036600*
036700 01  WS-EOF-SWITCHES.
036800     05  WS-ORDR-EOF               PIC X(1)  VALUE 'N'.
036900     05  WS-PRDR-EOF               PIC X(1)  VALUE 'N'.
037000     05  WS-CUSR-EOF               PIC X(1)  VALUE 'N'.
037100     05  WS-SKMR-EOF               PIC X(1)  VALUE 'N'.
037200     05  WS-MATR-EOF               PIC X(1)  VALUE 'N'.
037300     05  WS-RCPR-EOF               PIC X(1)  VALUE 'N'.
037350     05  FILLER                    PIC X(1)  VALUE SPACE.
037400*
037500 01  WS-STAGE-COUNTS.
037600     05  WS-CNT-STG-ORDERS         PIC 9(7)  COMP  VALUE 0.
037700     05  WS-CNT-STG-LINES          PIC 9(7)  COMP  VALUE 0.
037800     05  WS-CNT-STG-PRODUCTS       PIC 9(7)  COMP  VALUE 0.
037900     05  WS-CNT-STG-CUSTOMERS      PIC 9(7)  COMP  VALUE 0.
038000     05  WS-CNT-STG-SKUMAP         PIC 9(7)  COMP  VALUE 0.
038100     05  WS-CNT-STG-MATCOST        PIC 9(7)  COMP  VALUE 0.
038200     05  WS-CNT-STG-RECIPES        PIC 9(7)  COMP  VALUE 0.
038250     05  FILLER                    PIC X(1)  VALUE SPACE.
038300*
038400*    ORDER TABLE -- ONE SLOT PER DISTINCT ORDER ID.  R3 KEEPS THE
038500*    ENTRY WITH THE SMALLEST CREATED-AT STRING (4-DIGIT YEAR SORTS
038600*    CORRECTLY AS TEXT, SO A STRAIGHT COMPARE IS SAFE).
038700*
038800 01  WS-ORD-TABLE-AREA.
038900     05  WS-ORD-COUNT              PIC 9(4)  COMP  VALUE 0.
039000     05  WS-ORD-ENTRY OCCURS 2000 TIMES
039100                       INDEXED BY ORD-IDX.
039200         10  WST-ORD-ID            PIC 9(12).
039300         10  WST-ORD-NUMBER        PIC X(10).
039400         10  WST-ORD-EMAIL         PIC X(40).
039500         10  WST-ORD-FIN-STATUS    PIC X(10).
039600         10  WST-ORD-FUL-STATUS    PIC X(12).
039700         10  WST-ORD-SUBTOTAL      PIC S9(7)V99.
039800         10  WST-ORD-SHIPPING      PIC S9(7)V99.
039900         10  WST-ORD-TAXES         PIC S9(7)V99.
040000         10  WST-ORD-TOTAL         PIC S9(7)V99.
040100         10  WST-ORD-DISC-AMT      PIC S9(7)V99.
040200         10  WST-ORD-REFUND-AMT    PIC S9(7)V99.
040300         10  WST-ORD-SHIP-METHOD   PIC X(25).
040400         10  WST-ORD-RISK          PIC X(8).
040500         10  WST-ORD-SOURCE        PIC X(10).
040600         10  WST-ORD-CREATED-AT    PIC X(19).
040650         10  FILLER                PIC X(1).
040700*
040800*    ORDER-LINE TABLE -- EVERY RAW LINE WITH A NON-BLANK ITEM NAME
040900*    WRITTEN BACK OUT ORDER-BY-ORDER, SORTED BY NAME, IN 160-WRITE
041000*    LINES-FROM-TABLE (R6).
041100*
041200 01  WS-LIN-TABLE-AREA.
041300     05  WS-LIN-COUNT              PIC 9(4)  COMP  VALUE 0.
041400     05  WS-LIN-ENTRY OCCURS 6000 TIMES
041500                       INDEXED BY LIN-IDX.
041600         10  WST-LIN-ORD-ID        PIC 9(12).
041700         10  WST-LIN-NAME          PIC X(40).
041800         10  WST-LIN-SKU           PIC X(15).
041900         10  WST-LIN-QTY           PIC 9(4).
042000         10  WST-LIN-PRICE         PIC S9(5)V99.
042100         10  WST-LIN-DISC          PIC S9(5)V99.
042200         10  WST-LIN-FUL-STATUS    PIC X(12).
042250         10  FILLER                PIC X(1).
042300*
042400*    SECOND COMBINED STATUS STRING -- THE SEVEN STAGING OUTPUT
042500*    FILES, FOR THE SAME END-OF-RUN DIAGNOSTIC (REDEFINES NO. 2).
042600*
042700 01  WS-STG-STATUS-GROUP.
042800     05  WS-STATUS-SORD            PIC X(2).
042900     05  WS-STATUS-SLIN            PIC X(2).
043000     05  WS-STATUS-SPRD            PIC X(2).
043100     05  WS-STATUS-SCUS            PIC X(2).
043200     05  WS-STATUS-SSKU            PIC X(2).
043300     05  WS-STATUS-SMAT            PIC X(2).
043400     05  WS-STATUS-SRCP            PIC X(2).
043450     05  FILLER                    PIC X(2).
043500 01  WS-STG-STATUS-LINE REDEFINES WS-STG-STATUS-GROUP
043600                                   PIC X(16).
043700*
043800*    ORD-CREATED-AT BROKEN INTO ITS CCYY/MM/DD/HH/MM/SS COMPONENTS
043900*    SO THE YEAR PORTION CAN BE SANITY-CHECKED AS NUMERIC BEFORE
044000*    112-FIND-OR-ADD-ORDER TRUSTS THE STRAIGHT TEXT COMPARE ON THE
044100*    WHOLE FIELD (REDEFINES NO. 3 -- SEE THE Y2K-0031 NOTE ABOVE).
044200*
044300 01  WS-ORD-CREATED-PARTS.
044400     05  WS-OCP-CCYY               PIC X(4).
044500     05  FILLER                    PIC X(1).
044600     05  WS-OCP-MM                 PIC X(2).
044700     05  FILLER                    PIC X(1).
044800     05  WS-OCP-DD                 PIC X(2).
044900     05  FILLER                    PIC X(9).
045000 01  WS-ORD-CREATED-TEST REDEFINES WS-ORD-CREATED-PARTS
045100                                   PIC X(19).
045200*
045300*    SMALL INDEX TABLE HOLDING THE WS-LIN-ENTRY SUBSCRIPTS THAT
045400*    BELONG TO THE ORDER CURRENTLY BEING WRITTEN OUT.
045500*
045600 01  WS-SORT-IDX-AREA.
045700     05  WS-SORT-COUNT             PIC 9(4)  COMP  VALUE 0.
045800     05  WS-SORT-IDX OCCURS 200 TIMES
045900                       PIC 9(4)  COMP
046000                       INDEXED BY SRT-IDX.
046050     05  FILLER                    PIC X(1)  VALUE SPACE.
046100*
046200*    PRODUCT TABLE -- ONE SLOT PER DISTINCT HANDLE.  R5 KEEPS THE
046300*    ENTRY WITH THE LOWEST TITLE (TEXT COMPARE) WHEN A HANDLE
046400*    REPEATS ACROSS VARIANT ROWS.
046500*
046600 01  WS-PRD-TABLE-AREA.
046700     05  WS-PRD-COUNT              PIC 9(4)  COMP  VALUE 0.
046800     05  WS-PRD-ENTRY OCCURS 1000 TIMES
046900                       INDEXED BY PRD-IDX.
047000         10  WST-PRD-HANDLE        PIC X(30).
047100         10  WST-PRD-TITLE         PIC X(40).
047200         10  WST-PRD-VENDOR        PIC X(25).
047300         10  WST-PRD-CATEGORY      PIC X(25).
047400         10  WST-PRD-VAR-SKU       PIC X(15).
047500         10  WST-PRD-VAR-PRICE     PIC S9(5)V99.
047600         10  WST-PRD-VAR-INV-QTY   PIC S9(6).
047700         10  WST-PRD-PUBLISHED     PIC X(5).
047750         10  FILLER                PIC X(1).
047800*
047900*    SUBSCRIPT USED BY 162/163 WHILE BUILDING/SORTING WS-SORT-IDX.
048000*    BROKEN OUT AS ITS OWN ITEM (NOT THE INDEX ITSELF) BECAUSE IT
048100*    IS ALSO USED AS A PLAIN COMP COUNTER IN THE INSERTION SORT.
048150*    2005-11-09 KPD BI-0431 -- DROPPED TO 77-LEVEL, NONE OF THESE
048170*    FIVE EVER HAD A SUBORDINATE FIELD TO JUSTIFY THE 01.
048200 77  WS-SCAN-SUBSCRIPT             PIC 9(4)  COMP  VALUE 0.
048400 77  WS-SAVE-SUBSCRIPT             PIC 9(4)  COMP  VALUE 0.
048500 77  WS-SORT-SWAP-SUB1             PIC 9(4)  COMP  VALUE 0.
048600 77  WS-SORT-SWAP-SUB2             PIC 9(4)  COMP  VALUE 0.
048700 77  WS-FOUND-SW                   PIC X(1)  VALUE 'N'.
048800     88  WS-ENTRY-FOUND            VALUE 'Y'.
048900*
049000     COPY AKHWORK.
049100*----------------------------------------------------------------*
049200 PROCEDURE DIVISION.
049300*----------------------------------------------------------------*
049400*
049500 000-MAIN-LOGIC.
049600     DISPLAY 'AKHSTG0 -- STAGING STEP STARTING'.
049700     PERFORM 100-STAGE-ORDERS-AND-LINES.
049800     PERFORM 200-STAGE-PRODUCTS.
049900     PERFORM 300-STAGE-CUSTOMERS.
050000     PERFORM 400-STAGE-SKUMAP.
050100     PERFORM 500-STAGE-MATCOST.
050200     PERFORM 600-STAGE-RECIPES.
050300     MOVE WS-ORDR-STATUS TO WS-STATUS-ORDR.
050400     MOVE WS-PRDR-STATUS TO WS-STATUS-PRDR.
050500     MOVE WS-CUSR-STATUS TO WS-STATUS-CUSR.
050600     MOVE WS-SKMR-STATUS TO WS-STATUS-SKMR.
050700     MOVE WS-MATR-STATUS TO WS-STATUS-MATR.
050800     MOVE WS-RCPR-STATUS TO WS-STATUS-RCPR.
050900     DISPLAY 'AKHSTG0 -- RAW FILE STATUSES:  ' WS-STATUS-LINE.
051000     MOVE WS-SORD-STATUS TO WS-STATUS-SORD.
051100     MOVE WS-SLIN-STATUS TO WS-STATUS-SLIN.
051200     MOVE WS-SPRD-STATUS TO WS-STATUS-SPRD.
051300     MOVE WS-SCUS-STATUS TO WS-STATUS-SCUS.
051400     MOVE WS-SSKU-STATUS TO WS-STATUS-SSKU.
051500     MOVE WS-SMAT-STATUS TO WS-STATUS-SMAT.
051600     MOVE WS-SRCP-STATUS TO WS-STATUS-SRCP.
051700     DISPLAY 'AKHSTG0 -- STG FILE STATUSES:  ' WS-STG-STATUS-LINE.
051800     DISPLAY 'AKHSTG0 -- STAGING ORDERS    WRITTEN: '
051900             WS-CNT-STG-ORDERS.
052000     DISPLAY 'AKHSTG0 -- STAGING LINES     WRITTEN: '
052100             WS-CNT-STG-LINES.
052200     DISPLAY 'AKHSTG0 -- STAGING PRODUCTS  WRITTEN: '
052300             WS-CNT-STG-PRODUCTS.
052400     DISPLAY 'AKHSTG0 -- STAGING CUSTOMERS WRITTEN: '
052500             WS-CNT-STG-CUSTOMERS.
052600     DISPLAY 'AKHSTG0 -- STAGING SKU MAP   WRITTEN: '
052700             WS-CNT-STG-SKUMAP.
052800     DISPLAY 'AKHSTG0 -- STAGING MATCOST   WRITTEN: '
052900             WS-CNT-STG-MATCOST.
053000     DISPLAY 'AKHSTG0 -- STAGING RECIPES   WRITTEN: '
053100             WS-CNT-STG-RECIPES.
053200     GOBACK.
053300*
053400 100-STAGE-ORDERS-AND-LINES.
053500     OPEN INPUT  ORDERS-RAW-FILE.
053600     OPEN OUTPUT STG-ORDER-FILE.
053700     OPEN OUTPUT STG-LINE-FILE.
053800     PERFORM 110-LOAD-ORDERS-LOOP THRU 110-EXIT
053900         UNTIL WS-ORDR-EOF = 'Y'.
054000     PERFORM 150-WRITE-ORDERS-FROM-TABLE THRU 150-EXIT
054100         VARYING ORD-IDX FROM 1 BY 1
054200         UNTIL ORD-IDX > WS-ORD-COUNT.
054300     PERFORM 160-WRITE-LINES-FROM-TABLE THRU 160-EXIT
054400         VARYING ORD-IDX FROM 1 BY 1
054500         UNTIL ORD-IDX > WS-ORD-COUNT.
054600     CLOSE ORDERS-RAW-FILE.
054700     CLOSE STG-ORDER-FILE.
054800     CLOSE STG-LINE-FILE.
054900*
055000 110-LOAD-ORDERS-LOOP.
055100     READ ORDERS-RAW-FILE
055200         AT END MOVE 'Y' TO WS-ORDR-EOF.
055300     IF WS-ORDR-EOF = 'Y'
055400         GO TO 110-EXIT.
055500     IF ORD-ID NOT NUMERIC OR ORD-ID = 0
055600         GO TO 110-EXIT.
055700     PERFORM 112-FIND-OR-ADD-ORDER.
055800     IF ORD-LINE-NAME NOT = SPACES
055900         PERFORM 114-ADD-LINE-ENTRY.
056000 110-EXIT.
056100     EXIT.
056200*
056300*    R3 -- ONE SLOT PER ORDER ID.  WHEN THE ID IS ALREADY IN THE
056400*    TABLE, REPLACE THE HEADER ONLY IF THIS ROW'S CREATED-AT IS
056500*    EARLIER (STILL THE SAME HEADER VALUES ON A WELL-FORMED EXPORT
056600*    BUT CHEAP INSURANCE AGAINST A MALFORMED ONE).
056700*
056800 112-FIND-OR-ADD-ORDER.
056900     MOVE 'N' TO WS-FOUND-SW.
057000     MOVE ORD-CREATED-AT TO WS-ORD-CREATED-TEST.
057100     PERFORM 113-SCAN-ORD-TABLE THRU 113-EXIT
057200         VARYING ORD-IDX FROM 1 BY 1
057300         UNTIL ORD-IDX > WS-ORD-COUNT OR WS-ENTRY-FOUND.
057400     IF WS-ENTRY-FOUND
057500         IF WS-OCP-CCYY NUMERIC
057600             AND ORD-CREATED-AT < WST-ORD-CREATED-AT(ORD-IDX)
057700             PERFORM 116-COPY-ORDER-HEADER
057800         END-IF
057900     ELSE
058000         IF WS-ORD-COUNT < 2000
058100             ADD 1 TO WS-ORD-COUNT
058200             SET ORD-IDX TO WS-ORD-COUNT
058300             PERFORM 116-COPY-ORDER-HEADER
058400         END-IF
058500     END-IF.
058600*
058700 113-SCAN-ORD-TABLE.
058800     IF WST-ORD-ID(ORD-IDX) = ORD-ID
058900         MOVE 'Y' TO WS-FOUND-SW.
059000 113-EXIT.
059100     EXIT.
059200*
059300 116-COPY-ORDER-HEADER.
059400     MOVE ORD-ID              TO WST-ORD-ID(ORD-IDX).
059500     MOVE ORD-NUMBER           TO WST-ORD-NUMBER(ORD-IDX).
059600     MOVE ORD-EMAIL            TO WST-ORD-EMAIL(ORD-IDX).
059700     MOVE ORD-FIN-STATUS       TO WST-ORD-FIN-STATUS(ORD-IDX).
059800     MOVE ORD-FUL-STATUS       TO WST-ORD-FUL-STATUS(ORD-IDX).
059900     IF ORD-SUBTOTAL NOT NUMERIC
060000         MOVE 0 TO WST-ORD-SUBTOTAL(ORD-IDX)
060100     ELSE
060200         MOVE ORD-SUBTOTAL TO WST-ORD-SUBTOTAL(ORD-IDX)
060300     END-IF.
060400     IF ORD-SHIPPING NOT NUMERIC
060500         MOVE 0 TO WST-ORD-SHIPPING(ORD-IDX)
060600     ELSE
060700         MOVE ORD-SHIPPING TO WST-ORD-SHIPPING(ORD-IDX)
060800     END-IF.
060900     IF ORD-TAXES NOT NUMERIC
061000         MOVE 0 TO WST-ORD-TAXES(ORD-IDX)
061100     ELSE
061200         MOVE ORD-TAXES TO WST-ORD-TAXES(ORD-IDX)
061300     END-IF.
061400     IF ORD-TOTAL NOT NUMERIC
061500         MOVE 0 TO WST-ORD-TOTAL(ORD-IDX)
061600     ELSE
061700         MOVE ORD-TOTAL TO WST-ORD-TOTAL(ORD-IDX)
061800     END-IF.
061900     IF ORD-DISC-AMT NOT NUMERIC
062000         MOVE 0 TO WST-ORD-DISC-AMT(ORD-IDX)
062100     ELSE
062200         MOVE ORD-DISC-AMT TO WST-ORD-DISC-AMT(ORD-IDX)
062300     END-IF.
062400     IF ORD-REFUND-AMT NOT NUMERIC
062500         MOVE 0 TO WST-ORD-REFUND-AMT(ORD-IDX)
062600     ELSE
062700         MOVE ORD-REFUND-AMT TO WST-ORD-REFUND-AMT(ORD-IDX)
062800     END-IF.
062900     MOVE ORD-SHIP-METHOD      TO WST-ORD-SHIP-METHOD(ORD-IDX).
063000     MOVE ORD-RISK             TO WST-ORD-RISK(ORD-IDX).
063100     MOVE ORD-SOURCE           TO WST-ORD-SOURCE(ORD-IDX).
063200     MOVE ORD-CREATED-AT       TO WST-ORD-CREATED-AT(ORD-IDX).
063300*
063400*    R4 -- BLANK QTY DEFAULTS TO 1, BLANK LINE DISCOUNT TO 0.
063500*
063600 114-ADD-LINE-ENTRY.
063700     IF WS-LIN-COUNT < 6000
063800         ADD 1 TO WS-LIN-COUNT
063900         SET LIN-IDX TO WS-LIN-COUNT
064000         MOVE ORD-ID            TO WST-LIN-ORD-ID(LIN-IDX)
064100         MOVE ORD-LINE-NAME     TO WST-LIN-NAME(LIN-IDX)
064200         MOVE ORD-LINE-SKU      TO WST-LIN-SKU(LIN-IDX)
064300         MOVE ORD-LINE-FUL-STATUS
064400                                 TO WST-LIN-FUL-STATUS(LIN-IDX)
064500         IF ORD-LINE-QTY NOT NUMERIC OR ORD-LINE-QTY = 0
064600             MOVE 1 TO WST-LIN-QTY(LIN-IDX)
064700         ELSE
064800             MOVE ORD-LINE-QTY TO WST-LIN-QTY(LIN-IDX)
064900         END-IF
065000         IF ORD-LINE-PRICE NOT NUMERIC
065100             MOVE 0 TO WST-LIN-PRICE(LIN-IDX)
065200         ELSE
065300             MOVE ORD-LINE-PRICE TO WST-LIN-PRICE(LIN-IDX)
065400         END-IF
065500         IF ORD-LINE-DISC NOT NUMERIC
065600             MOVE 0 TO WST-LIN-DISC(LIN-IDX)
065700         ELSE
065800             MOVE ORD-LINE-DISC TO WST-LIN-DISC(LIN-IDX)
065900         END-IF
066000     END-IF.
066100*
066200 150-WRITE-ORDERS-FROM-TABLE.
066300     MOVE WST-ORD-ID(ORD-IDX)        TO STG-ORD-ID.
066400     MOVE WST-ORD-NUMBER(ORD-IDX)    TO STG-ORD-NUMBER.
066500     MOVE WST-ORD-EMAIL(ORD-IDX)     TO STG-ORD-EMAIL.
066600     MOVE WST-ORD-FIN-STATUS(ORD-IDX) TO STG-ORD-FIN-STATUS.
066700     MOVE WST-ORD-FUL-STATUS(ORD-IDX) TO STG-ORD-FUL-STATUS.
066800     MOVE WST-ORD-SUBTOTAL(ORD-IDX)  TO STG-ORD-SUBTOTAL.
066900     MOVE WST-ORD-SHIPPING(ORD-IDX)  TO STG-ORD-SHIPPING.
067000     MOVE WST-ORD-TAXES(ORD-IDX)     TO STG-ORD-TAXES.
067100     MOVE WST-ORD-TOTAL(ORD-IDX)     TO STG-ORD-TOTAL.
067200     MOVE WST-ORD-DISC-AMT(ORD-IDX)  TO STG-ORD-DISC-AMT.
067300     MOVE WST-ORD-REFUND-AMT(ORD-IDX) TO STG-ORD-REFUND-AMT.
067400     MOVE WST-ORD-SHIP-METHOD(ORD-IDX) TO STG-ORD-SHIP-METHOD.
067500     MOVE WST-ORD-RISK(ORD-IDX)      TO STG-ORD-RISK.
067600     MOVE WST-ORD-SOURCE(ORD-IDX)    TO STG-ORD-SOURCE.
067700     MOVE WST-ORD-CREATED-AT(ORD-IDX) TO STG-ORD-CREATED-AT.
067800     MOVE SPACES                     TO FILLER IN STG-ORDER-REC.
067900     WRITE STG-ORDER-REC.
068000     ADD 1 TO WS-CNT-STG-ORDERS.
068100 150-EXIT.
068200     EXIT.
068300*
068400*    R6 -- FOR THE ORDER AT ORD-IDX, COLLECT ITS LINES, SORT THEM
068500*    BY NAME, THEN WRITE THEM OUT NUMBERED 1, 2, 3 ...
068600*
068700 160-WRITE-LINES-FROM-TABLE.
068800     PERFORM 162-COLLECT-ORDER-LINES.
068900     PERFORM 163-SORT-LINE-INDEXES.
069000     PERFORM 164-WRITE-SORTED-LINES THRU 164-EXIT
069100         VARYING SRT-IDX FROM 1 BY 1
069200         UNTIL SRT-IDX > WS-SORT-COUNT.
069300 160-EXIT.
069400     EXIT.
069500*
069600 162-COLLECT-ORDER-LINES.
069700     MOVE 0 TO WS-SORT-COUNT.
069800     PERFORM 162-SCAN-LIN-TABLE THRU 162-EXIT
069900         VARYING LIN-IDX FROM 1 BY 1
070000         UNTIL LIN-IDX > WS-LIN-COUNT.
070100*
070200 162-SCAN-LIN-TABLE.
070300     IF WST-LIN-ORD-ID(LIN-IDX) = WST-ORD-ID(ORD-IDX)
070400         AND WS-SORT-COUNT < 200
070500         ADD 1 TO WS-SORT-COUNT
070600         SET SRT-IDX TO WS-SORT-COUNT
070700         SET WS-SORT-IDX(SRT-IDX) TO LIN-IDX.
070800 162-EXIT.
070900     EXIT.
071000*
071100*    SIMPLE INSERTION SORT OF THE SMALL SUBSCRIPT TABLE BY LINE
071200*    NAME -- AT MOST A FEW DOZEN ENTRIES PER ORDER, SO A BUBBLE-
071300*    STYLE PASS IS PLENTY FAST.
071400*
071500 163-SORT-LINE-INDEXES.
071600     IF WS-SORT-COUNT < 2
071700         GO TO 163-EXIT.
071800     MOVE 2 TO WS-SCAN-SUBSCRIPT.
071900 163-OUTER-LOOP.
072000     IF WS-SCAN-SUBSCRIPT > WS-SORT-COUNT
072100         GO TO 163-EXIT.
072200     MOVE WS-SCAN-SUBSCRIPT TO WS-SAVE-SUBSCRIPT.
072300 163-INNER-LOOP.
072400     IF WS-SAVE-SUBSCRIPT < 2
072500         GO TO 163-INNER-EXIT.
072600     SET SRT-IDX TO WS-SAVE-SUBSCRIPT.
072700     SET WS-SORT-SWAP-SUB1 TO WS-SORT-IDX(SRT-IDX).
072800     SET SRT-IDX DOWN BY 1.
072900     SET WS-SORT-SWAP-SUB2 TO WS-SORT-IDX(SRT-IDX).
073000     IF WST-LIN-NAME(WS-SORT-SWAP-SUB1)
073100             < WST-LIN-NAME(WS-SORT-SWAP-SUB2)
073200         SET SRT-IDX UP BY 1
073300         SET WS-SORT-IDX(SRT-IDX) TO WS-SORT-SWAP-SUB2
073400         SET SRT-IDX DOWN BY 1
073500         SET WS-SORT-IDX(SRT-IDX) TO WS-SORT-SWAP-SUB1
073600         SUBTRACT 1 FROM WS-SAVE-SUBSCRIPT
073700         GO TO 163-INNER-LOOP
073800     END-IF.
073900 163-INNER-EXIT.
074000     ADD 1 TO WS-SCAN-SUBSCRIPT.
074100     GO TO 163-OUTER-LOOP.
074200 163-EXIT.
074300     EXIT.
074400*
074500 164-WRITE-SORTED-LINES.
074600     SET LIN-IDX TO WS-SORT-IDX(SRT-IDX).
074700     MOVE WST-ORD-ID(ORD-IDX)     TO STG-LIN-ORD-ID.
074800     MOVE SRT-IDX                 TO STG-LIN-LINE-NO.
074900     MOVE WST-LIN-NAME(LIN-IDX)   TO STG-LIN-NAME.
075000     MOVE WST-LIN-SKU(LIN-IDX)    TO STG-LIN-SKU.
075100     MOVE WST-LIN-QTY(LIN-IDX)    TO STG-LIN-QTY.
075200     MOVE WST-LIN-PRICE(LIN-IDX)  TO STG-LIN-PRICE.
075300     MOVE WST-LIN-DISC(LIN-IDX)   TO STG-LIN-DISC.
075400     MOVE WST-LIN-FUL-STATUS(LIN-IDX) TO STG-LIN-FUL-STATUS.
075500     MOVE SPACES                  TO FILLER IN STG-LINE-REC.
075600     WRITE STG-LINE-REC.
075700     ADD 1 TO WS-CNT-STG-LINES.
075800 164-EXIT.
075900     EXIT.
076000*
076100*    R5 -- PRODUCTS: SKIP BLANK HANDLE, KEEP LOWEST TITLE PER
076200*    HANDLE, PUBLISHED = UPPERCASED VALUE = "TRUE", BLANK INVENTOR
076300*    DEFAULTS TO 0.
076400*
076500 200-STAGE-PRODUCTS.
076600     MOVE 0 TO WS-PRD-COUNT.
076700     OPEN INPUT  PRODUCTS-RAW-FILE.
076800     PERFORM 210-LOAD-PRODUCTS-LOOP THRU 210-EXIT
076900         UNTIL WS-PRDR-EOF = 'Y'.
077000     CLOSE PRODUCTS-RAW-FILE.
077100     OPEN OUTPUT STG-PRODUCT-FILE.
077200     PERFORM 230-WRITE-PRODUCTS-FROM-TABLE THRU 230-EXIT
077300         VARYING PRD-IDX FROM 1 BY 1
077400         UNTIL PRD-IDX > WS-PRD-COUNT.
077500     CLOSE STG-PRODUCT-FILE.
077600*
077700 210-LOAD-PRODUCTS-LOOP.
077800     READ PRODUCTS-RAW-FILE
077900         AT END MOVE 'Y' TO WS-PRDR-EOF.
078000     IF WS-PRDR-EOF = 'Y'
078100         GO TO 210-EXIT.
078200     IF PRD-HANDLE = SPACES
078300         GO TO 210-EXIT.
078400     PERFORM 212-FIND-OR-ADD-PRODUCT.
078500 210-EXIT.
078600     EXIT.
078700*
078800 212-FIND-OR-ADD-PRODUCT.
078900     MOVE 'N' TO WS-FOUND-SW.
079000     PERFORM 213-SCAN-PRD-TABLE THRU 213-EXIT
079100         VARYING PRD-IDX FROM 1 BY 1
079200         UNTIL PRD-IDX > WS-PRD-COUNT OR WS-ENTRY-FOUND.
079300     IF WS-ENTRY-FOUND
079400         IF PRD-TITLE < WST-PRD-TITLE(PRD-IDX)
079500             PERFORM 216-COPY-PRODUCT-ROW
079600         END-IF
079700     ELSE
079800         IF WS-PRD-COUNT < 1000
079900             ADD 1 TO WS-PRD-COUNT
080000             SET PRD-IDX TO WS-PRD-COUNT
080100             PERFORM 216-COPY-PRODUCT-ROW
080200         END-IF
080300     END-IF.
080400*
080500 213-SCAN-PRD-TABLE.
080600     IF WST-PRD-HANDLE(PRD-IDX) = PRD-HANDLE
080700         MOVE 'Y' TO WS-FOUND-SW.
080800 213-EXIT.
080900     EXIT.
081000*
081100 216-COPY-PRODUCT-ROW.
081200     MOVE PRD-HANDLE           TO WST-PRD-HANDLE(PRD-IDX).
081300     MOVE PRD-TITLE            TO WST-PRD-TITLE(PRD-IDX).
081400     MOVE PRD-VENDOR           TO WST-PRD-VENDOR(PRD-IDX).
081500     MOVE PRD-CATEGORY         TO WST-PRD-CATEGORY(PRD-IDX).
081600     MOVE PRD-VAR-SKU          TO WST-PRD-VAR-SKU(PRD-IDX).
081700     IF PRD-VAR-PRICE NOT NUMERIC
081800         MOVE 0 TO WST-PRD-VAR-PRICE(PRD-IDX)
081900     ELSE
082000         MOVE PRD-VAR-PRICE TO WST-PRD-VAR-PRICE(PRD-IDX)
082100     END-IF.
082200     IF PRD-VAR-INV-QTY NOT NUMERIC
082300         MOVE 0 TO WST-PRD-VAR-INV-QTY(PRD-IDX)
082400     ELSE
082500         MOVE PRD-VAR-INV-QTY TO WST-PRD-VAR-INV-QTY(PRD-IDX)
082600     END-IF.
082700     MOVE PRD-PUBLISHED        TO WST-PRD-PUBLISHED(PRD-IDX).
082800*
082900 230-WRITE-PRODUCTS-FROM-TABLE.
083000     MOVE WST-PRD-HANDLE(PRD-IDX)    TO STG-PRD-HANDLE.
083100     MOVE WST-PRD-TITLE(PRD-IDX)     TO STG-PRD-TITLE.
083200     MOVE WST-PRD-VENDOR(PRD-IDX)    TO STG-PRD-VENDOR.
083300     MOVE WST-PRD-CATEGORY(PRD-IDX)  TO STG-PRD-CATEGORY.
083400     MOVE WST-PRD-VAR-SKU(PRD-IDX)   TO STG-PRD-VAR-SKU.
083500     MOVE WST-PRD-VAR-PRICE(PRD-IDX) TO STG-PRD-VAR-PRICE.
083600     MOVE WST-PRD-VAR-INV-QTY(PRD-IDX)
083700                                     TO STG-PRD-VAR-INV-QTY.
083800     MOVE WST-PRD-PUBLISHED(PRD-IDX) TO WS-AKH-TRUEFALSE-FLAG.
083900     INSPECT WS-AKH-TRUEFALSE-FLAG
084000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
084100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
084200     IF WS-AKH-IS-TRUE
084300         MOVE 'Y' TO STG-PRD-PUBLISHED-SW
084400     ELSE
084500         MOVE 'N' TO STG-PRD-PUBLISHED-SW
084600     END-IF.
084700     MOVE SPACES                     TO FILLER IN STG-PRD-REC.
084800     WRITE STG-PRD-REC.
084900     ADD 1 TO WS-CNT-STG-PRODUCTS.
085000 230-EXIT.
085100     EXIT.
085200*
085300*    R5 -- CUSTOMERS: SKIP BLANK ID, MARKETING FLAGS = UPPERCASED
085400*    VALUE = "YES", BLANK TOTALS DEFAULT TO 0.  NO DE-DUP RULE --
085500*    THE CUSTOMER EXPORT IS ALREADY ONE ROW PER CUSTOMER.
085600*
085700 300-STAGE-CUSTOMERS.
085800     OPEN INPUT  CUSTOMERS-RAW-FILE.
085900     OPEN OUTPUT STG-CUSTOMER-FILE.
086000     PERFORM 310-STAGE-CUSTOMERS-LOOP THRU 310-EXIT
086100         UNTIL WS-CUSR-EOF = 'Y'.
086200     CLOSE CUSTOMERS-RAW-FILE.
086300     CLOSE STG-CUSTOMER-FILE.
086400*
086500 310-STAGE-CUSTOMERS-LOOP.
086600     READ CUSTOMERS-RAW-FILE
086700         AT END MOVE 'Y' TO WS-CUSR-EOF.
086800     IF WS-CUSR-EOF = 'Y'
086900         GO TO 310-EXIT.
087000     IF CUS-ID NOT NUMERIC OR CUS-ID = 0
087100         GO TO 310-EXIT.
087200     MOVE CUS-ID               TO STG-CUS-ID.
087300     MOVE CUS-EMAIL            TO STG-CUS-EMAIL.
087400     MOVE CUS-CITY             TO STG-CUS-CITY.
087500     MOVE CUS-PROV-CODE        TO STG-CUS-PROV-CODE.
087600     MOVE CUS-COUNTRY-CODE     TO STG-CUS-COUNTRY-CODE.
087700     MOVE CUS-ZIP              TO STG-CUS-ZIP.
087800     MOVE CUS-EMAIL-MKT        TO WS-AKH-YESNO-FLAG.
087900     INSPECT WS-AKH-YESNO-FLAG
088000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
088100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
088200     IF WS-AKH-IS-YES
088300         MOVE 'Y' TO STG-CUS-EMAIL-MKT-SW
088400     ELSE
088500         MOVE 'N' TO STG-CUS-EMAIL-MKT-SW
088600     END-IF.
088700     MOVE CUS-SMS-MKT          TO WS-AKH-YESNO-FLAG.
088800     INSPECT WS-AKH-YESNO-FLAG
088900         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
089000                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
089100     IF WS-AKH-IS-YES
089200         MOVE 'Y' TO STG-CUS-SMS-MKT-SW
089300     ELSE
089400         MOVE 'N' TO STG-CUS-SMS-MKT-SW
089500     END-IF.
089600     IF CUS-TOTAL-SPENT NOT NUMERIC
089700         MOVE 0 TO STG-CUS-TOTAL-SPENT
089800     ELSE
089900         MOVE CUS-TOTAL-SPENT TO STG-CUS-TOTAL-SPENT
090000     END-IF.
090100     IF CUS-TOTAL-ORDERS NOT NUMERIC
090200         MOVE 0 TO STG-CUS-TOTAL-ORDERS
090300     ELSE
090400         MOVE CUS-TOTAL-ORDERS TO STG-CUS-TOTAL-ORDERS
090500     END-IF.
090600     MOVE SPACES                TO FILLER IN STG-CUS-REC.
090700     WRITE STG-CUS-REC.
090800     ADD 1 TO WS-CNT-STG-CUSTOMERS.
090900 310-EXIT.
091000     EXIT.
091100*
091200*    R5 -- SKU MAP: SKIP BLANK INTERNAL SKU, ACTIVE DEFAULTS TO
091300*    "TRUE" WHEN BLANK.
091400*
091500 400-STAGE-SKUMAP.
091600     OPEN INPUT  SKUMAP-RAW-FILE.
091700     OPEN OUTPUT STG-SKUMAP-FILE.
091800     PERFORM 410-STAGE-SKUMAP-LOOP THRU 410-EXIT
091900         UNTIL WS-SKMR-EOF = 'Y'.
092000     CLOSE SKUMAP-RAW-FILE.
092100     CLOSE STG-SKUMAP-FILE.
092200*
092300 410-STAGE-SKUMAP-LOOP.
092400     READ SKUMAP-RAW-FILE
092500         AT END MOVE 'Y' TO WS-SKMR-EOF.
092600     IF WS-SKMR-EOF = 'Y'
092700         GO TO 410-EXIT.
092800     IF SKM-INTERNAL-SKU = SPACES
092900         GO TO 410-EXIT.
093000     MOVE SKM-INTERNAL-SKU     TO STG-SKU-INTERNAL-SKU.
093100     MOVE SKM-LINE-NAME        TO STG-SKU-LINE-NAME.
093200     MOVE SKM-HANDLE           TO STG-SKU-HANDLE.
093300     IF SKM-SIZE-ML NOT NUMERIC
093400         MOVE 0 TO STG-SKU-SIZE-ML
093500     ELSE
093600         MOVE SKM-SIZE-ML TO STG-SKU-SIZE-ML
093700     END-IF.
093800     MOVE SKM-RECIPE-ID        TO STG-SKU-RECIPE-ID.
093900     MOVE SKM-CATEGORY         TO STG-SKU-CATEGORY.
094000     IF SKM-ACTIVE = SPACES
094100         MOVE 'Y' TO STG-SKU-ACTIVE-SW
094200     ELSE
094300         MOVE SKM-ACTIVE TO WS-AKH-TRUEFALSE-FLAG
094400         INSPECT WS-AKH-TRUEFALSE-FLAG
094500             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
094600                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
094700         IF WS-AKH-IS-TRUE
094800             MOVE 'Y' TO STG-SKU-ACTIVE-SW
094900         ELSE
095000             MOVE 'N' TO STG-SKU-ACTIVE-SW
095100         END-IF
095200     END-IF.
095300     MOVE SPACES                TO FILLER IN STG-SKU-REC.
095400     WRITE STG-SKU-REC.
095500     ADD 1 TO WS-CNT-STG-SKUMAP.
095600 410-EXIT.
095700     EXIT.
095800*
095900*    R5 -- MATERIAL COSTS: SKIP BLANK ID, HAS-COST DEFAULTS TO
096000*    "FALSE" WHEN BLANK.
096100*
096200 500-STAGE-MATCOST.
096300     OPEN INPUT  MATCOST-RAW-FILE.
096400     OPEN OUTPUT STG-MATCOST-FILE.
096500     PERFORM 510-STAGE-MATCOST-LOOP THRU 510-EXIT
096600         UNTIL WS-MATR-EOF = 'Y'.
096700     CLOSE MATCOST-RAW-FILE.
096800     CLOSE STG-MATCOST-FILE.
096900*
097000 510-STAGE-MATCOST-LOOP.
097100     READ MATCOST-RAW-FILE
097200         AT END MOVE 'Y' TO WS-MATR-EOF.
097300     IF WS-MATR-EOF = 'Y'
097400         GO TO 510-EXIT.
097500     IF MAT-ID = SPACES
097600         GO TO 510-EXIT.
097700     MOVE MAT-ID                TO STG-MAT-ID.
097800     MOVE MAT-NAME              TO STG-MAT-NAME.
097900     MOVE MAT-INGREDIENT        TO STG-MAT-INGREDIENT.
098000     MOVE MAT-CATEGORY          TO STG-MAT-CATEGORY.
098100     MOVE MAT-UNIT               TO STG-MAT-UNIT.
098200     IF MAT-COST-PER-UNIT NOT NUMERIC
098300         MOVE 0 TO STG-MAT-COST-PER-UNIT
098400     ELSE
098500         MOVE MAT-COST-PER-UNIT TO STG-MAT-COST-PER-UNIT
098600     END-IF.
098700     IF MAT-COST-PER-ML NOT NUMERIC
098800         MOVE 0 TO STG-MAT-COST-PER-ML
098900     ELSE
099000         MOVE MAT-COST-PER-ML TO STG-MAT-COST-PER-ML
099100     END-IF.
099200     MOVE MAT-HAS-COST          TO WS-AKH-TRUEFALSE-FLAG.
099300     INSPECT WS-AKH-TRUEFALSE-FLAG
099400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
099500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
099600     IF WS-AKH-IS-TRUE
099700         MOVE 'Y' TO STG-MAT-HAS-COST-SW
099800     ELSE
099900         MOVE 'N' TO STG-MAT-HAS-COST-SW
100000     END-IF.
100100     MOVE MAT-SUPPLIER          TO STG-MAT-SUPPLIER.
100200     MOVE SPACES                 TO FILLER IN STG-MAT-REC.
100300     WRITE STG-MAT-REC.
100400     ADD 1 TO WS-CNT-STG-MATCOST.
100500 510-EXIT.
100600     EXIT.
100700*
100800*    RECIPES: SKIP BLANK RECIPE ID.  NO OTHER DEFAULTING RULE IS
100900*    STATED FOR THIS FILE.
101000*
101100 600-STAGE-RECIPES.
101200     OPEN INPUT  RECIPES-RAW-FILE.
101300     OPEN OUTPUT STG-RECIPE-FILE.
101400     PERFORM 610-STAGE-RECIPES-LOOP THRU 610-EXIT
101500         UNTIL WS-RCPR-EOF = 'Y'.
101600     CLOSE RECIPES-RAW-FILE.
101700     CLOSE STG-RECIPE-FILE.
101800*
101900 610-STAGE-RECIPES-LOOP.
102000     READ RECIPES-RAW-FILE
102100         AT END MOVE 'Y' TO WS-RCPR-EOF.
102200     IF WS-RCPR-EOF = 'Y'
102300         GO TO 610-EXIT.
102400     IF RCP-ID = SPACES
102500         GO TO 610-EXIT.
102600     MOVE RCP-ID                 TO STG-RCP-ID.
102700     MOVE RCP-VARIANT            TO STG-RCP-VARIANT.
102800     IF RCP-BATCH-ML NOT NUMERIC
102900         MOVE 0 TO STG-RCP-BATCH-ML
103000     ELSE
103100         MOVE RCP-BATCH-ML TO STG-RCP-BATCH-ML
103200     END-IF.
103300     MOVE RCP-INGREDIENT         TO STG-RCP-INGREDIENT.
103400     IF RCP-AMOUNT-ML NOT NUMERIC
103500         MOVE 0 TO STG-RCP-AMOUNT-ML
103600     ELSE
103700         MOVE RCP-AMOUNT-ML TO STG-RCP-AMOUNT-ML
103800     END-IF.
103900     MOVE RCP-MATERIAL-ID        TO STG-RCP-MATERIAL-ID.
104000     MOVE SPACES                  TO FILLER IN STG-RCP-REC.
104100     WRITE STG-RCP-REC.
104200     ADD 1 TO WS-CNT-STG-RECIPES.
104300 610-EXIT.
104400     EXIT.
104500*
104600* END OF PROGRAM AKHSTG0.

