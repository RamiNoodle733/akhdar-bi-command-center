000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHPRD.CPY                                                *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Product-catalog layout (PRD-RAW-REC, cleansed by AKHING0) *
000800*      and the staging copy (STG-PRD-REC, de-duplicated one row  *
000900*      per product handle by AKHSTG0).                           *
001000*               @BANNER_END@                                     *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*
001400*    CHANGE ACTIVITY
001500*
001600*      DATE       INIT  TICKET    DESCRIPTION
001700*      --------   ----  --------  --------------------------------
001800*      1987-04-06 DJS   BI-0013   ORIGINAL LAYOUT, 1 REC/VARIANT.
001900*      1994-02-02 TLM   BI-0203   ADDED STG-PRD-REC FOR THE STAGIN
002000*                                 LAYER.
002100*      1999-01-08 RMH   Y2K-0031  NO DATE FIELDS ON THIS RECORD --
002200*                                 REVIEWED AND LEFT AS-IS.
002300*
002400*----------------------------------------------------------------*
002500*    01  PRD-RAW-REC  --  RAW/CLEANSED PRODUCT RECORD (FD)
002600*----------------------------------------------------------------*
002700    01  PRD-RAW-REC.
002800        05  PRD-HANDLE                PIC X(30).
002900        05  PRD-TITLE                 PIC X(40).
003000        05  PRD-VENDOR                PIC X(25).
003100        05  PRD-CATEGORY              PIC X(25).
003200        05  PRD-TYPE                  PIC X(20).
003300        05  PRD-TAGS                  PIC X(60).
003400        05  PRD-VAR-SKU               PIC X(15).
003500        05  PRD-VAR-PRICE             PIC S9(5)V99.
003600        05  PRD-VAR-CMP-PRICE         PIC S9(5)V99.
003700        05  PRD-VAR-INV-QTY           PIC S9(6).
003800        05  PRD-PUBLISHED             PIC X(5).
003900        05  PRD-STATUS                PIC X(10).
004000        05  PRD-LOAD-TS               PIC X(6).
004100        05  FILLER                    PIC X(44).
004200*
004300*----------------------------------------------------------------*
004400*    01  STG-PRD-REC  --  STAGING PRODUCT, 1 PER HANDLE
004500*----------------------------------------------------------------*
004600    01  STG-PRD-REC.
004700        05  STG-PRD-HANDLE            PIC X(30).
004800        05  STG-PRD-TITLE             PIC X(40).
004900        05  STG-PRD-VENDOR            PIC X(25).
005000        05  STG-PRD-CATEGORY          PIC X(25).
005100        05  STG-PRD-VAR-SKU           PIC X(15).
005200        05  STG-PRD-VAR-PRICE         PIC S9(5)V99.
005300        05  STG-PRD-VAR-INV-QTY       PIC S9(6).
005400        05  STG-PRD-PUBLISHED-SW      PIC X(1).
005500            88  STG-PRD-IS-PUBLISHED  VALUE 'Y'.
005600        05  FILLER                    PIC X(20).

