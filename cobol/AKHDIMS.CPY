000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHDIMS.CPY                                               *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      dim_product output layout, built in AKHDIM0 (R6) and re-  *
000800*      read by AKHRUN0 for the DATA SUMMARY report.  DIM-CUST-REC*
000900*      and DIM-SHIP-REC used to live in this same book -- each   *
001000*      was split to its own AKHDCUS.CPY / AKHDSHP.CPY under      *
001100*      BI-0431 so AKHDIM0 can COPY all three dimension layouts,  *
001200*      one per FD, without a duplicate 01-level name.  DIM-      *
001300*      MATERIAL-REC lives in AKHMAT.CPY because it shares the    *
001400*      material-cost field list exactly, per SPEC.               *
001500*               @BANNER_END@                                     *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*
001900*    CHANGE ACTIVITY
002000*
002100*      DATE       INIT  TICKET    DESCRIPTION
002200*      --------   ----  --------  --------------------------------
002300*      1994-02-02 TLM   BI-0205   ORIGINAL LAYOUT, DIM-PRODUCT-REC
002400*                                 AND DIM-SHIP-REC.
002500*      1994-06-30 TLM   BI-0213   ADDED DIM-CUST-REC -- HASH KEY I
002600*                                 SHA-256-ISH PER R7, CALLED FROM
002700*                                 AKHHASH0.
002800*      1999-01-08 RMH   Y2K-0031  DC-FIRST-ORDER-DATE CONFIRMED AS
002900*                                 8-DIGIT CCYYMMDD.
003000*      2005-11-09 KPD   BI-0431   SPLIT DIM-CUST-REC AND DIM-SHIP
003100*                                 REC OUT TO AKHDCUS.CPY AND
003200*                                 AKHDSHP.CPY -- AKHDIM0 AND
003300*                                 AKHRUN0 WERE EACH HAND-CODING
003400*                                 THESE RECORDS INSTEAD OF
003500*                                 COPYING THEM.  SEE ALSO AKHFACT
003600*                                 AND AKHFLIN (SAME FIX).
003700*
003800*----------------------------------------------------------------*
003900*    01  DIM-PRODUCT-REC  --  ONE PER INTERNAL SKU
004000*----------------------------------------------------------------*
004100    01  DIM-PRODUCT-REC.
004200        05  DP-INTERNAL-SKU           PIC X(15).
004300        05  DP-HANDLE                 PIC X(30).
004400        05  DP-TITLE                  PIC X(40).
004500        05  DP-SIZE-ML                PIC 9(4)        COMP.
004600        05  DP-RECIPE-ID              PIC X(10).
004700        05  DP-CATEGORY               PIC X(25).
004800        05  DP-VENDOR                 PIC X(25).
004900        05  DP-PRICE                  PIC S9(5)V99    COMP-3.
005000        05  DP-ACTIVE                 PIC X(1).
005100            88  DP-IS-ACTIVE          VALUE 'Y'.
005200        05  FILLER                    PIC X(10).
