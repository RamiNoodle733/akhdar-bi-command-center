000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHWORK.CPY                                               *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Common run work area, COPYd into WORKING-STORAGE of      *
000800*      every ingest/staging/dimension/fact phase program so     *
000900*      the boolean-parsing and load-timestamp conventions are   *
001000*      identical across the whole pipeline.                     *
001100*               @BANNER_END@                                     *
001200*                                                                *
001300*----------------------------------------------------------------*
001400*
001500*    CHANGE ACTIVITY
001600*
001700*      DATE       INIT  TICKET    DESCRIPTION
001800*      --------   ----  --------  --------------------------------
001900*      1987-04-06 DJS   BI-0012   ORIGINAL COPYBOOK. HOLDS THE LOA
002000*                                 TIMESTAMP AND THE "IS IT TRUE/YE
002100*                                 PARSING SWITCHES USED BY INGEST.
002200*      1991-11-19 RMH   BI-0158   ADDED WS-AKH-MISSING-FILE-SW SO
002300*                                 EVERY STEP WARNS AND CONTINUES T
002400*                                 SAME WAY WHEN AN INPUT IS ABSENT
002500*      1994-02-02 TLM   BI-0203   ADDED ROUNDING WORK FIELDS FOR T
002600*                                 COGS AND MARGIN CALCULATIONS.
002700*      1999-01-08 RMH   Y2K-0031  EXPANDED WS-AKH-LOAD-CCYYMMDD TO
002800*                                 4-DIGIT YEAR FOR CENTURY ROLLOVE
002900*      2004-07-14 KPD   BI-0377   ADDED WS-AKH-RUN-DATE-KEY FOR TH
003000*                                 DIMENSION/FACT DATE-KEY BUILDS.
003100*      2004-09-02 KPD   BI-0390   ADDED WS-AKH-APOSTROPHE-CHAR AND
003200*                                 WS-AKH-APOS-SHIFT FOR THE R1 LEA
003300*                                 APOSTROPHE STRIP IN AKHING0.
003350*      2005-03-21 KPD   BI-0412   REMOVED WS-AKH-RUN-DATE-KEY.  NE
003360*                                 STEP SET IT AND EVERY DATE-KEY I
003370*                                 BUILT FROM THE SOURCE RECORD'S O
003380*                                 CREATED-AT, SO THE FIELD WAS JUS
003390*                                 DEAD WEIGHT.  FLAGGED IN CODE RE
003400*
003500    01  WS-AKH-COMMON-WORK.
003600*
003700*        LOAD TIMESTAMP STAMPED ONTO EVERY RAW-LAYER RECORD BY
003800*        THE INGEST STEP (SEE AKHING0, PARAGRAPH 1NN-INGEST-NNN).
003900*
004000        05  WS-AKH-LOAD-TS.
004100            10  WS-AKH-LOAD-CCYYMMDD      PIC 9(8).
004200            10  WS-AKH-LOAD-HHMMSS        PIC 9(6).
004300*
004900*        GENERIC FIELD-CLEANSING WORK AREA -- R1, R5.
005000*
005100        05  WS-AKH-RAW-FIELD              PIC X(40).
005200        05  WS-AKH-UPPER-FIELD            PIC X(40).
005300        05  WS-AKH-APOS-TEST              PIC X(1).
005400        05  WS-AKH-APOSTROPHE-CHAR        PIC X(1)  VALUE "'".
005500        05  WS-AKH-APOS-SHIFT             PIC X(40) VALUE SPACES.
005600*
005700*        "TRUE"/"FALSE" AND "YES"/"NO" COMPARE FIELDS -- R5.
005800*        CALLER MOVES THE RAW VALUE, UPPERCASES IT VIA INSPECT
005900*        CONVERTING (NO INTRINSIC FUNCTIONS IN THIS SHOP), THEN
006000*        TESTS THE 88-LEVEL.
006100*
006200        05  WS-AKH-TRUEFALSE-FLAG         PIC X(5).
006300            88  WS-AKH-IS-TRUE            VALUE 'TRUE '.
006400        05  WS-AKH-YESNO-FLAG             PIC X(3).
006500            88  WS-AKH-IS-YES             VALUE 'YES'.
006600*
006700*        FILE-MISSING WARNING SWITCH -- R2.  SET BY THE OPEN-FILE
006800*        PARAGRAPHS, TESTED BEFORE THE READ LOOP IS ENTERED.
006900*
007000        05  WS-AKH-MISSING-FILE-SW        PIC X(1)  VALUE 'N'.
007100            88  WS-AKH-FILE-IS-MISSING    VALUE 'Y'.
007200*
007300*        HALF-UP ROUNDING WORK FIELDS FOR MONEY/COST CALCULATIONS.
007400*
007500        05  WS-AKH-ROUND-MONEY            PIC S9(7)V99    COMP-3.
007600        05  WS-AKH-ROUND-COST             PIC S9(5)V9(4)  COMP-3.
007650        05  FILLER                        PIC X(1).

