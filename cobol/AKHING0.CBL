000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHING0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  FEBRUARY 1987.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHING0 -- NIGHTLY BI COMMAND CENTER, INGEST STEP         *
001200*                                                                *
001300*      READS THE SIX STOREFRONT/REFERENCE EXPORT FILES, STRIPS  *
001400*      A SINGLE LEADING APOSTROPHE FROM ANY ALPHANUMERIC FIELD  *
001500*      VALUE (R1), STAMPS A LOAD TIMESTAMP, AND WRITES A         *
001600*      CLEANSED RAW-LAYER COPY OF EACH FILE.  A FILE THAT IS     *
001700*      MISSING OR EMPTY IS WARNED ABOUT AND SKIPPED -- THE RUN  *
001800*      NEVER ABENDS FOR A MISSING INPUT (R2).  CALLED FIRST BY   *
001900*      AKHRUN0, PARAGRAPH 000-MAIN.                              *
002000*               @BANNER_END@                                     *
002100*                                                                *
002200*----------------------------------------------------------------*
002300*
002400*    AMENDMENT HISTORY
002500*
002600*      DATE       INIT  TICKET    DESCRIPTION
002700*      --------   ----  --------  --------------------------------
002800*      1987-02-11 DJS   BI-0010   ORIGINAL PROGRAM -- ORDERS AND
002900*                                 PRODUCTS ONLY.
003000*      1988-06-21 DJS   BI-0041   ADDED SKU-MAP INGEST.
003100*      1989-03-02 DJS   BI-0072   ADDED MATERIAL-COST INGEST.
003200*      1990-01-15 DJS   BI-0088   ADDED RECIPE INGEST.
003300*      1991-11-19 RMH   BI-0158   ADDED THE FILE-MISSING WARN-AND-
003400*                                 CONTINUE LOGIC (R2) ACROSS ALL S
003500*                                 FILES -- PREVIOUSLY A MISSING FI
003600*                                 ABENDED THE STEP WITH AN S0C1.
003700*      1994-02-02 TLM   BI-0203   REWRITE FOR THE STAGING-LAYER
003800*                                 PROJECT.  APOSTROPHE STRIP NOW
003900*                                 SHARES ONE UTILITY PARAGRAPH
004000*                                 (1800-STRIP-APOS-40) PER R1.
004100*      1999-01-08 RMH   Y2K-0031  LOAD TIMESTAMP CONFIRMED 4-DIGIT
004200*                                 YEAR.  NO OTHER Y2K EXPOSURE FOU
004300*      2004-09-02 KPD   BI-0390   CLEANED UP THE STRIP-APOS CALLS
004400*                                 USE WS-AKH-APOS-SHIFT FROM AKHWO
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT ORDERS-IN-FILE   ASSIGN TO AKHORDI
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS IS WS-ORDI-STATUS.
005700     SELECT ORDERS-RAW-FILE  ASSIGN TO AKHORDR
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS IS WS-ORDR-STATUS.
006000     SELECT PRODUCTS-IN-FILE ASSIGN TO AKHPRDI
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-PRDI-STATUS.
006300     SELECT PRODUCTS-RAW-FILE ASSIGN TO AKHPRDR
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-PRDR-STATUS.
006600     SELECT CUSTOMERS-IN-FILE ASSIGN TO AKHCUSI
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS IS WS-CUSI-STATUS.
006900     SELECT CUSTOMERS-RAW-FILE ASSIGN TO AKHCUSR
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-CUSR-STATUS.
007200     SELECT SKUMAP-IN-FILE    ASSIGN TO AKHSKMI
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS IS WS-SKMI-STATUS.
007500     SELECT SKUMAP-RAW-FILE   ASSIGN TO AKHSKMR
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS IS WS-SKMR-STATUS.
007800     SELECT MATCOST-IN-FILE   ASSIGN TO AKHMATI
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS IS WS-MATI-STATUS.
008100     SELECT MATCOST-RAW-FILE  ASSIGN TO AKHMATR
008200         ACCESS IS SEQUENTIAL
008300         FILE STATUS IS WS-MATR-STATUS.
008400     SELECT RECIPES-IN-FILE   ASSIGN TO AKHRCPI
008500         ACCESS IS SEQUENTIAL
008600         FILE STATUS IS WS-RCPI-STATUS.
008700     SELECT RECIPES-RAW-FILE  ASSIGN TO AKHRCPR
008800         ACCESS IS SEQUENTIAL
008900         FILE STATUS IS WS-RCPR-STATUS.
009000*----------------------------------------------------------------*
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  ORDERS-IN-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009700 01  ORDI-REC.
009800     05  ORDI-ID                   PIC 9(12).
009900     05  ORDI-NUMBER               PIC X(10).
010000     05  ORDI-EMAIL                PIC X(40).
010100     05  ORDI-FIN-STATUS           PIC X(10).
010200     05  ORDI-FUL-STATUS           PIC X(12).
010300     05  ORDI-CURRENCY             PIC X(3).
010400     05  ORDI-SUBTOTAL             PIC S9(7)V99.
010500     05  ORDI-SHIPPING             PIC S9(7)V99.
010600     05  ORDI-TAXES                PIC S9(7)V99.
010700     05  ORDI-TOTAL                PIC S9(7)V99.
010800     05  ORDI-DISC-CODE            PIC X(15).
010900     05  ORDI-DISC-AMT             PIC S9(7)V99.
011000     05  ORDI-REFUND-AMT           PIC S9(7)V99.
011100     05  ORDI-SHIP-METHOD          PIC X(25).
011200     05  ORDI-RISK                 PIC X(8).
011300     05  ORDI-SOURCE               PIC X(10).
011400     05  ORDI-PAY-METHOD           PIC X(20).
011500     05  ORDI-BILL-CITY            PIC X(20).
011600     05  ORDI-BILL-PROV            PIC X(5).
011700     05  ORDI-BILL-COUNTRY         PIC X(5).
011800     05  ORDI-BILL-ZIP             PIC X(10).
011900     05  ORDI-SHIP-CITY            PIC X(20).
012000     05  ORDI-SHIP-PROV            PIC X(5).
012100     05  ORDI-SHIP-COUNTRY         PIC X(5).
012200     05  ORDI-SHIP-ZIP             PIC X(10).
012300     05  ORDI-CREATED-AT           PIC X(19).
012400     05  ORDI-PAID-AT              PIC X(19).
012500     05  ORDI-FULFILLED-AT         PIC X(19).
012600     05  ORDI-CANCELLED-AT         PIC X(19).
012700     05  ORDI-LINE-NAME            PIC X(40).
012800     05  ORDI-LINE-SKU             PIC X(15).
012900     05  ORDI-LINE-QTY             PIC 9(4).
013000     05  ORDI-LINE-PRICE           PIC S9(5)V99.
013100     05  ORDI-LINE-CMP-PRICE       PIC S9(5)V99.
013200     05  ORDI-LINE-DISC            PIC S9(5)V99.
013300     05  ORDI-LINE-FUL-STATUS      PIC X(12).
013400     05  ORDI-VENDOR               PIC X(25).
013500     05  FILLER                    PIC X(8).
013600*
013700 FD  ORDERS-RAW-FILE
013800     LABEL RECORDS ARE STANDARD
013900     RECORDING MODE IS F.
014000     COPY AKHORD.
014100*
014200 FD  PRODUCTS-IN-FILE
014300     LABEL RECORDS ARE STANDARD
014400     RECORDING MODE IS F.
014500 01  PRDI-REC.
014600     05  PRDI-HANDLE               PIC X(30).
014700     05  PRDI-TITLE                PIC X(40).
014800     05  PRDI-VENDOR               PIC X(25).
014900     05  PRDI-CATEGORY             PIC X(25).
015000     05  PRDI-TYPE                 PIC X(20).
015100     05  PRDI-TAGS                 PIC X(60).
015200     05  PRDI-VAR-SKU              PIC X(15).
015300     05  PRDI-VAR-PRICE            PIC S9(5)V99.
015400     05  PRDI-VAR-CMP-PRICE        PIC S9(5)V99.
015500     05  PRDI-VAR-INV-QTY          PIC S9(6).
015600     05  PRDI-PUBLISHED            PIC X(5).
015700     05  PRDI-STATUS               PIC X(10).
015800     05  FILLER                    PIC X(50).
015900*
016000 FD  PRODUCTS-RAW-FILE
016100     LABEL RECORDS ARE STANDARD
016200     RECORDING MODE IS F.
016300     COPY AKHPRD.
016400*
016500 FD  CUSTOMERS-IN-FILE
016600     LABEL RECORDS ARE STANDARD
016700     RECORDING MODE IS F.
016800 01  CUSI-REC.
016900     05  CUSI-ID                   PIC 9(12).
017000     05  CUSI-FIRST                PIC X(20).
017100     05  CUSI-LAST                 PIC X(20).
017200     05  CUSI-EMAIL                PIC X(40).
017300     05  CUSI-EMAIL-MKT            PIC X(3).
017400     05  CUSI-SMS-MKT              PIC X(3).
017500     05  CUSI-CITY                 PIC X(20).
017600     05  CUSI-PROV-CODE            PIC X(5).
017700     05  CUSI-COUNTRY-CODE         PIC X(5).
017800     05  CUSI-ZIP                  PIC X(10).
017900     05  CUSI-TOTAL-SPENT          PIC S9(7)V99.
018000     05  CUSI-TOTAL-ORDERS         PIC 9(5).
018100     05  FILLER                    PIC X(98).
018200*
018300 FD  CUSTOMERS-RAW-FILE
018400     LABEL RECORDS ARE STANDARD
018500     RECORDING MODE IS F.
018600     COPY AKHCUS.
018700*
018800 FD  SKUMAP-IN-FILE
018900     LABEL RECORDS ARE STANDARD
019000     RECORDING MODE IS F.
019100 01  SKMI-REC.
019200     05  SKMI-INTERNAL-SKU         PIC X(15).
019300     05  SKMI-LINE-NAME            PIC X(40).
019400     05  SKMI-HANDLE               PIC X(30).
019500     05  SKMI-SIZE-ML              PIC 9(4).
019600     05  SKMI-RECIPE-ID            PIC X(10).
019700     05  SKMI-CATEGORY             PIC X(25).
019800     05  SKMI-ACTIVE               PIC X(5).
019900     05  FILLER                    PIC X(21).
020000*
020100 FD  SKUMAP-RAW-FILE
020200     LABEL RECORDS ARE STANDARD
020300     RECORDING MODE IS F.
020400     COPY AKHSKU.
020500*
020600 FD  MATCOST-IN-FILE
020700     LABEL RECORDS ARE STANDARD
020800     RECORDING MODE IS F.
020900 01  MATI-REC.
021000     05  MATI-ID                   PIC X(10).
021100     05  MATI-NAME                 PIC X(30).
021200     05  MATI-INGREDIENT           PIC X(30).
021300     05  MATI-CATEGORY             PIC X(20).
021400     05  MATI-UNIT                 PIC X(10).
021500     05  MATI-COST-PER-UNIT        PIC S9(5)V9(4).
021600     05  MATI-COST-PER-ML          PIC S9(5)V9(4).
021700     05  MATI-HAS-COST             PIC X(5).
021800     05  MATI-SUPPLIER             PIC X(25).
021900     05  FILLER                    PIC X(12).
022000*
022100 FD  MATCOST-RAW-FILE
022200     LABEL RECORDS ARE STANDARD
022300     RECORDING MODE IS F.
022400     COPY AKHMAT.
022500*
022600 FD  RECIPES-IN-FILE
022700     LABEL RECORDS ARE STANDARD
022800     RECORDING MODE IS F.
022900 01  RCPI-REC.
023000     05  RCPI-ID                   PIC X(10).
023100     05  RCPI-NAME                 PIC X(30).
023200     05  RCPI-VARIANT              PIC X(10).
023300     05  RCPI-BATCH-ML             PIC 9(4).
023400     05  RCPI-INGREDIENT           PIC X(30).
023500     05  RCPI-PERCENT              PIC S9(3)V9(4).
023600     05  RCPI-AMOUNT-ML            PIC S9(4)V9(4).
023700     05  RCPI-MATERIAL-ID          PIC X(10).
023800     05  FILLER                    PIC X(31).
023900*
024000 FD  RECIPES-RAW-FILE
024100     LABEL RECORDS ARE STANDARD
024200     RECORDING MODE IS F.
024300     COPY AKHRCP.
024400*----------------------------------------------------------------*
024500 WORKING-STORAGE SECTION.
024600*
024700 01  WS-FILE-STATUSES.
024800     05  WS-ORDI-STATUS            PIC X(2)  VALUE SPACES.
024900     05  WS-ORDR-STATUS            PIC X(2)  VALUE SPACES.
025000     05  WS-PRDI-STATUS            PIC X(2)  VALUE SPACES.
025100     05  WS-PRDR-STATUS            PIC X(2)  VALUE SPACES.
025200     05  WS-CUSI-STATUS            PIC X(2)  VALUE SPACES.
025300     05  WS-CUSR-STATUS            PIC X(2)  VALUE SPACES.
025400     05  WS-SKMI-STATUS            PIC X(2)  VALUE SPACES.
025500     05  WS-SKMR-STATUS            PIC X(2)  VALUE SPACES.
025600     05  WS-MATI-STATUS            PIC X(2)  VALUE SPACES.
025700     05  WS-MATR-STATUS            PIC X(2)  VALUE SPACES.
025800     05  WS-RCPI-STATUS            PIC X(2)  VALUE SPACES.
025900     05  WS-RCPR-STATUS            PIC X(2)  VALUE SPACES.
025950     05  FILLER                    PIC X(2)  VALUE SPACES.
026000*
026100 01  WS-EOF-SWITCHES.
026200     05  WS-ORDI-EOF               PIC X(1)  VALUE 'N'.
026300     05  WS-PRDI-EOF               PIC X(1)  VALUE 'N'.
026400     05  WS-CUSI-EOF               PIC X(1)  VALUE 'N'.
026500     05  WS-SKMI-EOF               PIC X(1)  VALUE 'N'.
026600     05  WS-MATI-EOF               PIC X(1)  VALUE 'N'.
026700     05  WS-RCPI-EOF               PIC X(1)  VALUE 'N'.
026750     05  FILLER                    PIC X(1)  VALUE SPACE.
026800*
026900 01  WS-INGEST-COUNTS.
027000     05  WS-CNT-ORDERS             PIC 9(7)  COMP  VALUE 0.
027100     05  WS-CNT-PRODUCTS           PIC 9(7)  COMP  VALUE 0.
027200     05  WS-CNT-CUSTOMERS          PIC 9(7)  COMP  VALUE 0.
027300     05  WS-CNT-SKUMAP             PIC 9(7)  COMP  VALUE 0.
027400     05  WS-CNT-MATCOST            PIC 9(7)  COMP  VALUE 0.
027500     05  WS-CNT-RECIPES            PIC 9(7)  COMP  VALUE 0.
027550     05  FILLER                    PIC X(1)  VALUE SPACE.
027600*
027700*    REDEFINES OF THE SHARED STRIP BUFFER -- ONE VIEW SIZED TO THE
027800*    WIDEST FIELD WE STRIP (ORDI-EMAIL/LINE-NAME, 40 CHARS), ONE
027900*    SIZED TO A TYPICAL CODE FIELD, SO THE UTILITY PARAGRAPH CAN B
028000*    CALLED WITHOUT RE-DECLARING A BUFFER PER CALLER.
028100*
028200 01  WS-STRIP-AREAS.
028300     05  WS-STRIP-BUFFER           PIC X(40) VALUE SPACES.
028400     05  WS-STRIP-BUFFER-R20       REDEFINES WS-STRIP-BUFFER
028500                                   PIC X(20).
028600     05  WS-STRIP-BUFFER-R10       REDEFINES WS-STRIP-BUFFER
028700                                   PIC X(10).
028750     05  FILLER                    PIC X(1)  VALUE SPACE.
028800*
028900     COPY AKHWORK.
029000*----------------------------------------------------------------*
029100 PROCEDURE DIVISION.
029200*----------------------------------------------------------------*
029300*
029400 000-MAIN-LOGIC.
029420     DISPLAY 'AKHING0 -- INGEST STEP STARTING'.
029440*
029450*    LOAD TIMESTAMP FOR THIS RUN -- STAMPED ONTO EVERY RAW-LAYER
029460*    RECORD WRITTEN BELOW.  TAKEN ONCE HERE SO ALL SIX INGEST
029470*    STEPS CARRY THE SAME TIMESTAMP, NOT SIX SLIGHTLY DIFFERENT
029480*    ONES.
029490*
029492     ACCEPT WS-AKH-LOAD-CCYYMMDD FROM DATE YYYYMMDD.
029494     ACCEPT WS-AKH-LOAD-HHMMSS FROM TIME.
029500     PERFORM 100-INGEST-ORDERS.
029700     PERFORM 200-INGEST-PRODUCTS.
029800     PERFORM 300-INGEST-CUSTOMERS.
029900     PERFORM 400-INGEST-SKUMAP.
030000     PERFORM 500-INGEST-MATCOST.
030100     PERFORM 600-INGEST-RECIPES.
030200     DISPLAY 'AKHING0 -- ORDERS    RECORDS WRITTEN: ' WS-CNT-ORDER
030300     DISPLAY 'AKHING0 -- PRODUCTS  RECORDS WRITTEN: ' WS-CNT-PRODU
030400     DISPLAY 'AKHING0 -- CUSTOMERS RECORDS WRITTEN: '
030500             WS-CNT-CUSTOMERS.
030600     DISPLAY 'AKHING0 -- SKU MAP   RECORDS WRITTEN: ' WS-CNT-SKUMA
030700     DISPLAY 'AKHING0 -- MATCOST   RECORDS WRITTEN: ' WS-CNT-MATCO
030800     DISPLAY 'AKHING0 -- RECIPES   RECORDS WRITTEN: ' WS-CNT-RECIP
030900     GOBACK.
031000*
031100 100-INGEST-ORDERS.
031200     PERFORM 910-OPEN-ORDERS.
031300     IF WS-AKH-FILE-IS-MISSING
031400         DISPLAY 'AKHING0 -- ORDERS-IN-FILE MISSING, SKIPPING'
031500     ELSE
031600         PERFORM 105-ORDERS-LOOP THRU 105-EXIT
031700             UNTIL WS-ORDI-EOF = 'Y'.
031800     PERFORM 915-CLOSE-ORDERS.
031900*
032000 105-ORDERS-LOOP.
032100     PERFORM 710-READ-ORDERS.
032200     IF WS-ORDI-EOF = 'Y'
032300         GO TO 105-EXIT.
032400     PERFORM 120-CLEAN-ORDERS-FIELDS.
032500     MOVE ORDI-ID              TO ORD-ID.
032600     MOVE ORDI-NUMBER          TO ORD-NUMBER.
032700     MOVE ORDI-EMAIL           TO ORD-EMAIL.
032800     MOVE ORDI-FIN-STATUS      TO ORD-FIN-STATUS.
032900     MOVE ORDI-FUL-STATUS      TO ORD-FUL-STATUS.
033000     MOVE ORDI-CURRENCY        TO ORD-CURRENCY.
033100     MOVE ORDI-SUBTOTAL        TO ORD-SUBTOTAL.
033200     MOVE ORDI-SHIPPING        TO ORD-SHIPPING.
033300     MOVE ORDI-TAXES           TO ORD-TAXES.
033400     MOVE ORDI-TOTAL           TO ORD-TOTAL.
033500     MOVE ORDI-DISC-CODE       TO ORD-DISC-CODE.
033600     MOVE ORDI-DISC-AMT        TO ORD-DISC-AMT.
033700     MOVE ORDI-REFUND-AMT      TO ORD-REFUND-AMT.
033800     MOVE ORDI-SHIP-METHOD     TO ORD-SHIP-METHOD.
033900     MOVE ORDI-RISK            TO ORD-RISK.
034000     MOVE ORDI-SOURCE          TO ORD-SOURCE.
034100     MOVE ORDI-PAY-METHOD      TO ORD-PAY-METHOD.
034200     MOVE ORDI-BILL-CITY       TO ORD-BILL-CITY.
034300     MOVE ORDI-BILL-PROV       TO ORD-BILL-PROV.
034400     MOVE ORDI-BILL-COUNTRY    TO ORD-BILL-COUNTRY.
034500     MOVE ORDI-BILL-ZIP        TO ORD-BILL-ZIP.
034600     MOVE ORDI-SHIP-CITY       TO ORD-SHIP-CITY.
034700     MOVE ORDI-SHIP-PROV       TO ORD-SHIP-PROV.
034800     MOVE ORDI-SHIP-COUNTRY    TO ORD-SHIP-COUNTRY.
034900     MOVE ORDI-SHIP-ZIP        TO ORD-SHIP-ZIP.
035000     MOVE ORDI-CREATED-AT      TO ORD-CREATED-AT.
035100     MOVE ORDI-PAID-AT         TO ORD-PAID-AT.
035200     MOVE ORDI-FULFILLED-AT    TO ORD-FULFILLED-AT.
035300     MOVE ORDI-CANCELLED-AT    TO ORD-CANCELLED-AT.
035400     MOVE ORDI-LINE-NAME       TO ORD-LINE-NAME.
035500     MOVE ORDI-LINE-SKU        TO ORD-LINE-SKU.
035600     MOVE ORDI-LINE-QTY        TO ORD-LINE-QTY.
035700     MOVE ORDI-LINE-PRICE      TO ORD-LINE-PRICE.
035800     MOVE ORDI-LINE-CMP-PRICE  TO ORD-LINE-CMP-PRICE.
035900     MOVE ORDI-LINE-DISC       TO ORD-LINE-DISC.
036000     MOVE ORDI-LINE-FUL-STATUS TO ORD-LINE-FUL-STATUS.
036100     MOVE ORDI-VENDOR          TO ORD-VENDOR.
036200     MOVE WS-AKH-LOAD-TS       TO ORD-LOAD-TS.
036300     MOVE SPACES               TO FILLER IN ORD-RAW-REC.
036400     WRITE ORD-RAW-REC.
036500     ADD 1 TO WS-CNT-ORDERS.
036600 105-EXIT.
036700     EXIT.
036800*
036900*    R1 -- STRIP ONE LEADING APOSTROPHE FROM EVERY ALPHANUMERIC
037000*    FIELD ON THE ORDER-LINE RECORD.  NUMERIC FIELDS CANNOT CARRY
037100*    AN APOSTROPHE IN A VALID ZONED-DECIMAL PICTURE AND ARE LEFT
037200*    ALONE, PER THE REVIEW NOTE ON BI-0203.
037300*
037400 120-CLEAN-ORDERS-FIELDS.
037500     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
037600     MOVE ORDI-NUMBER          TO WS-STRIP-BUFFER-R10.
037700     PERFORM 1810-STRIP-APOS-10.
037800     MOVE WS-STRIP-BUFFER-R10 TO ORDI-NUMBER.
037900     MOVE SPACES TO WS-STRIP-BUFFER.
038000     MOVE ORDI-EMAIL           TO WS-STRIP-BUFFER.
038100     PERFORM 1800-STRIP-APOS-40.
038200     MOVE WS-STRIP-BUFFER      TO ORDI-EMAIL.
038300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
038400     MOVE ORDI-FIN-STATUS      TO WS-STRIP-BUFFER-R10.
038500     PERFORM 1810-STRIP-APOS-10.
038600     MOVE WS-STRIP-BUFFER-R10 TO ORDI-FIN-STATUS.
038700     MOVE SPACES TO WS-STRIP-BUFFER-R20.
038800     MOVE ORDI-FUL-STATUS      TO WS-STRIP-BUFFER-R20.
038900     PERFORM 1820-STRIP-APOS-20.
039000     MOVE WS-STRIP-BUFFER-R20  TO ORDI-FUL-STATUS.
039100     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
039200     MOVE ORDI-CURRENCY        TO WS-STRIP-BUFFER-R10.
039300     PERFORM 1810-STRIP-APOS-10.
039400     MOVE WS-STRIP-BUFFER-R10 TO ORDI-CURRENCY.
039500     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
039600     MOVE ORDI-DISC-CODE       TO WS-STRIP-BUFFER-R20.
039700     PERFORM 1820-STRIP-APOS-20.
039800     MOVE WS-STRIP-BUFFER-R20 TO ORDI-DISC-CODE.
039900     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
040000     MOVE ORDI-SHIP-METHOD     TO WS-STRIP-BUFFER-R20.
040100     PERFORM 1820-STRIP-APOS-20.
040200     MOVE WS-STRIP-BUFFER-R20 TO ORDI-SHIP-METHOD.
040300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
040400     MOVE ORDI-RISK            TO WS-STRIP-BUFFER-R10.
040500     PERFORM 1810-STRIP-APOS-10.
040600     MOVE WS-STRIP-BUFFER-R10 TO ORDI-RISK.
040700     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
040800     MOVE ORDI-SOURCE          TO WS-STRIP-BUFFER-R10.
040900     PERFORM 1810-STRIP-APOS-10.
041000     MOVE WS-STRIP-BUFFER-R10 TO ORDI-SOURCE.
041100     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
041200     MOVE ORDI-PAY-METHOD      TO WS-STRIP-BUFFER-R20.
041300     PERFORM 1820-STRIP-APOS-20.
041400     MOVE WS-STRIP-BUFFER-R20 TO ORDI-PAY-METHOD.
041500     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
041600     MOVE ORDI-BILL-CITY       TO WS-STRIP-BUFFER-R20.
041700     PERFORM 1820-STRIP-APOS-20.
041800     MOVE WS-STRIP-BUFFER-R20 TO ORDI-BILL-CITY.
041900     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
042000     MOVE ORDI-BILL-PROV       TO WS-STRIP-BUFFER-R10.
042100     PERFORM 1810-STRIP-APOS-10.
042200     MOVE WS-STRIP-BUFFER-R10 TO ORDI-BILL-PROV.
042300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
042400     MOVE ORDI-BILL-COUNTRY    TO WS-STRIP-BUFFER-R10.
042500     PERFORM 1810-STRIP-APOS-10.
042600     MOVE WS-STRIP-BUFFER-R10 TO ORDI-BILL-COUNTRY.
042700     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
042800     MOVE ORDI-BILL-ZIP        TO WS-STRIP-BUFFER-R10.
042900     PERFORM 1810-STRIP-APOS-10.
043000     MOVE WS-STRIP-BUFFER-R10 TO ORDI-BILL-ZIP.
043100     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
043200     MOVE ORDI-SHIP-CITY       TO WS-STRIP-BUFFER-R20.
043300     PERFORM 1820-STRIP-APOS-20.
043400     MOVE WS-STRIP-BUFFER-R20 TO ORDI-SHIP-CITY.
043500     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
043600     MOVE ORDI-SHIP-PROV       TO WS-STRIP-BUFFER-R10.
043700     PERFORM 1810-STRIP-APOS-10.
043800     MOVE WS-STRIP-BUFFER-R10 TO ORDI-SHIP-PROV.
043900     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
044000     MOVE ORDI-SHIP-COUNTRY    TO WS-STRIP-BUFFER-R10.
044100     PERFORM 1810-STRIP-APOS-10.
044200     MOVE WS-STRIP-BUFFER-R10 TO ORDI-SHIP-COUNTRY.
044300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
044400     MOVE ORDI-SHIP-ZIP        TO WS-STRIP-BUFFER-R10.
044500     PERFORM 1810-STRIP-APOS-10.
044600     MOVE WS-STRIP-BUFFER-R10 TO ORDI-SHIP-ZIP.
044700     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
044800     MOVE ORDI-CREATED-AT      TO WS-STRIP-BUFFER-R20.
044900     PERFORM 1820-STRIP-APOS-20.
045000     MOVE WS-STRIP-BUFFER-R20 TO ORDI-CREATED-AT.
045100     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
045200     MOVE ORDI-PAID-AT         TO WS-STRIP-BUFFER-R20.
045300     PERFORM 1820-STRIP-APOS-20.
045400     MOVE WS-STRIP-BUFFER-R20 TO ORDI-PAID-AT.
045500     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
045600     MOVE ORDI-FULFILLED-AT    TO WS-STRIP-BUFFER-R20.
045700     PERFORM 1820-STRIP-APOS-20.
045800     MOVE WS-STRIP-BUFFER-R20 TO ORDI-FULFILLED-AT.
045900     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
046000     MOVE ORDI-CANCELLED-AT    TO WS-STRIP-BUFFER-R20.
046100     PERFORM 1820-STRIP-APOS-20.
046200     MOVE WS-STRIP-BUFFER-R20 TO ORDI-CANCELLED-AT.
046300     MOVE SPACES TO WS-STRIP-BUFFER.
046400     MOVE ORDI-LINE-NAME       TO WS-STRIP-BUFFER.
046500     PERFORM 1800-STRIP-APOS-40.
046600     MOVE WS-STRIP-BUFFER      TO ORDI-LINE-NAME.
046700     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
046800     MOVE ORDI-LINE-SKU        TO WS-STRIP-BUFFER-R10.
046900     PERFORM 1810-STRIP-APOS-10.
047000     MOVE WS-STRIP-BUFFER-R10 TO ORDI-LINE-SKU.
047100     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
047200     MOVE ORDI-LINE-FUL-STATUS TO WS-STRIP-BUFFER-R10.
047300     PERFORM 1810-STRIP-APOS-10.
047400     MOVE WS-STRIP-BUFFER-R10 TO ORDI-LINE-FUL-STATUS.
047500     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
047600     MOVE ORDI-VENDOR          TO WS-STRIP-BUFFER-R20.
047700     PERFORM 1820-STRIP-APOS-20.
047800     MOVE WS-STRIP-BUFFER-R20 TO ORDI-VENDOR.
047900*
048000 200-INGEST-PRODUCTS.
048100     PERFORM 920-OPEN-PRODUCTS.
048200     IF WS-AKH-FILE-IS-MISSING
048300         DISPLAY 'AKHING0 -- PRODUCTS-IN-FILE MISSING, SKIPPING'
048400     ELSE
048500         PERFORM 205-PRODUCTS-LOOP THRU 205-EXIT
048600             UNTIL WS-PRDI-EOF = 'Y'.
048700     PERFORM 925-CLOSE-PRODUCTS.
048800*
048900 205-PRODUCTS-LOOP.
049000     PERFORM 720-READ-PRODUCTS.
049100     IF WS-PRDI-EOF = 'Y'
049200         GO TO 205-EXIT.
049300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
049400     MOVE PRDI-VAR-SKU         TO WS-STRIP-BUFFER-R10.
049500     PERFORM 1810-STRIP-APOS-10.
049600     MOVE WS-STRIP-BUFFER-R10 TO PRDI-VAR-SKU.
049700     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
049800     MOVE PRDI-PUBLISHED       TO WS-STRIP-BUFFER-R10.
049900     PERFORM 1810-STRIP-APOS-10.
050000     MOVE WS-STRIP-BUFFER-R10 TO PRDI-PUBLISHED.
050100     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
050200     MOVE PRDI-STATUS          TO WS-STRIP-BUFFER-R10.
050300     PERFORM 1810-STRIP-APOS-10.
050400     MOVE WS-STRIP-BUFFER-R10 TO PRDI-STATUS.
050500     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
050600     MOVE PRDI-VENDOR          TO WS-STRIP-BUFFER-R20.
050700     PERFORM 1820-STRIP-APOS-20.
050800     MOVE WS-STRIP-BUFFER-R20 TO PRDI-VENDOR.
050900     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
051000     MOVE PRDI-CATEGORY        TO WS-STRIP-BUFFER-R20.
051100     PERFORM 1820-STRIP-APOS-20.
051200     MOVE WS-STRIP-BUFFER-R20 TO PRDI-CATEGORY.
051300     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
051400     MOVE PRDI-TYPE            TO WS-STRIP-BUFFER-R20.
051500     PERFORM 1820-STRIP-APOS-20.
051600     MOVE WS-STRIP-BUFFER-R20 TO PRDI-TYPE.
051700     MOVE SPACES TO WS-STRIP-BUFFER.
051800     MOVE PRDI-HANDLE          TO WS-STRIP-BUFFER.
051900     PERFORM 1800-STRIP-APOS-40.
052000     MOVE WS-STRIP-BUFFER      TO PRDI-HANDLE.
052100     MOVE SPACES TO WS-STRIP-BUFFER.
052200     MOVE PRDI-TITLE           TO WS-STRIP-BUFFER.
052300     PERFORM 1800-STRIP-APOS-40.
052400     MOVE WS-STRIP-BUFFER      TO PRDI-TITLE.
052500     MOVE PRDI-HANDLE          TO PRD-HANDLE.
052600     MOVE PRDI-TITLE           TO PRD-TITLE.
052700     MOVE PRDI-VENDOR          TO PRD-VENDOR.
052800     MOVE PRDI-CATEGORY        TO PRD-CATEGORY.
052900     MOVE PRDI-TYPE            TO PRD-TYPE.
053000     MOVE PRDI-TAGS            TO PRD-TAGS.
053100     MOVE PRDI-VAR-SKU         TO PRD-VAR-SKU.
053200     MOVE PRDI-VAR-PRICE       TO PRD-VAR-PRICE.
053300     MOVE PRDI-VAR-CMP-PRICE   TO PRD-VAR-CMP-PRICE.
053400     MOVE PRDI-VAR-INV-QTY     TO PRD-VAR-INV-QTY.
053500     MOVE PRDI-PUBLISHED       TO PRD-PUBLISHED.
053600     MOVE PRDI-STATUS          TO PRD-STATUS.
053700     MOVE WS-AKH-LOAD-TS       TO PRD-LOAD-TS.
053800     MOVE SPACES               TO FILLER IN PRD-RAW-REC.
053900     WRITE PRD-RAW-REC.
054000     ADD 1 TO WS-CNT-PRODUCTS.
054100 205-EXIT.
054200     EXIT.
054300*
054400 300-INGEST-CUSTOMERS.
054500     PERFORM 930-OPEN-CUSTOMERS.
054600     IF WS-AKH-FILE-IS-MISSING
054700         DISPLAY 'AKHING0 -- CUSTOMERS-IN-FILE MISSING, SKIPPING'
054800     ELSE
054900         PERFORM 305-CUSTOMERS-LOOP THRU 305-EXIT
055000             UNTIL WS-CUSI-EOF = 'Y'.
055100     PERFORM 935-CLOSE-CUSTOMERS.
055200*
055300 305-CUSTOMERS-LOOP.
055400     PERFORM 730-READ-CUSTOMERS.
055500     IF WS-CUSI-EOF = 'Y'
055600         GO TO 305-EXIT.
055700     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
055800     MOVE CUSI-PROV-CODE       TO WS-STRIP-BUFFER-R10.
055900     PERFORM 1810-STRIP-APOS-10.
056000     MOVE WS-STRIP-BUFFER-R10 TO CUSI-PROV-CODE.
056100     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
056200     MOVE CUSI-COUNTRY-CODE    TO WS-STRIP-BUFFER-R10.
056300     PERFORM 1810-STRIP-APOS-10.
056400     MOVE WS-STRIP-BUFFER-R10 TO CUSI-COUNTRY-CODE.
056500     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
056600     MOVE CUSI-ZIP             TO WS-STRIP-BUFFER-R10.
056700     PERFORM 1810-STRIP-APOS-10.
056800     MOVE WS-STRIP-BUFFER-R10 TO CUSI-ZIP.
056900     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
057000     MOVE CUSI-EMAIL-MKT       TO WS-STRIP-BUFFER-R10.
057100     PERFORM 1810-STRIP-APOS-10.
057200     MOVE WS-STRIP-BUFFER-R10 TO CUSI-EMAIL-MKT.
057300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
057400     MOVE CUSI-SMS-MKT         TO WS-STRIP-BUFFER-R10.
057500     PERFORM 1810-STRIP-APOS-10.
057600     MOVE WS-STRIP-BUFFER-R10 TO CUSI-SMS-MKT.
057700     MOVE SPACES TO WS-STRIP-BUFFER-R20.
057800     MOVE CUSI-FIRST           TO WS-STRIP-BUFFER-R20.
057900     PERFORM 1820-STRIP-APOS-20.
058000     MOVE WS-STRIP-BUFFER-R20  TO CUSI-FIRST.
058100     MOVE SPACES TO WS-STRIP-BUFFER-R20.
058200     MOVE CUSI-LAST            TO WS-STRIP-BUFFER-R20.
058300     PERFORM 1820-STRIP-APOS-20.
058400     MOVE WS-STRIP-BUFFER-R20  TO CUSI-LAST.
058500     MOVE SPACES TO WS-STRIP-BUFFER-R20.
058600     MOVE CUSI-CITY            TO WS-STRIP-BUFFER-R20.
058700     PERFORM 1820-STRIP-APOS-20.
058800     MOVE WS-STRIP-BUFFER-R20  TO CUSI-CITY.
058900     MOVE SPACES TO WS-STRIP-BUFFER.
059000     MOVE CUSI-EMAIL           TO WS-STRIP-BUFFER.
059100     PERFORM 1800-STRIP-APOS-40.
059200     MOVE WS-STRIP-BUFFER      TO CUSI-EMAIL.
059300     MOVE CUSI-ID              TO CUS-ID.
059400     MOVE CUSI-FIRST           TO CUS-FIRST.
059500     MOVE CUSI-LAST            TO CUS-LAST.
059600     MOVE CUSI-EMAIL           TO CUS-EMAIL.
059700     MOVE CUSI-EMAIL-MKT       TO CUS-EMAIL-MKT.
059800     MOVE CUSI-SMS-MKT         TO CUS-SMS-MKT.
059900     MOVE CUSI-CITY            TO CUS-CITY.
060000     MOVE CUSI-PROV-CODE       TO CUS-PROV-CODE.
060100     MOVE CUSI-COUNTRY-CODE    TO CUS-COUNTRY-CODE.
060200     MOVE CUSI-ZIP             TO CUS-ZIP.
060300     MOVE CUSI-TOTAL-SPENT     TO CUS-TOTAL-SPENT.
060400     MOVE CUSI-TOTAL-ORDERS    TO CUS-TOTAL-ORDERS.
060500     MOVE WS-AKH-LOAD-TS       TO CUS-LOAD-TS.
060600     MOVE SPACES               TO FILLER IN CUS-RAW-REC.
060700     WRITE CUS-RAW-REC.
060800     ADD 1 TO WS-CNT-CUSTOMERS.
060900 305-EXIT.
061000     EXIT.
061100*
061200 400-INGEST-SKUMAP.
061300     PERFORM 940-OPEN-SKUMAP.
061400     IF WS-AKH-FILE-IS-MISSING
061500         DISPLAY 'AKHING0 -- SKUMAP-IN-FILE MISSING, SKIPPING'
061600     ELSE
061700         PERFORM 405-SKUMAP-LOOP THRU 405-EXIT
061800             UNTIL WS-SKMI-EOF = 'Y'.
061900     PERFORM 945-CLOSE-SKUMAP.
062000*
062100 405-SKUMAP-LOOP.
062200     PERFORM 740-READ-SKUMAP.
062300     IF WS-SKMI-EOF = 'Y'
062400         GO TO 405-EXIT.
062500     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
062600     MOVE SKMI-INTERNAL-SKU    TO WS-STRIP-BUFFER-R10.
062700     PERFORM 1810-STRIP-APOS-10.
062800     MOVE WS-STRIP-BUFFER-R10 TO SKMI-INTERNAL-SKU.
062900     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
063000     MOVE SKMI-RECIPE-ID       TO WS-STRIP-BUFFER-R10.
063100     PERFORM 1810-STRIP-APOS-10.
063200     MOVE WS-STRIP-BUFFER-R10 TO SKMI-RECIPE-ID.
063300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
063400     MOVE SKMI-ACTIVE          TO WS-STRIP-BUFFER-R10.
063500     PERFORM 1810-STRIP-APOS-10.
063600     MOVE WS-STRIP-BUFFER-R10 TO SKMI-ACTIVE.
063700     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
063800     MOVE SKMI-CATEGORY        TO WS-STRIP-BUFFER-R20.
063900     PERFORM 1820-STRIP-APOS-20.
064000     MOVE WS-STRIP-BUFFER-R20 TO SKMI-CATEGORY.
064100     MOVE SPACES TO WS-STRIP-BUFFER.
064200     MOVE SKMI-LINE-NAME       TO WS-STRIP-BUFFER.
064300     PERFORM 1800-STRIP-APOS-40.
064400     MOVE WS-STRIP-BUFFER      TO SKMI-LINE-NAME.
064500     MOVE SPACES TO WS-STRIP-BUFFER-R20.
064600     MOVE SKMI-HANDLE          TO WS-STRIP-BUFFER-R20.
064700     PERFORM 1820-STRIP-APOS-20.
064800     MOVE WS-STRIP-BUFFER-R20  TO SKMI-HANDLE.
064900     MOVE SKMI-INTERNAL-SKU    TO SKM-INTERNAL-SKU.
065000     MOVE SKMI-LINE-NAME       TO SKM-LINE-NAME.
065100     MOVE SKMI-HANDLE          TO SKM-HANDLE.
065200     MOVE SKMI-SIZE-ML         TO SKM-SIZE-ML.
065300     MOVE SKMI-RECIPE-ID       TO SKM-RECIPE-ID.
065400     MOVE SKMI-CATEGORY        TO SKM-CATEGORY.
065500     MOVE SKMI-ACTIVE          TO SKM-ACTIVE.
065600     MOVE WS-AKH-LOAD-TS       TO SKM-LOAD-TS.
065700     MOVE SPACES               TO FILLER IN SKU-RAW-REC.
065800     WRITE SKU-RAW-REC.
065900     ADD 1 TO WS-CNT-SKUMAP.
066000 405-EXIT.
066100     EXIT.
066200*
066300 500-INGEST-MATCOST.
066400     PERFORM 950-OPEN-MATCOST.
066500     IF WS-AKH-FILE-IS-MISSING
066600         DISPLAY 'AKHING0 -- MATCOST-IN-FILE MISSING, SKIPPING'
066700     ELSE
066800         PERFORM 505-MATCOST-LOOP THRU 505-EXIT
066900             UNTIL WS-MATI-EOF = 'Y'.
067000     PERFORM 955-CLOSE-MATCOST.
067100*
067200 505-MATCOST-LOOP.
067300     PERFORM 750-READ-MATCOST.
067400     IF WS-MATI-EOF = 'Y'
067500         GO TO 505-EXIT.
067600     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
067700     MOVE MATI-ID              TO WS-STRIP-BUFFER-R10.
067800     PERFORM 1810-STRIP-APOS-10.
067900     MOVE WS-STRIP-BUFFER-R10 TO MATI-ID.
068000     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
068100     MOVE MATI-UNIT            TO WS-STRIP-BUFFER-R10.
068200     PERFORM 1810-STRIP-APOS-10.
068300     MOVE WS-STRIP-BUFFER-R10 TO MATI-UNIT.
068400     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
068500     MOVE MATI-HAS-COST        TO WS-STRIP-BUFFER-R10.
068600     PERFORM 1810-STRIP-APOS-10.
068700     MOVE WS-STRIP-BUFFER-R10 TO MATI-HAS-COST.
068800     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
068900     MOVE MATI-CATEGORY        TO WS-STRIP-BUFFER-R20.
069000     PERFORM 1820-STRIP-APOS-20.
069100     MOVE WS-STRIP-BUFFER-R20 TO MATI-CATEGORY.
069200     MOVE SPACES            TO WS-STRIP-BUFFER-R20.
069300     MOVE MATI-SUPPLIER        TO WS-STRIP-BUFFER-R20.
069400     PERFORM 1820-STRIP-APOS-20.
069500     MOVE WS-STRIP-BUFFER-R20 TO MATI-SUPPLIER.
069600     MOVE SPACES TO WS-STRIP-BUFFER-R20.
069700     MOVE MATI-NAME            TO WS-STRIP-BUFFER-R20.
069800     PERFORM 1820-STRIP-APOS-20.
069900     MOVE WS-STRIP-BUFFER-R20  TO MATI-NAME.
070000     MOVE SPACES TO WS-STRIP-BUFFER-R20.
070100     MOVE MATI-INGREDIENT      TO WS-STRIP-BUFFER-R20.
070200     PERFORM 1820-STRIP-APOS-20.
070300     MOVE WS-STRIP-BUFFER-R20  TO MATI-INGREDIENT.
070400     MOVE MATI-ID              TO MAT-ID.
070500     MOVE MATI-NAME            TO MAT-NAME.
070600     MOVE MATI-INGREDIENT      TO MAT-INGREDIENT.
070700     MOVE MATI-CATEGORY        TO MAT-CATEGORY.
070800     MOVE MATI-UNIT            TO MAT-UNIT.
070900     MOVE MATI-COST-PER-UNIT   TO MAT-COST-PER-UNIT.
071000     MOVE MATI-COST-PER-ML     TO MAT-COST-PER-ML.
071100     MOVE MATI-HAS-COST        TO MAT-HAS-COST.
071200     MOVE MATI-SUPPLIER        TO MAT-SUPPLIER.
071300     MOVE WS-AKH-LOAD-TS       TO MAT-LOAD-TS.
071400     MOVE SPACES               TO FILLER IN MAT-RAW-REC.
071500     WRITE MAT-RAW-REC.
071600     ADD 1 TO WS-CNT-MATCOST.
071700 505-EXIT.
071800     EXIT.
071900*
072000 600-INGEST-RECIPES.
072100     PERFORM 960-OPEN-RECIPES.
072200     IF WS-AKH-FILE-IS-MISSING
072300         DISPLAY 'AKHING0 -- RECIPES-IN-FILE MISSING, SKIPPING'
072400     ELSE
072500         PERFORM 605-RECIPES-LOOP THRU 605-EXIT
072600             UNTIL WS-RCPI-EOF = 'Y'.
072700     PERFORM 965-CLOSE-RECIPES.
072800*
072900 605-RECIPES-LOOP.
073000     PERFORM 760-READ-RECIPES.
073100     IF WS-RCPI-EOF = 'Y'
073200         GO TO 605-EXIT.
073300     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
073400     MOVE RCPI-ID              TO WS-STRIP-BUFFER-R10.
073500     PERFORM 1810-STRIP-APOS-10.
073600     MOVE WS-STRIP-BUFFER-R10 TO RCPI-ID.
073700     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
073800     MOVE RCPI-VARIANT         TO WS-STRIP-BUFFER-R10.
073900     PERFORM 1810-STRIP-APOS-10.
074000     MOVE WS-STRIP-BUFFER-R10 TO RCPI-VARIANT.
074100     MOVE SPACES            TO WS-STRIP-BUFFER-R10.
074200     MOVE RCPI-MATERIAL-ID     TO WS-STRIP-BUFFER-R10.
074300     PERFORM 1810-STRIP-APOS-10.
074400     MOVE WS-STRIP-BUFFER-R10 TO RCPI-MATERIAL-ID.
074500     MOVE SPACES TO WS-STRIP-BUFFER-R20.
074600     MOVE RCPI-NAME            TO WS-STRIP-BUFFER-R20.
074700     PERFORM 1820-STRIP-APOS-20.
074800     MOVE WS-STRIP-BUFFER-R20  TO RCPI-NAME.
074900     MOVE SPACES TO WS-STRIP-BUFFER-R20.
075000     MOVE RCPI-INGREDIENT      TO WS-STRIP-BUFFER-R20.
075100     PERFORM 1820-STRIP-APOS-20.
075200     MOVE WS-STRIP-BUFFER-R20  TO RCPI-INGREDIENT.
075300     MOVE RCPI-ID              TO RCP-ID.
075400     MOVE RCPI-NAME            TO RCP-NAME.
075500     MOVE RCPI-VARIANT         TO RCP-VARIANT.
075600     MOVE RCPI-BATCH-ML        TO RCP-BATCH-ML.
075700     MOVE RCPI-INGREDIENT      TO RCP-INGREDIENT.
075800     MOVE RCPI-PERCENT         TO RCP-PERCENT.
075900     MOVE RCPI-AMOUNT-ML       TO RCP-AMOUNT-ML.
076000     MOVE RCPI-MATERIAL-ID     TO RCP-MATERIAL-ID.
076100     MOVE WS-AKH-LOAD-TS       TO RCP-LOAD-TS.
076200     MOVE SPACES               TO FILLER IN RCP-RAW-REC.
076300     WRITE RCP-RAW-REC.
076400     ADD 1 TO WS-CNT-RECIPES.
076500 605-EXIT.
076600     EXIT.
076700*
076800*    GENERIC STRIP-APOS UTILITY PARAGRAPHS -- OPERATE ON
076900*    WS-STRIP-BUFFER (AND ITS REDEFINED 20/10-CHAR VIEWS).  THE
077000*    CALLER LOADS THE FIELD LEFT-JUSTIFIED, SPACE-PADDED, CALLS TH
077100*    PARAGRAPH SIZED TO ITS FIELD, THEN MOVES THE RESULT BACK.
077200*
077300 1800-STRIP-APOS-40.
077400     IF WS-STRIP-BUFFER(1:1) = WS-AKH-APOSTROPHE-CHAR
077500         MOVE WS-STRIP-BUFFER(2:39) TO WS-AKH-APOS-SHIFT(1:39)
077600         MOVE SPACE                TO WS-AKH-APOS-SHIFT(40:1)
077700         MOVE WS-AKH-APOS-SHIFT    TO WS-STRIP-BUFFER.
077800*
077900 1820-STRIP-APOS-20.
078000     IF WS-STRIP-BUFFER-R20(1:1) = WS-AKH-APOSTROPHE-CHAR
078100         MOVE WS-STRIP-BUFFER-R20(2:19) TO WS-AKH-APOS-SHIFT(1:19)
078200         MOVE SPACE                     TO WS-AKH-APOS-SHIFT(20:1)
078300         MOVE WS-AKH-APOS-SHIFT(1:20)   TO WS-STRIP-BUFFER-R20.
078400*
078500 1810-STRIP-APOS-10.
078600     IF WS-STRIP-BUFFER-R10(1:1) = WS-AKH-APOSTROPHE-CHAR
078700         MOVE WS-STRIP-BUFFER-R10(2:9) TO WS-AKH-APOS-SHIFT(1:9)
078800         MOVE SPACE                    TO WS-AKH-APOS-SHIFT(10:1)
078900         MOVE WS-AKH-APOS-SHIFT(1:10)  TO WS-STRIP-BUFFER-R10.
079000*
079100 710-READ-ORDERS.
079200     READ ORDERS-IN-FILE
079300         AT END MOVE 'Y' TO WS-ORDI-EOF.
079400*
079500 720-READ-PRODUCTS.
079600     READ PRODUCTS-IN-FILE
079700         AT END MOVE 'Y' TO WS-PRDI-EOF.
079800*
079900 730-READ-CUSTOMERS.
080000     READ CUSTOMERS-IN-FILE
080100         AT END MOVE 'Y' TO WS-CUSI-EOF.
080200*
080300 740-READ-SKUMAP.
080400     READ SKUMAP-IN-FILE
080500         AT END MOVE 'Y' TO WS-SKMI-EOF.
080600*
080700 750-READ-MATCOST.
080800     READ MATCOST-IN-FILE
080900         AT END MOVE 'Y' TO WS-MATI-EOF.
081000*
081100 760-READ-RECIPES.
081200     READ RECIPES-IN-FILE
081300         AT END MOVE 'Y' TO WS-RCPI-EOF.
081400*
081500 910-OPEN-ORDERS.
081600     MOVE 'N' TO WS-AKH-MISSING-FILE-SW.
081700     OPEN INPUT ORDERS-IN-FILE.
081800     IF WS-ORDI-STATUS = '35' OR WS-ORDI-STATUS = '05'
081900         MOVE 'Y' TO WS-AKH-MISSING-FILE-SW
082000         MOVE 'Y' TO WS-ORDI-EOF.
082100     OPEN OUTPUT ORDERS-RAW-FILE.
082200*
082300 915-CLOSE-ORDERS.
082400     IF WS-AKH-FILE-IS-MISSING
082500         NEXT SENTENCE
082600     ELSE
082700         CLOSE ORDERS-IN-FILE.
082800     CLOSE ORDERS-RAW-FILE.
082900*
083000 920-OPEN-PRODUCTS.
083100     MOVE 'N' TO WS-AKH-MISSING-FILE-SW.
083200     OPEN INPUT PRODUCTS-IN-FILE.
083300     IF WS-PRDI-STATUS = '35' OR WS-PRDI-STATUS = '05'
083400         MOVE 'Y' TO WS-AKH-MISSING-FILE-SW
083500         MOVE 'Y' TO WS-PRDI-EOF.
083600     OPEN OUTPUT PRODUCTS-RAW-FILE.
083700*
083800 925-CLOSE-PRODUCTS.
083900     IF WS-AKH-FILE-IS-MISSING
084000         NEXT SENTENCE
084100     ELSE
084200         CLOSE PRODUCTS-IN-FILE.
084300     CLOSE PRODUCTS-RAW-FILE.
084400*
084500 930-OPEN-CUSTOMERS.
084600     MOVE 'N' TO WS-AKH-MISSING-FILE-SW.
084700     OPEN INPUT CUSTOMERS-IN-FILE.
084800     IF WS-CUSI-STATUS = '35' OR WS-CUSI-STATUS = '05'
084900         MOVE 'Y' TO WS-AKH-MISSING-FILE-SW
085000         MOVE 'Y' TO WS-CUSI-EOF.
085100     OPEN OUTPUT CUSTOMERS-RAW-FILE.
085200*
085300 935-CLOSE-CUSTOMERS.
085400     IF WS-AKH-FILE-IS-MISSING
085500         NEXT SENTENCE
085600     ELSE
085700         CLOSE CUSTOMERS-IN-FILE.
085800     CLOSE CUSTOMERS-RAW-FILE.
085900*
086000 940-OPEN-SKUMAP.
086100     MOVE 'N' TO WS-AKH-MISSING-FILE-SW.
086200     OPEN INPUT SKUMAP-IN-FILE.
086300     IF WS-SKMI-STATUS = '35' OR WS-SKMI-STATUS = '05'
086400         MOVE 'Y' TO WS-AKH-MISSING-FILE-SW
086500         MOVE 'Y' TO WS-SKMI-EOF.
086600     OPEN OUTPUT SKUMAP-RAW-FILE.
086700*
086800 945-CLOSE-SKUMAP.
086900     IF WS-AKH-FILE-IS-MISSING
087000         NEXT SENTENCE
087100     ELSE
087200         CLOSE SKUMAP-IN-FILE.
087300     CLOSE SKUMAP-RAW-FILE.
087400*
087500 950-OPEN-MATCOST.
087600     MOVE 'N' TO WS-AKH-MISSING-FILE-SW.
087700     OPEN INPUT MATCOST-IN-FILE.
087800     IF WS-MATI-STATUS = '35' OR WS-MATI-STATUS = '05'
087900         MOVE 'Y' TO WS-AKH-MISSING-FILE-SW
088000         MOVE 'Y' TO WS-MATI-EOF.
088100     OPEN OUTPUT MATCOST-RAW-FILE.
088200*
088300 955-CLOSE-MATCOST.
088400     IF WS-AKH-FILE-IS-MISSING
088500         NEXT SENTENCE
088600     ELSE
088700         CLOSE MATCOST-IN-FILE.
088800     CLOSE MATCOST-RAW-FILE.
088900*
089000 960-OPEN-RECIPES.
089100     MOVE 'N' TO WS-AKH-MISSING-FILE-SW.
089200     OPEN INPUT RECIPES-IN-FILE.
089300     IF WS-RCPI-STATUS = '35' OR WS-RCPI-STATUS = '05'
089400         MOVE 'Y' TO WS-AKH-MISSING-FILE-SW
089500         MOVE 'Y' TO WS-RCPI-EOF.
089600     OPEN OUTPUT RECIPES-RAW-FILE.
089700*
089800 965-CLOSE-RECIPES.
089900     IF WS-AKH-FILE-IS-MISSING
090000         NEXT SENTENCE
090100     ELSE
090200         CLOSE RECIPES-IN-FILE.
090300     CLOSE RECIPES-RAW-FILE.
090400*
090500* END OF PROGRAM AKHING0.

