000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHSEG0.
000300 AUTHOR.        R M HUANG.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  JUNE 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHSEG0 -- CUSTOMER SEGMENT CLASSIFICATION (R9)           *
001200*                                                                *
001300*      CALLED SUBPROGRAM.  TAKES THE CUSTOMER'S COMPLETED ORDER  *
001400*      COUNT AND RETURNS THE ONE-WORD SEGMENT TEXT -- PROSPECT,  *
001500*      NEW, OR RETURNING.  KEPT SEPARATE FROM AKHDIM0 SO THE
001600*      BREAK POINTS CAN BE CHANGED IN ONE PLACE WITHOUT TOUCHING *
001700*      THE ORDER-FILE SCAN.  CALLED BY AKHDIM0, PARAGRAPH
001800*      720-BUILD-ONE-CUSTOMER.                                   *
001900*               @BANNER_END@                                     *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*
002300*    AMENDMENT HISTORY
002400*
002500*      DATE       INIT  TICKET    DESCRIPTION
002600*      --------   ----  --------  --------------------------------
002700*      1994-06-30 RMH   BI-0215   ORIGINAL PROGRAM -- SPLIT OUT OF
002800*                                 AKHDIM0 ALONGSIDE AKHHASH0.
002900*      1999-01-08 RMH   Y2K-0031  NO DATE FIELDS IN THIS PROGRAM -
003000*                                 REVIEWED, NOT AT RISK.
003100*      2004-09-02 KPD   BI-0390   REVIEWED -- NO CHANGE NEEDED, TH
003200*                                 FIELD WIDTH WAS SUFFICIENT.
003300*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*----------------------------------------------------------------*
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400*    THE THREE SEGMENT LITERALS, KEPT AS A GROUP SO THE PRINTED
004500*    REPORT HEADING (AKHRUN0) CAN REDEFINE THE SAME TEXT IF IT
004600*    EVER NEEDS A SEGMENT-COUNT BREAKDOWN LINE (REDEFINES NO. 1).
004700*
004800 01  WS-SEGMENT-GROUP.
004900     05  FILLER                    PIC X(10) VALUE 'PROSPECT  '.
005000     05  FILLER                    PIC X(10) VALUE 'NEW       '.
005100     05  FILLER                    PIC X(10) VALUE 'RETURNING '.
005200 01  WS-SEGMENT-TABLE REDEFINES WS-SEGMENT-GROUP.
005300     05  WS-SEGMENT-TEXT OCCURS 3 TIMES
005400                       INDEXED BY SEG-IDX
005500                                   PIC X(10).
005600*
005700 01  WS-SEGMENT-PICK                PIC 9(1)  COMP  VALUE 0.
005800*
005900*    STATIC CALL COUNTER -- WORKING-STORAGE IN A SUBPROGRAM HOLDS
006000*    ITS VALUE ACROSS CALLS WITHIN ONE RUN OF AKHRUN0, SO THIS
006100*    COUNTS HOW MANY CUSTOMERS HAVE BEEN CLASSIFIED SO FAR.  THE
006200*    EDITED VIEW IS FOR THE ONE-TIME FIRST-CALL TRACE LINE BELOW
006300*    (REDEFINES NO. 2).
006400*
006500 01  WS-CALL-COUNT                  PIC 9(7)  VALUE 0.
006600 01  WS-CALL-COUNT-EDITED REDEFINES WS-CALL-COUNT
006700                                   PIC ZZZZZZ9.
006800*
006900*    LOCAL COPY OF THE INCOMING ORDER COUNT, EDITED FOR THE SAME
007000*    FIRST-CALL TRACE LINE (REDEFINES NO. 3) -- LK-TOTAL-ORDERS
007100*    ITSELF IS COMP AND IS NOT SUITABLE FOR DIRECT DISPLAY.
007200*
007300 01  WS-TRACE-ORDERS                PIC 9(5)  VALUE 0.
007400 01  WS-TRACE-ORDERS-EDITED REDEFINES WS-TRACE-ORDERS
007500                                   PIC ZZZZ9.
007600*
007700 LINKAGE SECTION.
007800 01  LK-TOTAL-ORDERS                PIC 9(5)  COMP.
007900 01  LK-SEGMENT-TEXT                PIC X(10).
008000*----------------------------------------------------------------*
008100 PROCEDURE DIVISION USING LK-TOTAL-ORDERS LK-SEGMENT-TEXT.
008200*----------------------------------------------------------------*
008300*
008400 000-MAIN-LOGIC.
008500     ADD 1 TO WS-CALL-COUNT.
008600     IF WS-CALL-COUNT = 1
008700         PERFORM 800-FIRST-CALL-TRACE.
008800     EVALUATE TRUE
008900         WHEN LK-TOTAL-ORDERS = 0
009000             MOVE 1 TO WS-SEGMENT-PICK
009100         WHEN LK-TOTAL-ORDERS = 1
009200             MOVE 2 TO WS-SEGMENT-PICK
009300         WHEN OTHER
009400             MOVE 3 TO WS-SEGMENT-PICK
009500     END-EVALUATE.
009600     SET SEG-IDX TO WS-SEGMENT-PICK.
009700     MOVE WS-SEGMENT-TEXT(SEG-IDX) TO LK-SEGMENT-TEXT.
009800     GOBACK.
009900*
010000*    AUDIT TRACE -- CONFIRMS ON THE FIRST CALL OF EACH RUN THAT
010100*    AKHSEG0 IS LINKED AND RECEIVING A SENSIBLE ORDER COUNT.
010200*
010300 800-FIRST-CALL-TRACE.
010400     MOVE LK-TOTAL-ORDERS TO WS-TRACE-ORDERS.
010500     DISPLAY 'AKHSEG0 -- FIRST CALL THIS RUN, ORDERS='
010600         WS-TRACE-ORDERS-EDITED.
010700*
010800* END OF PROGRAM AKHSEG0.

