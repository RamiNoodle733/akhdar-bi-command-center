000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHFACT.CPY                                               *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Fact-order output layout, built by AKHFCT0 (R10/R11) and  *
000800*      re-read by AKHRUN0 for the DATA SUMMARY report.  Money    *
000900*      fields are COMP-3, the way this shop has always packed    *
001000*      stored balances.  FACT-LINE-REC used to live in this same *
001100*      book -- it was split out to AKHFLIN.CPY in BI-0431 so     *
001200*      AKHRUN0 can COPY the order and the line layout under two  *
001300*      separate FD's in the same program.                        *
001400*               @BANNER_END@                                     *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*
001800*    CHANGE ACTIVITY
001900*
002000*      DATE       INIT  TICKET    DESCRIPTION
002100*      --------   ----  --------  --------------------------------
002200*      1994-02-02 TLM   BI-0204   ORIGINAL LAYOUT, FACT-ORDER ONLY
002300*      1994-05-19 TLM   BI-0211   ADDED FACT-LINE-REC FOR THE LINE
002400*                                 LEVEL DISCOUNT ALLOCATION (R13/R
002500*      1999-01-08 RMH   Y2K-0031  FO-DATE-KEY CONFIRMED AS AN 8-
002600*                                 DIGIT CCYYMMDD NUMERIC COMPARE.
002700*      2004-07-14 KPD   BI-0378   ADDED FL-EST-COGS/FL-MISSING-CO
002800*                                 FL-GROSS-MARGIN/FL-MARGIN-PCT F
002900*                                 THE COGS ROLL-UP (AKHFCM0).
003000*      2005-11-09 KPD   BI-0431   SPLIT FACT-LINE-REC OUT TO ITS
003100*                                 OWN BOOK, AKHFLIN.CPY -- AKHFCT0
003200*                                 AKHFCL0 AND AKHRUN0 WERE EACH
003300*                                 HAND-CODING THIS RECORD INSTEAD
003400*                                 OF COPYING IT.  SEE ALSO AKHFLIN
003500*                                 AKHDCUS AND AKHDSHP (SAME FIX).
003600*
003700*----------------------------------------------------------------*
003800*    01  FACT-ORDER-REC  --  ONE PER ORDER
003900*----------------------------------------------------------------*
004000    01  FACT-ORDER-REC.
004100        05  FO-ORDER-ID               PIC 9(12).
004200        05  FO-ORDER-NUMBER           PIC X(10).
004300        05  FO-DATE-KEY               PIC 9(8).
004400        05  FO-CUSTOMER-HASH          PIC X(64).
004500        05  FO-CHANNEL                PIC X(10).
004600        05  FO-SHIP-METHOD-CODE       PIC X(25).
004700        05  FO-GROSS-SALES            PIC S9(7)V99    COMP-3.
004800        05  FO-DISCOUNT               PIC S9(7)V99    COMP-3.
004900        05  FO-SUBTOTAL               PIC S9(7)V99    COMP-3.
005000        05  FO-SHIPPING               PIC S9(7)V99    COMP-3.
005100        05  FO-TAX                    PIC S9(7)V99    COMP-3.
005200        05  FO-TOTAL                  PIC S9(7)V99    COMP-3.
005300        05  FO-REFUNDED               PIC S9(7)V99    COMP-3.
005400        05  FO-NET-SALES              PIC S9(7)V99    COMP-3.
005500        05  FO-LINE-COUNT             PIC 9(4)        COMP.
005600        05  FO-UNIT-COUNT             PIC 9(5)        COMP.
005700        05  FO-FIN-STATUS             PIC X(10).
005800        05  FO-FUL-STATUS             PIC X(12).
005900        05  FO-RISK                   PIC X(8).
006000        05  FILLER                    PIC X(20).
