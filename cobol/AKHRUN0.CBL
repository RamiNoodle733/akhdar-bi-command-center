000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHRUN0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  FEBRUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHRUN0 -- NIGHTLY BI COMMAND CENTER PIPELINE DRIVER
001200*                                                                *
001300*      TOP-LEVEL MAIN PROGRAM.  RUNS THE FOUR PHASES OF THE      *
001400*      NIGHTLY BATCH IN ORDER -- INGEST (AKHING0), STAGING
001500*      (AKHSTG0), DIMENSIONS (AKHDIM0), FACTS (AKHFCT0, WHICH
001600*      DRIVES THE AKHFCL0/AKHFCC0/AKHFCM0 CHAIN ITSELF) -- THEN
001700*      READS THE FINISHED FACT AND DIMENSION FILES BACK TO PRINT
001800*      THE END-OF-RUN DATA SUMMARY REPORT.  EACH PHASE PROGRAM
001900*      OPENS ITS OWN OUTPUT FILES FOR OUTPUT, SO A FULL REFRESH
002000*      HAPPENS NATURALLY -- THIS DRIVER DOES NOT TRUNCATE
002100*      ANYTHING ITSELF.
002200*               @BANNER_END@                                     *
002300*                                                                *
002400*----------------------------------------------------------------*
002500*
002600*    AMENDMENT HISTORY
002700*
002800*      DATE       INIT  TICKET    DESCRIPTION
002900*      --------   ----  --------  --------------------------------
003000*      1994-02-10 TLM   BI-0200   ORIGINAL PROGRAM.
003100*      1994-07-05 TLM   BI-0216   ADDED THE FACTS PHASE ONCE
003200*                                 AKHFCT0 AND ITS CHAIN WERE READY
003300*      1999-01-08 RMH   Y2K-0031  NO DATE ARITHMETIC IN THIS
003400*                                 PROGRAM -- REVIEWED, NOT AT RISK
003500*      2004-09-30 KPD   BI-0394   DATA SUMMARY NOW READS THE
003600*                                 FINISHED FACT/DIM FILES BACK
003700*                                 INSTEAD OF ACCUMULATING COUNTERS
003800*                                 THROUGH LINKAGE -- SIMPLER NOW
003900*                                 THAT EVERY PHASE IS A STANDALONE
004000*                                 MAIN PROGRAM WITH NO PARAMETERS.
004010*      2005-11-09 KPD   BI-0431   FACT-ORDER-REC, FACT-LINE-REC,
004020*                                 DIM-CUST-REC AND DIM-PRODUCT-REC
004030*                                 NOW COME IN VIA COPY AKHFACT/
004040*                                 AKHFLIN/AKHDCUS/AKHDIMS INSTEAD
004050*                                 OF THE HAND-TRIMMED, FILLER-
004060*                                 PADDED STAND-INS THAT USED TO
004070*                                 SIT UNDER THESE FOUR FD'S.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FACT-ORDER-FILE   ASSIGN TO AKHFORD
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS IS WS-FORD-STATUS.
005300     SELECT FACT-LINE-FILE    ASSIGN TO AKHFLIN
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS IS WS-FLIN-STATUS.
005600     SELECT DIM-CUSTOMER-FILE ASSIGN TO AKHDCUS
005700         ACCESS IS SEQUENTIAL
005800         FILE STATUS IS WS-DCUS-STATUS.
005900     SELECT DIM-PRODUCT-FILE  ASSIGN TO AKHDPRD
006000         ACCESS IS SEQUENTIAL
006100         FILE STATUS IS WS-DPRD-STATUS.
006200     SELECT REPORT-FILE       ASSIGN TO AKHRPT
006300         ACCESS IS SEQUENTIAL
006400         FILE STATUS IS WS-RPT-STATUS.
006500*----------------------------------------------------------------*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 FD  FACT-ORDER-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORDING MODE IS F.
007150*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHFACT RATHER
007160*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHFCT0'S.
007200     COPY AKHFACT.
009300*
009400 FD  FACT-LINE-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F.
009650*    2005-11-09 KPD BI-0431 -- THIS STEP ONLY COUNTS LINE
009660*    RECORDS, BUT NOW COPIES THE REAL LAYOUT FROM AKHFLIN (THE
009670*    SAME BOOK AKHFCL0 WRITES FROM) INSTEAD OF A HAND-TRIMMED
009680*    FILLER-PADDED STAND-IN -- ONE FEWER PLACE THE RECORD
009690*    LENGTH CAN GET OUT OF STEP WITH THE WRITER.
009700     COPY AKHFLIN.
010100*
010200 FD  DIM-CUSTOMER-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORDING MODE IS F.
010450*    2005-11-09 KPD BI-0431 -- COPIES AKHDCUS NOW, SAME REASON
010460*    AS THE FACT-LINE-FILE CHANGE ABOVE.
010500     COPY AKHDCUS.
010800*
010900 FD  DIM-PRODUCT-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORDING MODE IS F.
011150*    2005-11-09 KPD BI-0431 -- COPIES AKHDIMS NOW, SAME REASON
011160*    AS THE FACT-LINE-FILE CHANGE ABOVE.
011200     COPY AKHDIMS.
011500*
011600 FD  REPORT-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900 01  REPORT-RECORD                    PIC X(80).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300 01  WS-FORD-STATUS                  PIC X(2)  VALUE SPACES.
012400 01  WS-FLIN-STATUS                  PIC X(2)  VALUE SPACES.
012500 01  WS-DCUS-STATUS                  PIC X(2)  VALUE SPACES.
012600 01  WS-DPRD-STATUS                  PIC X(2)  VALUE SPACES.
012700 01  WS-RPT-STATUS                   PIC X(2)  VALUE SPACES.
012800*
012900*    COMBINED VIEW OF THE FOUR READ-BACK FILE STATUSES, FOR ONE
013000*    DIAGNOSTIC LINE AT THE END OF THE SUMMARY STEP (REDEFINES
013100*    NO. 1).
013200*
013300 01  WS-ALL-STATUSES.
013400     05  WS-ALL-FORD                 PIC X(2).
013500     05  WS-ALL-FLIN                 PIC X(2).
013600     05  WS-ALL-DCUS                 PIC X(2).
013700     05  WS-ALL-DPRD                 PIC X(2).
013750     05  FILLER                      PIC X(2)  VALUE SPACES.
013800 01  WS-ALL-STATUS-LINE REDEFINES WS-ALL-STATUSES
013900                                    PIC X(10).
014000*
014100 01  WS-CNT-ORDERS                   PIC 9(7)  COMP  VALUE 0.
014200 01  WS-CNT-LINES                    PIC 9(7)  COMP  VALUE 0.
014300 01  WS-CNT-CUSTOMERS                PIC 9(7)  COMP  VALUE 0.
014400 01  WS-CNT-PRODUCTS                 PIC 9(7)  COMP  VALUE 0.
014500 01  WS-SUM-REVENUE                  PIC S9(9)V99   COMP-3 VALUE 0
014600 01  WS-SUM-UNITS                    PIC 9(9)       COMP   VALUE 0
014700*
014800*    THE FOUR PHASE PROGRAM NAMES, KEPT AS A GROUP SO 000-MAIN-
014900*    LOGIC CAN DRIVE THEM WITH ONE SCAN LOOP AND A DYNAMIC CALL
015000*    INSTEAD OF FOUR SEPARATE HARD-CODED CALL STATEMENTS --
015100*    ADDING A FIFTH PHASE LATER IS THEN ONE TABLE ROW, NOT A NEW
015200*    PARAGRAPH (REDEFINES NO. 2).
015300*
015400 01  WS-PHASE-GROUP.
015500     05  FILLER                PIC X(8)  VALUE 'AKHING0 '.
015600     05  FILLER                PIC X(20) VALUE
015700             'PHASE 1 INGEST      '.
015800     05  FILLER                PIC X(8)  VALUE 'AKHSTG0 '.
015900     05  FILLER                PIC X(20) VALUE
016000             'PHASE 2 STAGING     '.
016100     05  FILLER                PIC X(8)  VALUE 'AKHDIM0 '.
016200     05  FILLER                PIC X(20) VALUE
016300             'PHASE 3 DIMENSIONS  '.
016400     05  FILLER                PIC X(8)  VALUE 'AKHFCT0 '.
016500     05  FILLER                PIC X(20) VALUE
016600             'PHASE 4 FACTS       '.
016700 01  WS-PHASE-TABLE REDEFINES WS-PHASE-GROUP.
016800     05  WS-PHASE-ENTRY OCCURS 4 TIMES
016900                         INDEXED BY PHS-IDX.
017000         10  WSP-PROGRAM-NAME        PIC X(8).
017100         10  WSP-PHASE-LABEL         PIC X(20).
017200*
017300*    USED TO TRIM TRAILING SPACES OFF EACH PHASE LABEL BEFORE IT
017400*    GOES OUT IN THE PHASE-START DISPLAY, SAME BACKWARD BLANK-SCAN
017500*    IDIOM AS AKHFCL0/AKHFCC0'S DIAGNOSTIC TRIMS (REDEFINES NO. 3)
017600*
017700 01  WS-LABEL-TRIM-WORK              PIC X(20) VALUE SPACES.
017800 01  WS-LABEL-TRIM-CHARS REDEFINES WS-LABEL-TRIM-WORK.
017900     05  LBL-CHAR OCCURS 20 TIMES    PIC X(1).
018000 01  WS-LABEL-TRIM-LEN               PIC 9(2)  COMP VALUE 0.
018100*
018200*    PRINT LINES FOR THE DATA SUMMARY REPORT -- ONE GROUP PER
018300*    LINE, SAME HABIT AS THE REST OF THE SHOP'S PRINT PROGRAMS.
018400*
018500 01  RPT-TITLE-LINE.
018600     05  FILLER                      PIC X(11) VALUE 'DATA SUMMAR'
018700     05  FILLER                      PIC X(1)  VALUE 'Y'.
018800     05  FILLER                      PIC X(68) VALUE SPACES.
018900 01  RPT-ORDERS-LINE.
019000     05  FILLER                 PIC X(15) VALUE '  ORDERS:     '.
019100     05  RPT-ORDERS-VALUE       PIC ZZZ,ZZ9.
019200     05  FILLER                 PIC X(58) VALUE SPACES.
019300 01  RPT-LINES-LINE.
019400     05  FILLER                 PIC X(15) VALUE '  LINE ITEMS: '.
019500     05  RPT-LINES-VALUE        PIC ZZZ,ZZ9.
019600     05  FILLER                 PIC X(58) VALUE SPACES.
019700 01  RPT-CUSTOMERS-LINE.
019800     05  FILLER                 PIC X(15) VALUE '  CUSTOMERS:  '.
019900     05  RPT-CUSTOMERS-VALUE    PIC ZZZ,ZZ9.
020000     05  FILLER                 PIC X(58) VALUE SPACES.
020100 01  RPT-PRODUCTS-LINE.
020200     05  FILLER                 PIC X(15) VALUE '  PRODUCTS:   '.
020300     05  RPT-PRODUCTS-VALUE     PIC ZZZ,ZZ9.
020400     05  FILLER                 PIC X(58) VALUE SPACES.
020500 01  RPT-REVENUE-LINE.
020600     05  FILLER                 PIC X(13) VALUE '  REVENUE:  '.
020700     05  FILLER                 PIC X(1)  VALUE '$'.
020800     05  RPT-REVENUE-VALUE      PIC Z,ZZZ,ZZ9.99.
020900     05  FILLER                 PIC X(55) VALUE SPACES.
021000 01  RPT-UNITS-LINE.
021100     05  FILLER                 PIC X(15) VALUE '  UNITS:      '.
021200     05  RPT-UNITS-VALUE        PIC ZZZ,ZZ9.
021300     05  FILLER                 PIC X(58) VALUE SPACES.
021400*
021500 PROCEDURE DIVISION.
021600*----------------------------------------------------------------*
021700*
021800 000-MAIN-LOGIC.
021900     DISPLAY 'AKHRUN0 -- NIGHTLY BI COMMAND CENTER BATCH STARTING'
022000     PERFORM 100-RUN-ONE-PHASE THRU 100-EXIT
022100         VARYING PHS-IDX FROM 1 BY 1 UNTIL PHS-IDX > 4.
022200     PERFORM 500-BUILD-DATA-SUMMARY.
022300     DISPLAY 'AKHRUN0 -- NIGHTLY BI COMMAND CENTER BATCH COMPLETE'
022400     GOBACK.
022500*
022600*    ONE TABLE ROW PER PHASE -- A DYNAMIC CALL ON THE PROGRAM
022700*    NAME SO A FIFTH PHASE IS A NEW WS-PHASE-GROUP ROW, NOT A
022800*    NEW PARAGRAPH.
022900*
023000 100-RUN-ONE-PHASE.
023100     PERFORM 110-TRIM-PHASE-LABEL THRU 110-BACK-LOOP.
023200     IF WS-LABEL-TRIM-LEN > 0
023300         DISPLAY 'AKHRUN0 -- '
023400             WS-LABEL-TRIM-WORK(1:WS-LABEL-TRIM-LEN)
023500             ' (' WSP-PROGRAM-NAME(PHS-IDX) ')'
023600     END-IF.
023700     CALL WSP-PROGRAM-NAME(PHS-IDX).
023800 100-EXIT.
023900     EXIT.
024000*
024100 110-TRIM-PHASE-LABEL.
024200     MOVE WSP-PHASE-LABEL(PHS-IDX) TO WS-LABEL-TRIM-WORK.
024300     MOVE 20 TO WS-LABEL-TRIM-LEN.
024400 110-BACK-LOOP.
024500     IF WS-LABEL-TRIM-LEN > 0
024600         IF LBL-CHAR(WS-LABEL-TRIM-LEN) = SPACE
024700             SUBTRACT 1 FROM WS-LABEL-TRIM-LEN
024800             GO TO 110-BACK-LOOP.
024900*
025000*    R10/R11'S FACT-ORDER-FILE IS THE SOURCE OF TRUTH FOR THE
025100*    REVENUE/UNITS TOTALS, AND COUNTING EACH FILE BACK AFTER THE
025200*    FACT PHASE IS SIMPLER AND LESS ERROR-PRONE THAN TRYING TO
025300*    THREAD RUNNING TOTALS THROUGH FOUR STANDALONE MAIN PROGRAMS.
025400*
025500 500-BUILD-DATA-SUMMARY.
025600     PERFORM 510-COUNT-FACT-ORDERS.
025700     PERFORM 520-COUNT-FACT-LINES.
025800     PERFORM 530-COUNT-DIM-CUSTOMERS.
025900     PERFORM 540-COUNT-DIM-PRODUCTS.
026000     PERFORM 550-PRINT-SUMMARY-REPORT.
026100     MOVE WS-ALL-FORD TO WS-FORD-STATUS.
026200     DISPLAY 'AKHRUN0 -- FINAL READ-BACK STATUS '
026300         WS-ALL-STATUS-LINE.
026400*
026500 510-COUNT-FACT-ORDERS.
026600     OPEN INPUT FACT-ORDER-FILE.
026700     PERFORM 512-ORDER-READ-LOOP THRU 512-EXIT
026800         UNTIL WS-FORD-STATUS = '10'.
026900     CLOSE FACT-ORDER-FILE.
027000     MOVE WS-FORD-STATUS TO WS-ALL-FORD.
027100*
027200 512-ORDER-READ-LOOP.
027300     READ FACT-ORDER-FILE
027400         AT END
027500             MOVE '10' TO WS-FORD-STATUS
027600             GO TO 512-EXIT.
027700     ADD 1 TO WS-CNT-ORDERS.
027800     ADD FO-NET-SALES TO WS-SUM-REVENUE.
027900     ADD FO-UNIT-COUNT TO WS-SUM-UNITS.
028000 512-EXIT.
028100     EXIT.
028200*
028300 520-COUNT-FACT-LINES.
028400     OPEN INPUT FACT-LINE-FILE.
028500     PERFORM 522-LINE-READ-LOOP THRU 522-EXIT
028600         UNTIL WS-FLIN-STATUS = '10'.
028700     CLOSE FACT-LINE-FILE.
028800     MOVE WS-FLIN-STATUS TO WS-ALL-FLIN.
028900*
029000 522-LINE-READ-LOOP.
029100     READ FACT-LINE-FILE
029200         AT END
029300             MOVE '10' TO WS-FLIN-STATUS
029400             GO TO 522-EXIT.
029500     ADD 1 TO WS-CNT-LINES.
029600 522-EXIT.
029700     EXIT.
029800*
029900 530-COUNT-DIM-CUSTOMERS.
030000     OPEN INPUT DIM-CUSTOMER-FILE.
030100     PERFORM 532-CUST-READ-LOOP THRU 532-EXIT
030200         UNTIL WS-DCUS-STATUS = '10'.
030300     CLOSE DIM-CUSTOMER-FILE.
030400     MOVE WS-DCUS-STATUS TO WS-ALL-DCUS.
030500*
030600 532-CUST-READ-LOOP.
030700     READ DIM-CUSTOMER-FILE
030800         AT END
030900             MOVE '10' TO WS-DCUS-STATUS
031000             GO TO 532-EXIT.
031100     ADD 1 TO WS-CNT-CUSTOMERS.
031200 532-EXIT.
031300     EXIT.
031400*
031500 540-COUNT-DIM-PRODUCTS.
031600     OPEN INPUT DIM-PRODUCT-FILE.
031700     PERFORM 542-PROD-READ-LOOP THRU 542-EXIT
031800         UNTIL WS-DPRD-STATUS = '10'.
031900     CLOSE DIM-PRODUCT-FILE.
032000     MOVE WS-DPRD-STATUS TO WS-ALL-DPRD.
032100*
032200 542-PROD-READ-LOOP.
032300     READ DIM-PRODUCT-FILE
032400         AT END
032500             MOVE '10' TO WS-DPRD-STATUS
032600             GO TO 542-EXIT.
032700     ADD 1 TO WS-CNT-PRODUCTS.
032800 542-EXIT.
032900     EXIT.
033000*
033100 550-PRINT-SUMMARY-REPORT.
033200     OPEN OUTPUT REPORT-FILE.
033300     MOVE WS-CNT-ORDERS TO RPT-ORDERS-VALUE.
033400     MOVE WS-CNT-LINES TO RPT-LINES-VALUE.
033500     MOVE WS-CNT-CUSTOMERS TO RPT-CUSTOMERS-VALUE.
033600     MOVE WS-CNT-PRODUCTS TO RPT-PRODUCTS-VALUE.
033700     MOVE WS-SUM-REVENUE TO RPT-REVENUE-VALUE.
033800     MOVE WS-SUM-UNITS TO RPT-UNITS-VALUE.
033900     WRITE REPORT-RECORD FROM RPT-TITLE-LINE AFTER PAGE.
034000     WRITE REPORT-RECORD FROM RPT-ORDERS-LINE AFTER 1.
034100     WRITE REPORT-RECORD FROM RPT-LINES-LINE AFTER 1.
034200     WRITE REPORT-RECORD FROM RPT-CUSTOMERS-LINE AFTER 1.
034300     WRITE REPORT-RECORD FROM RPT-PRODUCTS-LINE AFTER 1.
034400     WRITE REPORT-RECORD FROM RPT-REVENUE-LINE AFTER 1.
034500     WRITE REPORT-RECORD FROM RPT-UNITS-LINE AFTER 1.
034600     CLOSE REPORT-FILE.
034700     DISPLAY 'AKHRUN0 -- ORDERS    ' WS-CNT-ORDERS.
034800     DISPLAY 'AKHRUN0 -- LINES     ' WS-CNT-LINES.
034900     DISPLAY 'AKHRUN0 -- CUSTOMERS ' WS-CNT-CUSTOMERS.
035000     DISPLAY 'AKHRUN0 -- PRODUCTS  ' WS-CNT-PRODUCTS.
035100     DISPLAY 'AKHRUN0 -- REVENUE   ' WS-SUM-REVENUE.
035200     DISPLAY 'AKHRUN0 -- UNITS     ' WS-SUM-UNITS.
035300*
035400* END OF PROGRAM AKHRUN0.

