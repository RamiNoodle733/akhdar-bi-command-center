000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHDIM0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  MARCH 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHDIM0 -- NIGHTLY BI COMMAND CENTER, DIMENSIONS STEP
001200*                                                                *
001300*      READS THE FIVE STAGING FILES BUILT BY AKHSTG0 AND WRITES  *
001400*      THE FOUR DIMENSION FILES -- DIM-PRODUCT (ONE ROW PER SKU
001500*      MAP ENTRY, PRODUCTS LEFT-JOINED ON HANDLE), DIM-SHIPPING
001600*      (ONE ROW PER DISTINCT NON-BLANK SHIP METHOD SEEN ON A
001700*      STAGED ORDER), DIM-CUSTOMER (ONE ROW PER DISTINCT ORDER
001800*      E-MAIL, CUSTOMER EXPORT LEFT-JOINED FOR ADDRESS/MARKETING)
001900*      AND DIM-MATERIAL (A STRAIGHT COPY OF STAGED MATERIAL
002000*      COSTS).  CALLS AKHHASH0 FOR THE R7 HASH KEY AND AKHSEG0
002100*      FOR THE R9 SEGMENT TEXT, ONCE PER DISTINCT E-MAIL.
002200*      CALLED THIRD BY AKHRUN0, PARAGRAPH 000-MAIN.
002300*               @BANNER_END@                                     *
002400*                                                                *
002500*----------------------------------------------------------------*
002600*
002700*    AMENDMENT HISTORY
002800*
002900*      DATE       INIT  TICKET    DESCRIPTION
003000*      --------   ----  --------  --------------------------------
003100*      1994-03-09 TLM   BI-0207   ORIGINAL PROGRAM -- DIM-PRODUCT
003200*                                 AND DIM-SHIP-REC ONLY.
003300*      1994-06-30 TLM   BI-0213   ADDED DIM-CUST-REC, CALLING THE
003400*                                 NEW AKHHASH0/AKHSEG0 SUBPROGRAMS
003500*      1999-01-08 RMH   Y2K-0031  WS-CAGG-FIRST-DATE CONFIRMED AS
003600*                                 AN 8-DIGIT CCYYMMDD NUMERIC
003700*                                 COMPARE.
003800*      2004-07-14 KPD   BI-0377   ADDED DIM-MATERIAL-REC -- WAS
003900*                                 READ DIRECTLY BY AKHFCT0, WHICH
004000*                                 DUPLICATED THE LEFT-JOIN LOGIC.
004100*      2004-09-11 KPD   BI-0391   ADDED THE BACKWARD BLANK-SCAN FO
004200*                                 DS-CODE SO A SHORT SHIP METHOD
004300*                                 NAME DOES NOT GET TRAILING
004400*                                 UNDERSCORES.
004410*      2005-11-09 KPD   BI-0431   DIM-PRODUCT-REC, DIM-SHIP-REC
004420*                                 AND DIM-CUST-REC NOW COME IN VIA
004430*                                 COPY AKHDIMS/AKHDSHP/AKHDCUS
004440*                                 INSTEAD OF BEING HAND-TYPED
004450*                                 HERE.  DROPPED FOUR SCRATCH
004460*                                 SUBSCRIPTS AND SWITCHES TO
004470*                                 77-LEVEL.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STG-ORDER-FILE    ASSIGN TO AKHSORD
005500         ACCESS IS SEQUENTIAL
005600         FILE STATUS IS WS-STGORD-STATUS.
005700     SELECT STG-PRODUCT-FILE  ASSIGN TO AKHSPRD
005800         ACCESS IS SEQUENTIAL
005900         FILE STATUS IS WS-STGPRD-STATUS.
006000     SELECT STG-CUSTOMER-FILE ASSIGN TO AKHSCUS
006100         ACCESS IS SEQUENTIAL
006200         FILE STATUS IS WS-STGCUS-STATUS.
006300     SELECT STG-SKUMAP-FILE   ASSIGN TO AKHSSKU
006400         ACCESS IS SEQUENTIAL
006500         FILE STATUS IS WS-STGSKU-STATUS.
006600     SELECT STG-MATCOST-FILE  ASSIGN TO AKHSMAT
006700         ACCESS IS SEQUENTIAL
006800         FILE STATUS IS WS-STGMAT-STATUS.
006900     SELECT DIM-PRODUCT-FILE  ASSIGN TO AKHDPRD
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS IS WS-DPRD-STATUS.
007200     SELECT DIM-SHIPPING-FILE ASSIGN TO AKHDSHP
007300         ACCESS IS SEQUENTIAL
007400         FILE STATUS IS WS-DSHP-STATUS.
007500     SELECT DIM-CUSTOMER-FILE ASSIGN TO AKHDCUS
007600         ACCESS IS SEQUENTIAL
007700         FILE STATUS IS WS-DCUS-STATUS.
007800     SELECT DIM-MATERIAL-FILE ASSIGN TO AKHDMAT
007900         ACCESS IS SEQUENTIAL
008000         FILE STATUS IS WS-DMAT-STATUS.
008100*----------------------------------------------------------------*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  STG-ORDER-FILE
008600     LABEL RECORDS ARE STANDARD
008700     RECORDING MODE IS F.
008800 01  STG-ORDER-REC.
008900     05  STG-ORD-ID                PIC 9(12).
009000     05  STG-ORD-NUMBER            PIC X(10).
009100     05  STG-ORD-EMAIL             PIC X(40).
009200     05  STG-ORD-FIN-STATUS        PIC X(10).
009300     05  STG-ORD-FUL-STATUS        PIC X(12).
009400     05  STG-ORD-SUBTOTAL          PIC S9(7)V99.
009500     05  STG-ORD-SHIPPING          PIC S9(7)V99.
009600     05  STG-ORD-TAXES             PIC S9(7)V99.
009700     05  STG-ORD-TOTAL             PIC S9(7)V99.
009800     05  STG-ORD-DISC-AMT          PIC S9(7)V99.
009900     05  STG-ORD-REFUND-AMT        PIC S9(7)V99.
010000     05  STG-ORD-SHIP-METHOD       PIC X(25).
010100     05  STG-ORD-RISK              PIC X(8).
010200     05  STG-ORD-SOURCE            PIC X(10).
010300     05  STG-ORD-CREATED-AT        PIC X(19).
010400     05  FILLER                    PIC X(65).
010500*
010600 FD  STG-PRODUCT-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORDING MODE IS F.
010900 01  STG-PRD-REC.
011000     05  STG-PRD-HANDLE            PIC X(30).
011100     05  STG-PRD-TITLE             PIC X(40).
011200     05  STG-PRD-VENDOR            PIC X(25).
011300     05  STG-PRD-CATEGORY          PIC X(25).
011400     05  STG-PRD-VAR-SKU           PIC X(15).
011500     05  STG-PRD-VAR-PRICE         PIC S9(5)V99.
011600     05  STG-PRD-VAR-INV-QTY       PIC S9(6).
011700     05  STG-PRD-PUBLISHED-SW      PIC X(1).
011800         88  STG-PRD-IS-PUBLISHED  VALUE 'Y'.
011900     05  FILLER                    PIC X(20).
012000*
012100 FD  STG-CUSTOMER-FILE
012200     LABEL RECORDS ARE STANDARD
012300     RECORDING MODE IS F.
012400 01  STG-CUS-REC.
012500     05  STG-CUS-ID                PIC 9(12).
012600     05  STG-CUS-EMAIL             PIC X(40).
012700     05  STG-CUS-CITY              PIC X(20).
012800     05  STG-CUS-PROV-CODE         PIC X(5).
012900     05  STG-CUS-COUNTRY-CODE      PIC X(5).
013000     05  STG-CUS-ZIP               PIC X(10).
013100     05  STG-CUS-EMAIL-MKT-SW      PIC X(1).
013200         88  STG-CUS-EMAIL-MKT-YES VALUE 'Y'.
013300     05  STG-CUS-SMS-MKT-SW        PIC X(1).
013400         88  STG-CUS-SMS-MKT-YES   VALUE 'Y'.
013500     05  STG-CUS-TOTAL-SPENT       PIC S9(7)V99.
013600     05  STG-CUS-TOTAL-ORDERS      PIC 9(5).
013700     05  FILLER                    PIC X(20).
013800*
013900 FD  STG-SKUMAP-FILE
014000     LABEL RECORDS ARE STANDARD
014100     RECORDING MODE IS F.
014200 01  STG-SKU-REC.
014300     05  STG-SKU-INTERNAL-SKU      PIC X(15).
014400     05  STG-SKU-LINE-NAME         PIC X(40).
014500     05  STG-SKU-HANDLE            PIC X(30).
014600     05  STG-SKU-SIZE-ML           PIC 9(4).
014700     05  STG-SKU-RECIPE-ID         PIC X(10).
014800     05  STG-SKU-CATEGORY          PIC X(25).
014900     05  STG-SKU-ACTIVE-SW         PIC X(1).
015000         88  STG-SKU-IS-ACTIVE     VALUE 'Y'.
015100     05  FILLER                    PIC X(14).
015200*
015300 FD  STG-MATCOST-FILE
015400     LABEL RECORDS ARE STANDARD
015500     RECORDING MODE IS F.
015600 01  STG-MAT-REC.
015700     05  STG-MAT-ID                PIC X(10).
015800     05  STG-MAT-NAME              PIC X(30).
015900     05  STG-MAT-INGREDIENT        PIC X(30).
016000     05  STG-MAT-CATEGORY          PIC X(20).
016100     05  STG-MAT-UNIT              PIC X(10).
016200     05  STG-MAT-COST-PER-UNIT     PIC S9(5)V9(4)  COMP-3.
016300     05  STG-MAT-COST-PER-ML       PIC S9(5)V9(4)  COMP-3.
016400     05  STG-MAT-HAS-COST-SW       PIC X(1).
016500         88  STG-MAT-COST-KNOWN    VALUE 'Y'.
016600     05  STG-MAT-SUPPLIER          PIC X(25).
016700     05  FILLER                    PIC X(9).
016800*
016900 FD  DIM-PRODUCT-FILE
017000     LABEL RECORDS ARE STANDARD
017100     RECORDING MODE IS F.
017150*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHDIMS RATHER
017160*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHRUN0'S.
017200     COPY AKHDIMS.
018400*
018500 FD  DIM-SHIPPING-FILE
018600     LABEL RECORDS ARE STANDARD
018700     RECORDING MODE IS F.
018750*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHDSHP RATHER
018760*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHFCT0'S.
018800     COPY AKHDSHP.
019400*
019500 FD  DIM-CUSTOMER-FILE
019600     LABEL RECORDS ARE STANDARD
019700     RECORDING MODE IS F.
019750*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHDCUS RATHER
019760*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHRUN0'S.
019800     COPY AKHDCUS.
021300*
021400 FD  DIM-MATERIAL-FILE
021500     LABEL RECORDS ARE STANDARD
021600     RECORDING MODE IS F.
021700 01  DIM-MATERIAL-REC.
021800     05  DM-MAT-ID                 PIC X(10).
021900     05  DM-MAT-NAME               PIC X(30).
022000     05  DM-MAT-INGREDIENT         PIC X(30).
022100     05  DM-MAT-CATEGORY           PIC X(20).
022200     05  DM-MAT-UNIT               PIC X(10).
022300     05  DM-MAT-COST-PER-UNIT      PIC S9(5)V9(4)  COMP-3.
022400     05  DM-MAT-COST-PER-ML        PIC S9(5)V9(4)  COMP-3.
022500     05  DM-MAT-HAS-COST-SW        PIC X(1).
022600         88  DM-MAT-COST-KNOWN     VALUE 'Y'.
022700     05  DM-MAT-SUPPLIER           PIC X(25).
022800     05  FILLER                    PIC X(9).
022900*----------------------------------------------------------------*
023000 WORKING-STORAGE SECTION.
023100*
023200 01  WS-FILE-STATUSES.
023300     05  WS-STGORD-STATUS          PIC X(2).
023400     05  WS-STGPRD-STATUS          PIC X(2).
023500     05  WS-STGCUS-STATUS          PIC X(2).
023600     05  WS-STGSKU-STATUS          PIC X(2).
023700     05  WS-STGMAT-STATUS          PIC X(2).
023800     05  WS-DPRD-STATUS            PIC X(2).
023900     05  WS-DSHP-STATUS            PIC X(2).
024000     05  WS-DCUS-STATUS            PIC X(2).
024100     05  WS-DMAT-STATUS            PIC X(2).
024150     05  FILLER                    PIC X(2).
024200*
024300*    COMBINED DIAGNOSTIC DISPLAY OF ALL NINE FILE STATUSES ON ONE
024400*    LINE AT END OF RUN -- SAME HABIT AS AKHING0/AKHSTG0 (REDEFINE
024500*    NO. 1).
024600*
024700 01  WS-STATUS-LINE REDEFINES WS-FILE-STATUSES
024800                                   PIC X(20).
024900*
025000 01  WS-EOF-SWITCHES.
025100     05  WS-STGORD-EOF             PIC X(1)  VALUE 'N'.
025200     05  WS-STGPRD-EOF             PIC X(1)  VALUE 'N'.
025300     05  WS-STGCUS-EOF             PIC X(1)  VALUE 'N'.
025400     05  WS-STGSKU-EOF             PIC X(1)  VALUE 'N'.
025500     05  WS-STGMAT-EOF             PIC X(1)  VALUE 'N'.
025550     05  FILLER                    PIC X(1)  VALUE SPACE.
025600*
025700 01  WS-DIM-COUNTS.
025800     05  WS-CNT-DIM-PRODUCT        PIC 9(5)  COMP  VALUE 0.
025900     05  WS-CNT-DIM-SHIPPING       PIC 9(5)  COMP  VALUE 0.
026000     05  WS-CNT-DIM-CUSTOMER       PIC 9(5)  COMP  VALUE 0.
026100     05  WS-CNT-DIM-MATERIAL       PIC 9(5)  COMP  VALUE 0.
026150     05  FILLER                    PIC X(1)  VALUE SPACE.
026200*
026300*    PRODUCTS LOADED ONCE, FOR THE DIM-PRODUCT LEFT-JOIN ON HANDLE
026400*
026500 01  WS-PRD-TABLE-AREA.
026600     05  WS-PRD-COUNT              PIC 9(4)  COMP  VALUE 0.
026700     05  WS-PRD-ENTRY OCCURS 1000 TIMES
026800                       INDEXED BY PRD-IDX.
026900         10  WSP-HANDLE            PIC X(30).
027000         10  WSP-TITLE             PIC X(40).
027100         10  WSP-VENDOR            PIC X(25).
027200         10  WSP-VAR-PRICE         PIC S9(5)V99  COMP-3.
027250         10  FILLER                PIC X(1).
027300*
027400*    CUSTOMER EXPORT LOADED ONCE, FOR THE DIM-CUSTOMER LEFT-JOIN O
027500*    NORMALIZED E-MAIL.
027600*
027700 01  WS-CUS-TABLE-AREA.
027800     05  WS-CUS-COUNT              PIC 9(4)  COMP  VALUE 0.
027900     05  WS-CUS-ENTRY OCCURS 2000 TIMES
028000                       INDEXED BY CUS-IDX.
028100         10  WSC-EMAIL-NORM        PIC X(40).
028200         10  WSC-CUS-ID            PIC 9(12).
028300         10  WSC-CITY              PIC X(20).
028400         10  WSC-PROV-CODE         PIC X(5).
028500         10  WSC-COUNTRY-CODE      PIC X(5).
028600         10  WSC-EMAIL-MKT-SW      PIC X(1).
028700         10  WSC-SMS-MKT-SW        PIC X(1).
028750         10  FILLER                PIC X(1).
028800*
028900*    DISTINCT NON-BLANK SHIP METHODS SEEN ON STAGED ORDERS.
029000*
029100 01  WS-SHIP-TABLE-AREA.
029200     05  WS-SHIP-COUNT             PIC 9(3)  COMP  VALUE 0.
029300     05  WS-SHIP-ENTRY OCCURS 20 TIMES
029400                       INDEXED BY SHP-IDX.
029500         10  WSS-METHOD-RAW        PIC X(25).
029550         10  FILLER                PIC X(1).
029600*
029700*    DISTINCT ORDER E-MAILS, ACCUMULATING R8'S RUNNING TOTALS AS
029800*    THE ORDER FILE IS SCANNED ONCE.
029900*
030000 01  WS-CAGG-TABLE-AREA.
030100     05  WS-CAGG-COUNT             PIC 9(4)  COMP  VALUE 0.
030200     05  WS-CAGG-ENTRY OCCURS 2000 TIMES
030300                       INDEXED BY CAGG-IDX.
030400         10  WSA-EMAIL-NORM        PIC X(40).
030500         10  WSA-TOTAL-ORDERS      PIC 9(5)  COMP.
030600         10  WSA-TOTAL-SPENT       PIC S9(7)V99  COMP-3.
030700         10  WSA-FIRST-DATE        PIC 9(8).
030750         10  FILLER                PIC X(1).
030800*
030820*    2005-11-09 KPD BI-0431 -- DROPPED TO 77-LEVEL, NONE OF
030840*    THESE FOUR HAS A SUBORDINATE FIELD OF ITS OWN.
030900 77  WS-FOUND-SW                   PIC X(1)  VALUE 'N'.
031000     88  WS-ENTRY-FOUND            VALUE 'Y'.
031100*
031200 77  WS-LOCAL-FOUND-SW             PIC X(1)  VALUE 'N'.
031300     88  WS-LOCAL-WORD-FOUND       VALUE 'Y'.
031400*
031500 77  WS-SCAN-SUBSCRIPT             PIC 9(4)  COMP  VALUE 0.
031600 77  WS-SCAN-POS                   PIC 9(2)  COMP  VALUE 0.
031700*
031800*    E-MAIL-NORMALIZE WORK AREA -- R7's LOWERCASED, TRIMMED E-MAIL
031900*    TRAILING BLANKS ARE NOT STRIPPED SEPARATELY; A FIXED PIC X(40
032000*    FIELD COMPARES EQUAL REGARDLESS OF TRAILING PAD, SO "TRIMMED"
032100*    FALLS OUT OF THE COMPARE FOR FREE ONCE THE CASE IS NORMALIZED
032200*
032300 01  WS-EMAIL-NORM-WORK            PIC X(40)  VALUE SPACES.
032400*
032500*    SHIP-METHOD CODE WORK AREA -- R-SHIP.  BROKEN OUT FROM THE
032600*    SINGLE FIELD SO THE BACKWARD BLANK-SCAN (850-FIND-CODE-LEN,
032700*    REDEFINES NO. 2) CAN TREAT IT AS A TABLE OF SINGLE CHARACTERS
032800*
032900 01  WS-SHIP-CODE-WORK             PIC X(25)  VALUE SPACES.
033000 01  WS-SHIP-CODE-CHARS REDEFINES WS-SHIP-CODE-WORK.
033100     05  WS-SHIP-CODE-CHAR OCCURS 25 TIMES
033200                       INDEXED BY CODE-IDX
033300                                   PIC X(1).
033400 01  WS-CODE-LEN                   PIC 9(2)  COMP  VALUE 0.
033500*
033600*    UPPERCASED COPY OF THE SHIP METHOD NAME FOR THE "CONTAINS
033700*    LOCAL" TEST.  862-SCAN-FOR-LOCAL COMPARES A 5-CHARACTER
033800*    REFERENCE-MODIFIED WINDOW AT EACH STARTING POSITION.
033900*
034000 01  WS-SHIP-NAME-UPPER            PIC X(25)  VALUE SPACES.
034100 01  WS-LOCAL-WORD                 PIC X(5)   VALUE 'LOCAL'.
034200*
034300 01  WS-HASH-RESULT                PIC X(64)  VALUE SPACES.
034400 01  WS-SEGMENT-RESULT             PIC X(10)  VALUE SPACES.
034500*
034600*    SCRATCH AREA FOR BUILDING AN 8-DIGIT CCYYMMDD OUT OF THE
034700*    19-CHARACTER ORDER TIMESTAMP, ONE PIECE AT A TIME, THEN
034800*    TESTING IT AS A NUMBER (REDEFINES NO. 3).
034900*
035000 01  WS-DATE-BUILD                 PIC X(8)   VALUE SPACES.
035100 01  WS-DATE-BUILD-NUM REDEFINES WS-DATE-BUILD
035200                                   PIC 9(8).
035300*
035400 COPY AKHWORK.
035500*----------------------------------------------------------------*
035600 PROCEDURE DIVISION.
035700*----------------------------------------------------------------*
035800*
035900 000-MAIN-LOGIC.
036000     PERFORM 100-LOAD-PRODUCTS-TABLE.
036100     PERFORM 150-BUILD-DIM-PRODUCT.
036200     PERFORM 200-LOAD-CUSTOMERS-TABLE.
036300     PERFORM 300-SCAN-ORDERS-ONCE.
036400     PERFORM 350-BUILD-DIM-SHIPPING.
036500     PERFORM 400-BUILD-DIM-CUSTOMER.
036600     PERFORM 500-BUILD-DIM-MATERIAL.
036700     DISPLAY 'AKHDIM0 FILE STATUSES -- ' WS-STATUS-LINE.
036800     DISPLAY 'AKHDIM0 DIM-PRODUCT ROWS   = ' WS-CNT-DIM-PRODUCT.
036900     DISPLAY 'AKHDIM0 DIM-SHIPPING ROWS  = ' WS-CNT-DIM-SHIPPING.
037000     DISPLAY 'AKHDIM0 DIM-CUSTOMER ROWS  = ' WS-CNT-DIM-CUSTOMER.
037100     DISPLAY 'AKHDIM0 DIM-MATERIAL ROWS  = ' WS-CNT-DIM-MATERIAL.
037200     GOBACK.
037300*
037400*----------------------------------------------------------------*
037500*    100 -- LOAD THE STAGED PRODUCT FILE INTO WS-PRD-TABLE-AREA.
037600*----------------------------------------------------------------*
037700*
037800 100-LOAD-PRODUCTS-TABLE.
037900     OPEN INPUT STG-PRODUCT-FILE.
038000     PERFORM 110-LOAD-PRODUCTS-LOOP THRU 110-EXIT
038100         UNTIL WS-STGPRD-EOF = 'Y'.
038200     CLOSE STG-PRODUCT-FILE.
038300*
038400 110-LOAD-PRODUCTS-LOOP.
038500     READ STG-PRODUCT-FILE
038600         AT END MOVE 'Y' TO WS-STGPRD-EOF.
038700     IF WS-STGPRD-EOF = 'Y'
038800         GO TO 110-EXIT.
038900     IF WS-PRD-COUNT < 1000
039000         ADD 1 TO WS-PRD-COUNT
039100         SET PRD-IDX TO WS-PRD-COUNT
039200         MOVE STG-PRD-HANDLE    TO WSP-HANDLE(PRD-IDX)
039300         MOVE STG-PRD-TITLE     TO WSP-TITLE(PRD-IDX)
039400         MOVE STG-PRD-VENDOR    TO WSP-VENDOR(PRD-IDX)
039500         MOVE STG-PRD-VAR-PRICE TO WSP-VAR-PRICE(PRD-IDX)
039600     END-IF.
039700 110-EXIT.
039800     EXIT.
039900*
040000*----------------------------------------------------------------*
040100*    150 -- ONE DIM-PRODUCT ROW PER SKU-MAP ENTRY, PRODUCTS
040200*    LEFT-JOINED ON HANDLE.  VENDOR DEFAULTS TO "AKHDAR PERFUMES",
040300*    PRICE DEFAULTS TO 10.50, WHEN THE HANDLE HAS NO MATCH.
040400*----------------------------------------------------------------*
040500*
040600 150-BUILD-DIM-PRODUCT.
040700     OPEN INPUT  STG-SKUMAP-FILE.
040800     OPEN OUTPUT DIM-PRODUCT-FILE.
040900     PERFORM 160-SKUMAP-LOOP THRU 160-EXIT
041000         UNTIL WS-STGSKU-EOF = 'Y'.
041100     CLOSE STG-SKUMAP-FILE.
041200     CLOSE DIM-PRODUCT-FILE.
041300*
041400 160-SKUMAP-LOOP.
041500     READ STG-SKUMAP-FILE
041600         AT END MOVE 'Y' TO WS-STGSKU-EOF.
041700     IF WS-STGSKU-EOF = 'Y'
041800         GO TO 160-EXIT.
041900     PERFORM 162-FIND-PRODUCT-BY-HANDLE.
042000     MOVE STG-SKU-INTERNAL-SKU TO DP-INTERNAL-SKU.
042100     MOVE STG-SKU-HANDLE       TO DP-HANDLE.
042200     MOVE STG-SKU-SIZE-ML      TO DP-SIZE-ML.
042300     MOVE STG-SKU-RECIPE-ID    TO DP-RECIPE-ID.
042400     MOVE STG-SKU-CATEGORY     TO DP-CATEGORY.
042500     MOVE STG-SKU-ACTIVE-SW    TO DP-ACTIVE.
042600     IF WS-ENTRY-FOUND
042700         MOVE WSP-TITLE(PRD-IDX)  TO DP-TITLE
042800         MOVE WSP-VENDOR(PRD-IDX) TO DP-VENDOR
042900         MOVE WSP-VAR-PRICE(PRD-IDX) TO DP-PRICE
043000     ELSE
043100         MOVE SPACES              TO DP-TITLE
043200         MOVE 'Akhdar Perfumes'   TO DP-VENDOR
043300         MOVE 10.50               TO DP-PRICE
043400     END-IF.
043500     MOVE SPACES TO FILLER IN DIM-PRODUCT-REC.
043600     WRITE DIM-PRODUCT-REC.
043700     ADD 1 TO WS-CNT-DIM-PRODUCT.
043800 160-EXIT.
043900     EXIT.
044000*
044100 162-FIND-PRODUCT-BY-HANDLE.
044200     MOVE 'N' TO WS-FOUND-SW.
044300     PERFORM 164-SCAN-PRD-TABLE THRU 164-EXIT
044400         VARYING PRD-IDX FROM 1 BY 1
044500         UNTIL PRD-IDX > WS-PRD-COUNT OR WS-ENTRY-FOUND.
044600*
044700 164-SCAN-PRD-TABLE.
044800     IF WSP-HANDLE(PRD-IDX) = STG-SKU-HANDLE
044900         MOVE 'Y' TO WS-FOUND-SW.
045000 164-EXIT.
045100     EXIT.
045200*
045300*----------------------------------------------------------------*
045400*    200 -- LOAD THE STAGED CUSTOMER FILE INTO WS-CUS-TABLE-AREA,
045500*    NORMALIZING THE E-MAIL (LOWERCASED) FOR THE CASE-INSENSITIVE
045600*    LEFT-JOIN LATER IN 400.
045700*----------------------------------------------------------------*
045800*
045900 200-LOAD-CUSTOMERS-TABLE.
046000     OPEN INPUT STG-CUSTOMER-FILE.
046100     PERFORM 210-LOAD-CUSTOMERS-LOOP THRU 210-EXIT
046200         UNTIL WS-STGCUS-EOF = 'Y'.
046300     CLOSE STG-CUSTOMER-FILE.
046400*
046500 210-LOAD-CUSTOMERS-LOOP.
046600     READ STG-CUSTOMER-FILE
046700         AT END MOVE 'Y' TO WS-STGCUS-EOF.
046800     IF WS-STGCUS-EOF = 'Y'
046900         GO TO 210-EXIT.
047000     IF WS-CUS-COUNT < 2000
047100         MOVE STG-CUS-EMAIL TO WS-EMAIL-NORM-WORK
047200         INSPECT WS-EMAIL-NORM-WORK
047300             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
047400                     TO 'abcdefghijklmnopqrstuvwxyz'
047500         ADD 1 TO WS-CUS-COUNT
047600         SET CUS-IDX TO WS-CUS-COUNT
047700         MOVE WS-EMAIL-NORM-WORK  TO WSC-EMAIL-NORM(CUS-IDX)
047800         MOVE STG-CUS-ID          TO WSC-CUS-ID(CUS-IDX)
047900         MOVE STG-CUS-CITY        TO WSC-CITY(CUS-IDX)
048000         MOVE STG-CUS-PROV-CODE   TO WSC-PROV-CODE(CUS-IDX)
048100         MOVE STG-CUS-COUNTRY-CODE TO WSC-COUNTRY-CODE(CUS-IDX)
048200         MOVE STG-CUS-EMAIL-MKT-SW TO WSC-EMAIL-MKT-SW(CUS-IDX)
048300         MOVE STG-CUS-SMS-MKT-SW  TO WSC-SMS-MKT-SW(CUS-IDX)
048400     END-IF.
048500 210-EXIT.
048600     EXIT.
048700*
048800*----------------------------------------------------------------*
048900*    300 -- ONE PASS OVER THE STAGED ORDERS, BUILDING THE DISTINCT
049000*    SHIP-METHOD TABLE (350) AND THE DISTINCT-E-MAIL RUNNING-TOTAL
049100*    TABLE (400) AT THE SAME TIME -- R8, R9 AND THE SHIPPING
049200*    DIMENSION ALL COME FROM THE SAME ORDER RECORDS.
049300*----------------------------------------------------------------*
049400*
049500 300-SCAN-ORDERS-ONCE.
049600     OPEN INPUT STG-ORDER-FILE.
049700     PERFORM 310-SCAN-ORDERS-LOOP THRU 310-EXIT
049800         UNTIL WS-STGORD-EOF = 'Y'.
049900     CLOSE STG-ORDER-FILE.
050000*
050100 310-SCAN-ORDERS-LOOP.
050200     READ STG-ORDER-FILE
050300         AT END MOVE 'Y' TO WS-STGORD-EOF.
050400     IF WS-STGORD-EOF = 'Y'
050500         GO TO 310-EXIT.
050600     IF STG-ORD-SHIP-METHOD NOT = SPACES
050700         PERFORM 320-ADD-SHIP-METHOD.
050800     PERFORM 330-ACCUM-CUSTOMER-AGG.
050900 310-EXIT.
051000     EXIT.
051100*
051200 320-ADD-SHIP-METHOD.
051300     MOVE 'N' TO WS-FOUND-SW.
051400     PERFORM 322-SCAN-SHIP-TABLE THRU 322-EXIT
051500         VARYING SHP-IDX FROM 1 BY 1
051600         UNTIL SHP-IDX > WS-SHIP-COUNT OR WS-ENTRY-FOUND.
051700     IF NOT WS-ENTRY-FOUND
051800         IF WS-SHIP-COUNT < 20
051900             ADD 1 TO WS-SHIP-COUNT
052000             SET SHP-IDX TO WS-SHIP-COUNT
052100             MOVE STG-ORD-SHIP-METHOD TO WSS-METHOD-RAW(SHP-IDX)
052200         END-IF
052300     END-IF.
052400*
052500 322-SCAN-SHIP-TABLE.
052600     IF WSS-METHOD-RAW(SHP-IDX) = STG-ORD-SHIP-METHOD
052700         MOVE 'Y' TO WS-FOUND-SW.
052800 322-EXIT.
052900     EXIT.
053000*
053100*    R7/R8 -- NORMALIZE THE E-MAIL, FIND OR ADD ITS AGGREGATE ROW,
053200*    THEN ROLL IN THIS ORDER'S COUNT/SPENT/CREATED DATE.
053300*
053400 330-ACCUM-CUSTOMER-AGG.
053500     MOVE STG-ORD-EMAIL TO WS-EMAIL-NORM-WORK.
053600     INSPECT WS-EMAIL-NORM-WORK
053700         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
053800                 TO 'abcdefghijklmnopqrstuvwxyz'.
053900     MOVE 'N' TO WS-FOUND-SW.
054000     PERFORM 332-SCAN-CAGG-TABLE THRU 332-EXIT
054100         VARYING CAGG-IDX FROM 1 BY 1
054200         UNTIL CAGG-IDX > WS-CAGG-COUNT OR WS-ENTRY-FOUND.
054300     IF NOT WS-ENTRY-FOUND
054400         IF WS-CAGG-COUNT < 2000
054500             ADD 1 TO WS-CAGG-COUNT
054600             SET CAGG-IDX TO WS-CAGG-COUNT
054700             MOVE WS-EMAIL-NORM-WORK TO WSA-EMAIL-NORM(CAGG-IDX)
054800             MOVE 0 TO WSA-TOTAL-ORDERS(CAGG-IDX)
054900             MOVE 0 TO WSA-TOTAL-SPENT(CAGG-IDX)
055000             MOVE 99991231 TO WSA-FIRST-DATE(CAGG-IDX)
055100         ELSE
055200             GO TO 330-EXIT
055300         END-IF
055400     END-IF.
055500     ADD 1 TO WSA-TOTAL-ORDERS(CAGG-IDX).
055600     IF STG-ORD-SUBTOTAL NUMERIC AND STG-ORD-REFUND-AMT NUMERIC
055700         ADD STG-ORD-SUBTOTAL TO WSA-TOTAL-SPENT(CAGG-IDX)
055800         SUBTRACT STG-ORD-REFUND-AMT FROM WSA-TOTAL-SPENT(CAGG-IDX
055900     END-IF.
056000     PERFORM 334-ROLL-IN-CREATED-DATE.
056100 330-EXIT.
056200     EXIT.
056300*
056400 332-SCAN-CAGG-TABLE.
056500     IF WSA-EMAIL-NORM(CAGG-IDX) = WS-EMAIL-NORM-WORK
056600         MOVE 'Y' TO WS-FOUND-SW.
056700 332-EXIT.
056800     EXIT.
056900*
057000*    BUILDS AN 8-DIGIT CCYYMMDD FROM THE 19-CHARACTER TIMESTAMP AN
057100*    KEEPS THE EARLIEST ONE SEEN FOR THIS E-MAIL (R8's
057200*    FIRST-ORDER-DATE).  THE Y2K-0031 REVIEW CONFIRMED A STRAIGHT
057300*    NUMERIC COMPARE OF CCYYMMDD IS SAFE FOR CENTURY ROLLOVER.
057400*
057500 334-ROLL-IN-CREATED-DATE.
057600     MOVE STG-ORD-CREATED-AT(1:4) TO WS-DATE-BUILD(1:4).
057700     MOVE STG-ORD-CREATED-AT(6:2) TO WS-DATE-BUILD(5:2).
057800     MOVE STG-ORD-CREATED-AT(9:2) TO WS-DATE-BUILD(7:2).
057900     IF WS-DATE-BUILD-NUM NUMERIC
058000         IF WS-DATE-BUILD-NUM < WSA-FIRST-DATE(CAGG-IDX)
058100             MOVE WS-DATE-BUILD-NUM TO WSA-FIRST-DATE(CAGG-IDX)
058200         END-IF
058300     END-IF.
058400*
058500*----------------------------------------------------------------*
058600*    350 -- WRITE THE SHIPPING DIMENSION FROM WS-SHIP-TABLE-AREA.
058700*    IF NO ORDER HAD A SHIP METHOD, EMIT THE SINGLE "UNKNOWN" ROW.
058800*----------------------------------------------------------------*
058900*
059000 350-BUILD-DIM-SHIPPING.
059100     OPEN OUTPUT DIM-SHIPPING-FILE.
059200     IF WS-SHIP-COUNT = 0
059300         MOVE 'unknown' TO DS-CODE
059400         MOVE 'Unknown' TO DS-NAME
059500         MOVE 'N'        TO DS-LOCAL-FLAG
059600         MOVE SPACES     TO FILLER IN DIM-SHIP-REC
059700         WRITE DIM-SHIP-REC
059800         ADD 1 TO WS-CNT-DIM-SHIPPING
059900     ELSE
060000         PERFORM 360-WRITE-SHIP-ROW THRU 360-EXIT
060100             VARYING SHP-IDX FROM 1 BY 1
060200             UNTIL SHP-IDX > WS-SHIP-COUNT
060300     END-IF.
060400     CLOSE DIM-SHIPPING-FILE.
060500*
060600 360-WRITE-SHIP-ROW.
060700     MOVE WSS-METHOD-RAW(SHP-IDX) TO DS-NAME.
060800     PERFORM 850-BUILD-SHIP-CODE.
060900     MOVE WS-SHIP-CODE-WORK        TO DS-CODE.
061000     PERFORM 860-TEST-LOCAL-WORD.
061100     IF WS-LOCAL-WORD-FOUND
061200         MOVE 'Y' TO DS-LOCAL-FLAG
061300     ELSE
061400         MOVE 'N' TO DS-LOCAL-FLAG
061500     END-IF.
061600     MOVE SPACES TO FILLER IN DIM-SHIP-REC.
061700     WRITE DIM-SHIP-REC.
061800     ADD 1 TO WS-CNT-DIM-SHIPPING.
061900 360-EXIT.
062000     EXIT.
062100*
062200*    CODE = SHIP METHOD LOWERCASED, EMBEDDED SPACES REPLACED WITH
062300*    UNDERSCORES.  THE WHOLE FIELD IS LOWERCASED FIRST (TRAILING
062400*    PAD SPACES ARE UNAFFECTED BY A CASE CONVERSION), THEN ONLY
062500*    THE OCCUPIED PORTION -- FOUND BY SCANNING BACKWARD FOR THE
062600*    LAST NON-BLANK CHARACTER -- HAS ITS SPACES TURNED TO
062700*    UNDERSCORES, SO NO TRAILING UNDERSCORES ARE ADDED (BI-0391).
062800*
062900 850-BUILD-SHIP-CODE.
063000     MOVE WSS-METHOD-RAW(SHP-IDX) TO WS-SHIP-CODE-WORK.
063100     INSPECT WS-SHIP-CODE-WORK
063200         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063300                 TO 'abcdefghijklmnopqrstuvwxyz'.
063400     MOVE 25 TO WS-CODE-LEN.
063500     PERFORM 852-BACK-SCAN THRU 852-EXIT
063600         VARYING WS-CODE-LEN FROM 25 BY -1
063700         UNTIL WS-CODE-LEN = 0
063800         OR WS-SHIP-CODE-CHAR(WS-CODE-LEN) NOT = SPACE.
063900     IF WS-CODE-LEN > 0
064000         PERFORM 854-REPLACE-ONE-CHAR THRU 854-EXIT
064100             VARYING WS-SCAN-POS FROM 1 BY 1
064200             UNTIL WS-SCAN-POS > WS-CODE-LEN
064300     END-IF.
064400*
064500 852-BACK-SCAN.
064600 852-EXIT.
064700     EXIT.
064800*
064900 854-REPLACE-ONE-CHAR.
065000     IF WS-SHIP-CODE-CHAR(WS-SCAN-POS) = SPACE
065100         MOVE '_' TO WS-SHIP-CODE-CHAR(WS-SCAN-POS).
065200 854-EXIT.
065300     EXIT.
065400*
065500*    IS-LOCAL-DELIVERY -- DOES THE UPPERCASED NAME CONTAIN "LOCAL"
065600*    ANYWHERE.  NO INTRINSIC FUNCTIONS IN THIS SHOP, SO EACH OF TH
065700*    21 POSSIBLE STARTING POSITIONS IS COMPARED BY HAND.
065800*
065900 860-TEST-LOCAL-WORD.
066000     MOVE WSS-METHOD-RAW(SHP-IDX) TO WS-SHIP-NAME-UPPER.
066100     INSPECT WS-SHIP-NAME-UPPER
066200         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
066300                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
066400     MOVE 'N' TO WS-LOCAL-FOUND-SW.
066500     PERFORM 862-SCAN-FOR-LOCAL THRU 862-EXIT
066600         VARYING WS-SCAN-POS FROM 1 BY 1
066700         UNTIL WS-SCAN-POS > 21 OR WS-LOCAL-WORD-FOUND.
066800*
066900 862-SCAN-FOR-LOCAL.
067000     IF WS-SHIP-NAME-UPPER(WS-SCAN-POS:5) = WS-LOCAL-WORD
067100         MOVE 'Y' TO WS-LOCAL-FOUND-SW.
067200 862-EXIT.
067300     EXIT.
067400*
067500*----------------------------------------------------------------*
067600*    400 -- ONE DIM-CUSTOMER ROW PER ENTRY IN WS-CAGG-TABLE-AREA.
067700*    CUSTOMER EXPORT LEFT-JOINED FOR ADDRESS/MARKETING (FLAGS
067800*    DEFAULT 'N' WHEN UNMATCHED, R5); AKHHASH0 FOR THE KEY, AKHSEG
067900*    FOR THE SEGMENT TEXT.
068000*----------------------------------------------------------------*
068100*
068200 400-BUILD-DIM-CUSTOMER.
068300     OPEN OUTPUT DIM-CUSTOMER-FILE.
068400     PERFORM 420-BUILD-ONE-CUSTOMER THRU 420-EXIT
068500         VARYING CAGG-IDX FROM 1 BY 1
068600         UNTIL CAGG-IDX > WS-CAGG-COUNT.
068700     CLOSE DIM-CUSTOMER-FILE.
068800*
068900 420-BUILD-ONE-CUSTOMER.
069000     MOVE SPACES TO WS-HASH-RESULT.
069100     CALL 'AKHHASH0' USING WSA-EMAIL-NORM(CAGG-IDX) WS-HASH-RESULT
069200     MOVE WS-HASH-RESULT           TO DC-HASH-KEY.
069300     MOVE WSA-TOTAL-ORDERS(CAGG-IDX) TO DC-TOTAL-ORDERS.
069400     MOVE WSA-TOTAL-SPENT(CAGG-IDX)  TO DC-TOTAL-SPENT.
069500     MOVE WSA-FIRST-DATE(CAGG-IDX)   TO DC-FIRST-ORDER-DATE.
069600     CALL 'AKHSEG0' USING WSA-TOTAL-ORDERS(CAGG-IDX)
069700         WS-SEGMENT-RESULT.
069800     MOVE WS-SEGMENT-RESULT           TO DC-SEGMENT.
069900     PERFORM 422-FIND-CUSTOMER-MATCH.
070000     IF WS-ENTRY-FOUND
070100         MOVE WSC-CUS-ID(CUS-IDX)       TO DC-CUSTOMER-ID
070200         MOVE WSC-CITY(CUS-IDX)         TO DC-CITY
070300         MOVE WSC-PROV-CODE(CUS-IDX)    TO DC-PROV-CODE
070400         MOVE WSC-COUNTRY-CODE(CUS-IDX) TO DC-COUNTRY-CODE
070500         MOVE WSC-EMAIL-MKT-SW(CUS-IDX) TO DC-EMAIL-MKT-FLAG
070600         MOVE WSC-SMS-MKT-SW(CUS-IDX)   TO DC-SMS-MKT-FLAG
070700     ELSE
070800         MOVE 0      TO DC-CUSTOMER-ID
070900         MOVE SPACES TO DC-CITY
071000         MOVE SPACES TO DC-PROV-CODE
071100         MOVE SPACES TO DC-COUNTRY-CODE
071200         MOVE 'N'    TO DC-EMAIL-MKT-FLAG
071300         MOVE 'N'    TO DC-SMS-MKT-FLAG
071400     END-IF.
071500     MOVE SPACES TO FILLER IN DIM-CUST-REC.
071600     WRITE DIM-CUST-REC.
071700     ADD 1 TO WS-CNT-DIM-CUSTOMER.
071800 420-EXIT.
071900     EXIT.
072000*
072100 422-FIND-CUSTOMER-MATCH.
072200     MOVE 'N' TO WS-FOUND-SW.
072300     PERFORM 424-SCAN-CUS-TABLE THRU 424-EXIT
072400         VARYING CUS-IDX FROM 1 BY 1
072500         UNTIL CUS-IDX > WS-CUS-COUNT OR WS-ENTRY-FOUND.
072600*
072700 424-SCAN-CUS-TABLE.
072800     IF WSC-EMAIL-NORM(CUS-IDX) = WSA-EMAIL-NORM(CAGG-IDX)
072900         MOVE 'Y' TO WS-FOUND-SW.
073000 424-EXIT.
073100     EXIT.
073200*
073300*----------------------------------------------------------------*
073400*    500 -- DIM-MATERIAL IS A STRAIGHT COPY OF STAGED MATERIAL
073500*    COSTS -- SAME FIELD LIST, SEE AKHMAT.CPY.
073600*----------------------------------------------------------------*
073700*
073800 500-BUILD-DIM-MATERIAL.
073900     OPEN INPUT  STG-MATCOST-FILE.
074000     OPEN OUTPUT DIM-MATERIAL-FILE.
074100     PERFORM 510-MATCOST-LOOP THRU 510-EXIT
074200         UNTIL WS-STGMAT-EOF = 'Y'.
074300     CLOSE STG-MATCOST-FILE.
074400     CLOSE DIM-MATERIAL-FILE.
074500*
074600 510-MATCOST-LOOP.
074700     READ STG-MATCOST-FILE
074800         AT END MOVE 'Y' TO WS-STGMAT-EOF.
074900     IF WS-STGMAT-EOF = 'Y'
075000         GO TO 510-EXIT.
075100     MOVE STG-MAT-ID            TO DM-MAT-ID.
075200     MOVE STG-MAT-NAME          TO DM-MAT-NAME.
075300     MOVE STG-MAT-INGREDIENT    TO DM-MAT-INGREDIENT.
075400     MOVE STG-MAT-CATEGORY      TO DM-MAT-CATEGORY.
075500     MOVE STG-MAT-UNIT          TO DM-MAT-UNIT.
075600     MOVE STG-MAT-COST-PER-UNIT TO DM-MAT-COST-PER-UNIT.
075700     MOVE STG-MAT-COST-PER-ML   TO DM-MAT-COST-PER-ML.
075800     MOVE STG-MAT-HAS-COST-SW   TO DM-MAT-HAS-COST-SW.
075900     MOVE STG-MAT-SUPPLIER      TO DM-MAT-SUPPLIER.
076000     MOVE SPACES TO FILLER IN DIM-MATERIAL-REC.
076100     WRITE DIM-MATERIAL-REC.
076200     ADD 1 TO WS-CNT-DIM-MATERIAL.
076300 510-EXIT.
076400     EXIT.
076500*
076600* END OF PROGRAM AKHDIM0.

