000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHDSHP.CPY                                               *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000800*      dim_shipping_method output layout, built in AKHDIM0 (R8)  *
000900*      and re-read by AKHFCT0 to tag each fact order with its    *
001000*      local-delivery flag.  Split out of AKHDIMS.CPY under      *
001100*      BI-0431 so every program that needs it can COPY it rather *
001200*      than hand-declaring the same twenty-one bytes again.      *
001300*               @BANNER_END@                                     *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*
001700*    CHANGE ACTIVITY
001800*
001900*      DATE       INIT  TICKET    DESCRIPTION
002000*      --------   ----  --------  --------------------------------
002100*      1994-02-02 TLM   BI-0205   ORIGINAL LAYOUT (AS PART OF
002200*                                 AKHDIMS.CPY).
002300*      2005-11-09 KPD   BI-0431   SPLIT OUT OF AKHDIMS.CPY SO
002400*                                 AKHDIM0, AKHFCT0 AND AKHRUN0
002500*                                 CAN COPY IT UNDER THEIR OWN
002600*                                 FD'S INSTEAD OF HAND-CODING IT.
002700*
002800*----------------------------------------------------------------*
002900*    01  DIM-SHIP-REC  --  ONE PER DISTINCT SHIPPING METHOD
003000*----------------------------------------------------------------*
003100    01  DIM-SHIP-REC.
003200        05  DS-CODE                   PIC X(25).
003300        05  DS-NAME                   PIC X(25).
003400        05  DS-LOCAL-FLAG             PIC X(1).
003500            88  DS-IS-LOCAL-DELIVERY  VALUE 'Y'.
003600        05  FILLER                    PIC X(10).
