000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHFCM0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  JUNE 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHFCM0 -- PER-LINE MARGIN CALCULATION (R16-R19)          *
001200*                                                                *
001300*      CALLED SUBPROGRAM, LAST LEG OF THE AKHFCT0/AKHFCL0/       *
001400*      AKHFCC0/AKHFCM0 CHAIN.  OWNS NO FILE OF ITS OWN -- TAKES  *
001500*      THE ROLLED-UP PER-BOTTLE COGS AND THE LINE'S NET REVENUE  *
001600*      AND QUANTITY FROM AKHFCC0 AND RETURNS GROSS MARGIN AND    *
001700*      MARGIN PERCENT.  KEPT SEPARATE FROM AKHFCC0 SO THE        *
001800*      DIVIDE-BY-ZERO GUARDS AND THE "NO RECIPE" SPECIAL CASE    *
001900*      LIVE IN ONE PLACE, THE SAME REASON AKHSEG0 WAS SPLIT OUT  *
002000*      OF AKHDIM0.  CALLED BY AKHFCC0, PARAGRAPH                 *
002100*      200-CALL-MARGIN-CHAIN.                                    *
002200*               @BANNER_END@                                     *
002300*                                                                *
002400*----------------------------------------------------------------*
002500*
002600*    AMENDMENT HISTORY
002700*
002800*      DATE       INIT  TICKET    DESCRIPTION
002900*      --------   ----  --------  --------------------------------
003000*      1994-06-02 TLM   BI-0212   ORIGINAL PROGRAM -- SPLIT OUT OF
003100*                                 AKHFCC0, LIKE AKHHASH0/AKHSEG0.
003200*      1999-01-08 RMH   Y2K-0031  NO DATE FIELDS IN THIS PROGRAM -
003300*                                 REVIEWED, NOT AT RISK.
003400*      2004-09-27 KPD   BI-0393   ADDED THE HAS-INGR SWITCH SO THE
003500*                                 "NO RECIPE" CASE (MARGIN = NET/
003600*                                 QTY, PERCENT = 100) IS TESTED
003700*                                 SEPARATE FROM HAS-MISSING-COST,
003800*                                 WHICH CAN BE TRUE EVEN WHEN SOME
003900*                                 COSTS ARE KNOWN.
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*----------------------------------------------------------------*
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*
005100*    STATIC CALL COUNTER -- WORKING-STORAGE IN A SUBPROGRAM HOLDS
005200*    ITS VALUE ACROSS CALLS WITHIN ONE RUN OF AKHRUN0, SAME IDIOM
005300*    AS AKHSEG0.  THE EDITED VIEW IS FOR THE FIRST-CALL TRACE LINE
005400*    BELOW (REDEFINES NO. 1).
005500*
005600 01  WS-CALL-COUNT                  PIC 9(7)  VALUE 0.
005700 01  WS-CALL-COUNT-EDITED REDEFINES WS-CALL-COUNT
005800                                   PIC ZZZZZZ9.
005900*
006000*    THE THREE CASE LABELS, KEPT AS A GROUP THE SAME WAY AKHSEG0
006100*    KEEPS ITS SEGMENT TEXT, SO A FUTURE CASE-COUNT BREAKDOWN LINE
006200*    CAN REDEFINE THE SAME TEXT (REDEFINES NO. 2).
006300*
006400 01  WS-CASE-GROUP.
006500     05  FILLER                    PIC X(10) VALUE 'ZERO-QTY  '.
006600     05  FILLER                    PIC X(10) VALUE 'NO-RECIPE '.
006700     05  FILLER                    PIC X(10) VALUE 'NORMAL    '.
006800 01  WS-CASE-TABLE REDEFINES WS-CASE-GROUP.
006900     05  WS-CASE-TEXT OCCURS 3 TIMES
007000                       INDEXED BY CASE-IDX
007100                                   PIC X(10).
007200 01  WS-CASE-PICK                   PIC 9(1)  COMP  VALUE 0.
007300*
007400*    PER-BOTTLE REVENUE AND MARGIN WORK FIELDS.
007500*
007600 01  WS-REV-PER-BOTTLE              PIC S9(7)V9(4) COMP-3 VALUE 0.
007700 01  WS-MARGIN-WORK                 PIC S9(7)V9(4) COMP-3 VALUE 0.
007800 01  WS-PCT-WORK                    PIC S9(5)V99   COMP-3 VALUE 0.
007900*
008000*    LOCAL COPY OF THE INCOMING NET REVENUE, EDITED FOR THE SAME
008100*    FIRST-CALL TRACE LINE (REDEFINES NO. 2) -- LK-FCM-NET-REV
008200*    ITSELF IS COMP-3 AND IS NOT SUITABLE FOR DIRECT DISPLAY.
008300*
008400 01  WS-TRACE-NET-REV               PIC 9(7)V99 VALUE 0.
008500 01  WS-TRACE-NET-REV-EDITED REDEFINES WS-TRACE-NET-REV
008600                                   PIC ZZZZZZ9.99.
008700*
008800*    QTY-ZERO AND NO-REVENUE GUARD SWITCHES (R18'S DIVIDE-BY-ZERO
008900*    PROTECTION) -- KEPT AS NAMED CONDITIONS RATHER THAN BARE IFS
009000*    SO A MAINTAINER CAN SEE WHAT EACH GUARD IS FOR AT A GLANCE.
009100*
009200 01  WS-QTY-ZERO-SW                 PIC X(1)  VALUE 'N'.
009300     88  WS-QTY-IS-ZERO             VALUE 'Y'.
009400 01  WS-NOREV-SW                    PIC X(1)  VALUE 'N'.
009500     88  WS-REV-IS-ZERO-OR-LESS     VALUE 'Y'.
009600*
009700*    SCRATCH FIELDS FOR THE PERIODIC CASE TRACE -- KEPT SEPARATE
009800*    FROM WS-CASE-PICK SO THE DIVIDE DOES NOT DISTURB THE PICK
009900*    ALREADY SET FOR THIS CALL.
010000*
010100 01  WS-TRACE-QUOT                  PIC 9(7)  COMP  VALUE 0.
010200 01  WS-TRACE-MOD                   PIC 9(3)  COMP  VALUE 0.
010300*
010400 LINKAGE SECTION.
010500 01  LK-FCM-PARM-REC.
010600     05  LK-FCM-TOTAL-COGS          PIC S9(5)V9(4)  COMP-3.
010700     05  LK-FCM-HAS-INGR-SW         PIC X(1).
010800     05  LK-FCM-HAS-MISSING-SW      PIC X(1).
010900     05  LK-FCM-NET-REV             PIC S9(7)V99    COMP-3.
011000     05  LK-FCM-QTY                 PIC 9(4)        COMP.
011100     05  LK-FCM-OUT-MARGIN          PIC S9(7)V9(4)  COMP-3.
011200     05  LK-FCM-OUT-MARGIN-PCT      PIC S9(3)V99    COMP-3.
011250     05  FILLER                     PIC X(1).
011300*----------------------------------------------------------------*
011400 PROCEDURE DIVISION USING LK-FCM-PARM-REC.
011500*----------------------------------------------------------------*
011600*
011700 000-MAIN-LOGIC.
011800     ADD 1 TO WS-CALL-COUNT.
011900     IF WS-CALL-COUNT = 1
012000         PERFORM 800-FIRST-CALL-TRACE.
012100     MOVE 'N' TO WS-QTY-ZERO-SW.
012200     MOVE 'N' TO WS-NOREV-SW.
012300     IF LK-FCM-QTY = 0
012400         SET WS-QTY-IS-ZERO TO TRUE.
012500     IF LK-FCM-NET-REV NOT > 0
012600         SET WS-REV-IS-ZERO-OR-LESS TO TRUE.
012700     EVALUATE TRUE
012800         WHEN WS-QTY-IS-ZERO
012900             MOVE 1 TO WS-CASE-PICK
013000             PERFORM 810-ZERO-QTY-CASE
013100         WHEN LK-FCM-HAS-INGR-SW NOT = 'Y'
013200             MOVE 2 TO WS-CASE-PICK
013300             PERFORM 820-NO-RECIPE-CASE
013400         WHEN OTHER
013500             MOVE 3 TO WS-CASE-PICK
013600             PERFORM 830-NORMAL-CASE
013700     END-EVALUATE.
013800     SET CASE-IDX TO WS-CASE-PICK.
013900     PERFORM 840-PERIODIC-CASE-TRACE.
014000     GOBACK.
014100*
014200*    R18 GUARD -- A ZERO QUANTITY WOULD DIVIDE BY ZERO BELOW, SO
014300*    THE LINE CARRIES NO MARGIN AT ALL.
014400*
014500 810-ZERO-QTY-CASE.
014600     MOVE 0 TO LK-FCM-OUT-MARGIN.
014700     MOVE 0 TO LK-FCM-OUT-MARGIN-PCT.
014800*
014900*    R18 "NO RECIPE" CASE -- MARGIN = NET REVENUE PER BOTTLE,
015000*    PERCENT IS FORCED TO EXACTLY 100 REGARDLESS OF REVENUE.
015100*
015200 820-NO-RECIPE-CASE.
015300     COMPUTE WS-REV-PER-BOTTLE ROUNDED =
015400         LK-FCM-NET-REV / LK-FCM-QTY.
015500     MOVE WS-REV-PER-BOTTLE TO LK-FCM-OUT-MARGIN.
015600     MOVE 100 TO LK-FCM-OUT-MARGIN-PCT.
015700*
015800*    R16-R19 NORMAL CASE -- MARGIN = NET REVENUE PER BOTTLE MINUS
015900*    ESTIMATED COGS; PERCENT IS 100 TIMES MARGIN OVER REVENUE PER
016000*    BOTTLE, OR ZERO WHEN THERE WAS NO NET REVENUE TO DIVIDE BY.
016100*    R19 -- COGS NEVER GOES NEGATIVE, SO NO FLOOR IS NEEDED HERE.
016200*
016300 830-NORMAL-CASE.
016400     COMPUTE WS-REV-PER-BOTTLE ROUNDED =
016500         LK-FCM-NET-REV / LK-FCM-QTY.
016600     COMPUTE WS-MARGIN-WORK ROUNDED =
016700         WS-REV-PER-BOTTLE - LK-FCM-TOTAL-COGS.
016800     MOVE WS-MARGIN-WORK TO LK-FCM-OUT-MARGIN.
016900     IF WS-REV-IS-ZERO-OR-LESS
017000         MOVE 0 TO LK-FCM-OUT-MARGIN-PCT
017100     ELSE
017200         COMPUTE WS-PCT-WORK ROUNDED =
017300             (100 * WS-MARGIN-WORK) / WS-REV-PER-BOTTLE
017400         MOVE WS-PCT-WORK TO LK-FCM-OUT-MARGIN-PCT
017500     END-IF.
017600*
017700*    EVERY 1000TH CALL, TRACE WHICH MARGIN CASE WAS TAKEN -- CHEAP
017800*    INSURANCE AGAINST A WHOLE RUN SILENTLY FALLING INTO THE
017900*    "NO RECIPE" BRANCH BECAUSE THE SKU MAP WENT STALE.
018000*
018100 840-PERIODIC-CASE-TRACE.
018200     DIVIDE WS-CALL-COUNT BY 1000 GIVING WS-TRACE-QUOT
018300         REMAINDER WS-TRACE-MOD.
018400     IF WS-TRACE-MOD = 0
018500         DISPLAY 'AKHFCM0 -- CALL ' WS-CALL-COUNT-EDITED
018600             ' CASE ' WS-CASE-TEXT(CASE-IDX)
018700     END-IF.
018800*
018900*    AUDIT TRACE -- CONFIRMS ON THE FIRST CALL OF EACH RUN THAT
019000*    THE LINKAGE AREA IS WIRED UP CORRECTLY BEFORE THE FULL ORDER
019100*    FILE IS PROCESSED.
019200*
019300 800-FIRST-CALL-TRACE.
019400     MOVE LK-FCM-NET-REV TO WS-TRACE-NET-REV.
019500     DISPLAY 'AKHFCM0 -- FIRST CALL, NET REV '
019600         WS-TRACE-NET-REV-EDITED.
019700*
019800* END OF PROGRAM AKHFCM0.

