000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHDCUS.CPY                                               *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      dim_customer output layout, built in AKHDIM0 (R7) and re- *
000800*      read by AKHRUN0 for the DATA SUMMARY report.  Split out   *
000900*      of AKHDIMS.CPY under BI-0431 so AKHDIM0 can COPY all      *
001000*      three dimension layouts, one per FD.  Hash key is the     *
001100*      SHA-256-ish digest AKHHASH0 returns for the order e-mail. *
001200*               @BANNER_END@                                     *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*
001600*    CHANGE ACTIVITY
001700*
001800*      DATE       INIT  TICKET    DESCRIPTION
001900*      --------   ----  --------  --------------------------------
002000*      1994-06-30 TLM   BI-0213   ORIGINAL LAYOUT (AS PART OF
002100*                                 AKHDIMS.CPY) -- HASH KEY IS THE
002200*                                 SHA-256-ISH DIGEST PER R7, FROM
002300*                                 AKHHASH0.
002400*      1999-01-08 RMH   Y2K-0031  DC-FIRST-ORDER-DATE CONFIRMED AS
002500*                                 8-DIGIT CCYYMMDD.
002600*      2005-11-09 KPD   BI-0431   SPLIT OUT OF AKHDIMS.CPY SO
002700*                                 AKHDIM0 AND AKHRUN0 CAN COPY
002800*                                 EACH DIMENSION RECORD UNDER ITS
002900*                                 OWN FD.
003000*
003100*----------------------------------------------------------------*
003200*    01  DIM-CUST-REC  --  ONE PER DISTINCT ORDER E-MAIL
003300*----------------------------------------------------------------*
003400    01  DIM-CUST-REC.
003500        05  DC-HASH-KEY               PIC X(64).
003600        05  DC-CUSTOMER-ID            PIC 9(12).
003700        05  DC-CITY                   PIC X(20).
003800        05  DC-PROV-CODE              PIC X(5).
003900        05  DC-COUNTRY-CODE           PIC X(5).
004000        05  DC-EMAIL-MKT-FLAG         PIC X(1).
004100            88  DC-EMAIL-MKT-YES      VALUE 'Y'.
004200        05  DC-SMS-MKT-FLAG           PIC X(1).
004300            88  DC-SMS-MKT-YES        VALUE 'Y'.
004400        05  DC-FIRST-ORDER-DATE       PIC 9(8).
004500        05  DC-TOTAL-ORDERS           PIC 9(5)        COMP.
004600        05  DC-TOTAL-SPENT            PIC S9(7)V99    COMP-3.
004700        05  DC-SEGMENT                PIC X(10).
004800        05  FILLER                    PIC X(10).
