000100*----------------------------------------------------------------*
000200*                                                                *
000300*               @BANNER_START@                                  *
000400*      AKHORD.CPY                                                *
000500*      Akhdar Perfumes -- Nightly BI Command Center batch        *
000600*                                                                *
000700*      Order-export layout.  One physical record is written per *
000800*      ORDER LINE -- the order header fields repeat on every     *
000900*      line belonging to the same order, exactly as the          *
001000*      storefront export is shaped.  01 ORD-RAW-REC is the       *
001100*      cleansed raw-layer copy (AKHING0 output); 01 STG-ORDER-REC*
001200*      and 01 STG-LINE-REC are the de-duplicated/typed staging
001300*      copies (AKHSTG0 output) read back by AKHDIM0 and AKHFCT0. *
001400*               @BANNER_END@                                     *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*
001800*    CHANGE ACTIVITY
001900*
002000*      DATE       INIT  TICKET    DESCRIPTION
002100*      --------   ----  --------  --------------------------------
002200*      1987-04-06 DJS   BI-0012   ORIGINAL LAYOUT, 1 REC/ORDER LIN
002300*      1990-08-30 RMH   BI-0099   ADDED ORD-RISK AND ORD-SOURCE AF
002400*                                 THE PAYMENT GATEWAY CHANGEOVER.
002500*      1994-02-02 TLM   BI-0203   SPLIT STG-ORDER-REC/STG-LINE-REC
002600*                                 OF THE RAW RECORD FOR THE STAGIN
002700*                                 LAYER (ONE ROW/ORDER, ONE ROW/LI
002800*      1999-01-08 RMH   Y2K-0031  ORD-CREATED-AT/PAID-AT/FULFILLED
002900*                                 CANCELLED-AT CONFIRMED 4-DIGIT Y
003000*      2004-07-14 KPD   BI-0377   ADDED STG-LINE-NO FOR THE WITHIN
003100*                                 ORDER LINE NUMBERING RULE (R6).
003200*
003300*----------------------------------------------------------------*
003400*    01  ORD-RAW-REC  --  RAW/CLEANSED ORDER-EXPORT RECORD (FD)
003500*----------------------------------------------------------------*
003600    01  ORD-RAW-REC.
003700        05  ORD-ID                    PIC 9(12).
003800        05  ORD-NUMBER                PIC X(10).
003900        05  ORD-EMAIL                 PIC X(40).
004000        05  ORD-FIN-STATUS            PIC X(10).
004100        05  ORD-FUL-STATUS            PIC X(12).
004200        05  ORD-CURRENCY              PIC X(3).
004300        05  ORD-SUBTOTAL              PIC S9(7)V99.
004400        05  ORD-SHIPPING              PIC S9(7)V99.
004500        05  ORD-TAXES                 PIC S9(7)V99.
004600        05  ORD-TOTAL                 PIC S9(7)V99.
004700        05  ORD-DISC-CODE             PIC X(15).
004800        05  ORD-DISC-AMT              PIC S9(7)V99.
004900        05  ORD-REFUND-AMT            PIC S9(7)V99.
005000        05  ORD-SHIP-METHOD           PIC X(25).
005100        05  ORD-RISK                  PIC X(8).
005200        05  ORD-SOURCE                PIC X(10).
005300        05  ORD-PAY-METHOD            PIC X(20).
005400        05  ORD-BILL-CITY             PIC X(20).
005500        05  ORD-BILL-PROV             PIC X(5).
005600        05  ORD-BILL-COUNTRY          PIC X(5).
005700        05  ORD-BILL-ZIP              PIC X(10).
005800        05  ORD-SHIP-CITY             PIC X(20).
005900        05  ORD-SHIP-PROV             PIC X(5).
006000        05  ORD-SHIP-COUNTRY          PIC X(5).
006100        05  ORD-SHIP-ZIP              PIC X(10).
006200        05  ORD-CREATED-AT            PIC X(19).
006300        05  ORD-PAID-AT               PIC X(19).
006400        05  ORD-FULFILLED-AT          PIC X(19).
006500        05  ORD-CANCELLED-AT          PIC X(19).
006600        05  ORD-LINE-NAME             PIC X(40).
006700        05  ORD-LINE-SKU              PIC X(15).
006800        05  ORD-LINE-QTY              PIC 9(4).
006900        05  ORD-LINE-PRICE            PIC S9(5)V99.
007000        05  ORD-LINE-CMP-PRICE        PIC S9(5)V99.
007100        05  ORD-LINE-DISC             PIC S9(5)V99.
007200        05  ORD-LINE-FUL-STATUS       PIC X(12).
007300        05  ORD-VENDOR                PIC X(25).
007400        05  ORD-LOAD-TS               PIC X(6).
007500        05  FILLER                    PIC X(2).
007600*
007700*----------------------------------------------------------------*
007800*    01  STG-ORDER-REC  --  STAGING ORDER RECORD, 1 PER ORDER ID
007900*----------------------------------------------------------------*
008000    01  STG-ORDER-REC.
008100        05  STG-ORD-ID                PIC 9(12).
008200        05  STG-ORD-NUMBER            PIC X(10).
008300        05  STG-ORD-EMAIL             PIC X(40).
008400        05  STG-ORD-FIN-STATUS        PIC X(10).
008500        05  STG-ORD-FUL-STATUS        PIC X(12).
008600        05  STG-ORD-SUBTOTAL          PIC S9(7)V99.
008700        05  STG-ORD-SHIPPING          PIC S9(7)V99.
008800        05  STG-ORD-TAXES             PIC S9(7)V99.
008900        05  STG-ORD-TOTAL             PIC S9(7)V99.
009000        05  STG-ORD-DISC-AMT          PIC S9(7)V99.
009100        05  STG-ORD-REFUND-AMT        PIC S9(7)V99.
009200        05  STG-ORD-SHIP-METHOD       PIC X(25).
009300        05  STG-ORD-RISK              PIC X(8).
009400        05  STG-ORD-SOURCE            PIC X(10).
009500        05  STG-ORD-CREATED-AT        PIC X(19).
009600        05  FILLER                    PIC X(65).
009700*
009800*----------------------------------------------------------------*
009900*    01  STG-LINE-REC  --  STAGING ORDER-LINE, 1 PER LINE ITEM
010000*----------------------------------------------------------------*
010100    01  STG-LINE-REC.
010200        05  STG-LIN-ORD-ID            PIC 9(12).
010300        05  STG-LIN-LINE-NO           PIC 9(4).
010400        05  STG-LIN-NAME              PIC X(40).
010500        05  STG-LIN-SKU               PIC X(15).
010600        05  STG-LIN-QTY               PIC 9(4).
010700        05  STG-LIN-PRICE             PIC S9(5)V99.
010800        05  STG-LIN-DISC              PIC S9(5)V99.
010900        05  STG-LIN-FUL-STATUS        PIC X(12).
011000        05  FILLER                    PIC X(25).

