000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AKHFCC0.
000300 AUTHOR.        T L MARSH.
000400 INSTALLATION.  AKHDAR PERFUMES -- DATA SERVICES.
000500 DATE-WRITTEN.  MAY 1994.
000600 DATE-COMPILED.
000700 SECURITY.      AKHDAR PERFUMES INTERNAL USE ONLY.
000800*----------------------------------------------------------------*
000900*                                                                *
001000*               @BANNER_START@                                  *
001100*      AKHFCC0 -- FACT-COGS-ESTIMATE RECIPE EXPLOSION (R15-R17)  *
001200*                                                                *
001300*      CALLED SUBPROGRAM, THIRD LEG OF THE AKHFCT0/AKHFCL0/      *
001400*      AKHFCC0/AKHFCM0 CHAIN.  CALLED ONCE PER LINE FROM
001500*      AKHFCL0.  LOADS THE STAGED "FINAL" RECIPE ROWS AND THE    *
001600*      STAGED MATERIAL-COST TABLE ONCE, FIRST CALL.  EXPLODES    *
001700*      THE RECIPE FOR THE LINE'S RECIPE-ID/BATCH-SIZE, JOINS     *
001800*      EACH INGREDIENT TO ITS MATERIAL COST, WRITES ONE
001900*      FACT-COGS-REC PER INGREDIENT, AND ROLLS THE PER-BOTTLE
002000*      COGS UP TO AKHFCM0 FOR THE MARGIN MATH (R16-R19).
002100*               @BANNER_END@                                     *
002200*                                                                *
002300*----------------------------------------------------------------*
002400*
002500*    AMENDMENT HISTORY
002600*
002700*      DATE       INIT  TICKET    DESCRIPTION
002800*      --------   ----  --------  --------------------------------
002900*      1994-06-02 TLM   BI-0212   ORIGINAL PROGRAM.
003000*      1999-01-08 RMH   Y2K-0031  NO DATE ARITHMETIC IN THIS
003100*                                 PROGRAM -- REVIEWED, NOT AT RISK
003200*      2004-07-14 KPD   BI-0377   RECIPE TABLE LOAD NOW FILTERS ON
003300*                                 RCP-VARIANT = 'FINAL' AT LOAD
003400*                                 TIME, NOT ON EVERY SCAN.
003500*      2004-09-27 KPD   BI-0393   HAS-MISSING-COST NOW ALSO SET
003600*                                 WHEN A RECIPE-ID HAS NO ROWS AT
003700*                                 ALL, PER THE REVISED R17 WORDING
003710*      2005-11-09 KPD   BI-0431   FACT-COGS-REC NOW COMES IN VIA
003720*                                 COPY AKHCOGS INSTEAD OF BEING
003730*                                 HAND-TYPED HERE.  DROPPED NINE
003740*                                 SCRATCH SWITCHES/COUNTERS WITH
003750*                                 NO SUBORDINATE FIELDS TO 77-LVL.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT STG-RECIPE-FILE   ASSIGN TO AKHSRCP
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS IS WS-STGRCP-STATUS.
005000     SELECT STG-MATCOST-FILE  ASSIGN TO AKHSMAT
005100         ACCESS IS SEQUENTIAL
005200         FILE STATUS IS WS-STGMAT-STATUS.
005300     SELECT FACT-COGS-FILE    ASSIGN TO AKHFCOG
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS IS WS-FCOG-STATUS.
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  STG-RECIPE-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORDING MODE IS F.
006300 01  STG-RCP-REC.
006400     05  STG-RCP-ID                PIC X(10).
006500     05  STG-RCP-VARIANT           PIC X(10).
006600     05  STG-RCP-BATCH-ML          PIC 9(4).
006700     05  STG-RCP-INGREDIENT        PIC X(30).
006800     05  STG-RCP-AMOUNT-ML         PIC S9(4)V9(4)  COMP-3.
006900     05  STG-RCP-MATERIAL-ID       PIC X(10).
007000     05  FILLER                    PIC X(10).
007100*
007200 FD  STG-MATCOST-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500 01  STG-MAT-REC.
007600     05  STG-MAT-ID                PIC X(10).
007700     05  STG-MAT-NAME              PIC X(30).
007800     05  STG-MAT-INGREDIENT        PIC X(30).
007900     05  STG-MAT-CATEGORY          PIC X(20).
008000     05  STG-MAT-UNIT              PIC X(10).
008100     05  STG-MAT-COST-PER-UNIT     PIC S9(5)V9(4)  COMP-3.
008200     05  STG-MAT-COST-PER-ML       PIC S9(5)V9(4)  COMP-3.
008300     05  STG-MAT-HAS-COST-SW       PIC X(1).
008400         88  STG-MAT-COST-KNOWN    VALUE 'Y'.
008500     05  STG-MAT-SUPPLIER          PIC X(25).
008600     05  FILLER                    PIC X(9).
008700*
008800 FD  FACT-COGS-FILE
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009050*    2005-11-09 KPD BI-0431 -- NOW COPIED FROM AKHCOGS RATHER
009060*    THAN HAND-CODED, SO THIS LAYOUT CANNOT DRIFT FROM AKHFCM0'S.
009100     COPY AKHCOGS.
010300*
010400 WORKING-STORAGE SECTION.
010500*
010600 01  WS-FILE-STATUSES.
010700     05  WS-STGRCP-STATUS           PIC X(2)  VALUE SPACES.
010800     05  WS-STGMAT-STATUS           PIC X(2)  VALUE SPACES.
010900     05  WS-FCOG-STATUS             PIC X(2)  VALUE SPACES.
010950     05  FILLER                     PIC X(2)  VALUE SPACES.
011000 01  WS-STATUS-LINE REDEFINES WS-FILE-STATUSES
011100                                   PIC X(8).
011200*
011300 01  WS-CALL-COUNT                  PIC 9(7)  VALUE 0.
011400 01  WS-CALL-COUNT-EDITED REDEFINES WS-CALL-COUNT
011500                                   PIC ZZZZZZ9.
011600*
011700*    RECIPE TABLE -- ONLY THE 'FINAL' VARIANT ROWS, LOADED ONCE.
011800*    SCANNED LINEARLY FOR ALL ROWS MATCHING A GIVEN RECIPE-ID AND
011900*    BATCH SIZE (R15'S "EXPLODE THE RECIPE").
012000*
012100 01  WS-RCP-TABLE-AREA.
012200     05  WS-RCP-COUNT               PIC 9(4)  COMP  VALUE 0.
012300     05  WS-RCP-ENTRY OCCURS 2000 TIMES
012400                       INDEXED BY RCP-IDX.
012500         10  WSR-RCP-ID             PIC X(10).
012600         10  WSR-BATCH-ML           PIC 9(4).
012700         10  WSR-INGREDIENT         PIC X(30).
012800         10  WSR-AMOUNT-ML          PIC S9(4)V9(4) COMP-3.
012900         10  WSR-MATERIAL-ID        PIC X(10).
012950         10  FILLER                 PIC X(1).
013000*
013100*    MATERIAL-COST TABLE -- LOADED ONCE, SCANNED BY MATERIAL ID.
013200*
013300 01  WS-MAT-TABLE-AREA.
013400     05  WS-MAT-COUNT               PIC 9(4)  COMP  VALUE 0.
013500     05  WS-MAT-ENTRY OCCURS 500 TIMES
013600                       INDEXED BY MAT-IDX.
013700         10  WSM-MAT-ID             PIC X(10).
013800         10  WSM-COST-PER-UNIT      PIC S9(5)V9(4) COMP-3.
013900         10  WSM-COST-PER-ML        PIC S9(5)V9(4) COMP-3.
014000         10  WSM-HAS-COST-SW        PIC X(1).
014100             88  WSM-COST-KNOWN     VALUE 'Y'.
014150         10  FILLER                 PIC X(1).
014200*
014300*    2005-11-09 KPD BI-0431 -- MOVED THESE STANDALONE SCRATCH
014320*    SWITCHES AND COUNTERS DOWN TO 77-LEVEL, THE WAY THE IMS
014340*    PHONEBOOK PROGRAM DOES IT -- THEY CARRY NO SUBORDINATE
014360*    FIELDS OF THEIR OWN, SO THEY NEVER NEEDED THE 01.
014400 77  WS-MAT-FOUND-SW                PIC X(1)  VALUE 'N'.
014420     88  WS-MAT-WAS-FOUND           VALUE 'Y'.
014500 77  WS-SAVE-MAT-IDX                PIC 9(4)  COMP  VALUE 0.
014600*
014700 77  WS-CNT-FACT-COGS               PIC 9(7)  COMP  VALUE 0.
014800 77  WS-CNT-NO-RECIPE               PIC 9(7)  COMP  VALUE 0.
014900*
015000*    USED TO TRIM TRAILING SPACES OFF A RECIPE-ID BEFORE IT GOES
015100*    OUT IN THE NO-RECIPE DIAGNOSTIC DISPLAY LINE.
015200*
015300 01  WS-NORCP-ID-WORK                PIC X(10) VALUE SPACES.
015400 01  WS-NORCP-ID-CHARS REDEFINES WS-NORCP-ID-WORK.
015500     05  NRC-CHAR OCCURS 10 TIMES    PIC X(1).
015600 77  WS-NORCP-LEN                    PIC 9(2)  COMP VALUE 0.
015700*
015800*    PER-LINE ROLL-UP WORK FIELDS.
015900*
016000 77  WS-RUN-TOTAL-COGS              PIC S9(5)V9(4) COMP-3 VALUE 0.
016100 77  WS-LINE-COST-WORK              PIC S9(5)V9(4) COMP-3 VALUE 0.
016200 77  WS-HAD-INGREDIENT-SW           PIC X(1)  VALUE 'N'.
016300     88  WS-HAD-AN-INGREDIENT       VALUE 'Y'.
016400 77  WS-HAD-MISSING-SW              PIC X(1)  VALUE 'N'.
016500     88  WS-HAD-A-MISSING-COST      VALUE 'Y'.
016600*
016700     COPY AKHFPARM.
016800*
016900 LINKAGE SECTION.
017000 01  LK-FCC-PARM-REC.
017100     05  LK-FCC-FUNCTION            PIC X(1).
017200     05  LK-FCC-ORDER-ID            PIC 9(12).
017300     05  LK-FCC-LINE-NO             PIC 9(4)        COMP.
017400     05  LK-FCC-INTERNAL-SKU        PIC X(15).
017500     05  LK-FCC-RECIPE-ID           PIC X(10).
017600     05  LK-FCC-SIZE-ML             PIC 9(4)        COMP.
017700     05  LK-FCC-NET-REV             PIC S9(7)V99    COMP-3.
017800     05  LK-FCC-QTY                 PIC 9(4)        COMP.
017900     05  LK-FCC-OUT-EST-COGS        PIC S9(5)V9(4)  COMP-3.
018000     05  LK-FCC-OUT-MISSING-SW      PIC X(1).
018100     05  LK-FCC-OUT-MARGIN          PIC S9(7)V9(4)  COMP-3.
018200     05  LK-FCC-OUT-MARGIN-PCT      PIC S9(3)V99    COMP-3.
018250     05  FILLER                     PIC X(1).
018300*----------------------------------------------------------------*
018400 PROCEDURE DIVISION USING LK-FCC-PARM-REC.
018500*----------------------------------------------------------------*
018600*
018700 000-MAIN-LOGIC.
018800     ADD 1 TO WS-CALL-COUNT.
018900     IF WS-CALL-COUNT = 1
019000         PERFORM 800-FIRST-CALL-SETUP.
019100     IF LK-FCC-FUNCTION = 'C'
019200         PERFORM 900-CLOSE-DOWN
019300     ELSE
019400         PERFORM 100-EXPLODE-ONE-LINE
019500     END-IF.
019600     GOBACK.
019700*
019800 800-FIRST-CALL-SETUP.
019900     DISPLAY 'AKHFCC0 -- FIRST CALL, LOADING RECIPE/MATERIAL'.
020000     OPEN INPUT STG-RECIPE-FILE.
020100     OPEN INPUT STG-MATCOST-FILE.
020200     OPEN OUTPUT FACT-COGS-FILE.
020300     PERFORM 810-LOAD-RCP-LOOP THRU 810-EXIT
020400         UNTIL WS-STGRCP-STATUS = '10'.
020500     CLOSE STG-RECIPE-FILE.
020600     PERFORM 820-LOAD-MAT-LOOP THRU 820-EXIT
020700         UNTIL WS-STGMAT-STATUS = '10'.
020800     CLOSE STG-MATCOST-FILE.
020900*
021000 810-LOAD-RCP-LOOP.
021100     READ STG-RECIPE-FILE
021200         AT END
021300             MOVE '10' TO WS-STGRCP-STATUS
021400             GO TO 810-EXIT.
021500     IF STG-RCP-VARIANT = 'final' AND WS-RCP-COUNT < 2000
021600         ADD 1 TO WS-RCP-COUNT
021700         SET RCP-IDX TO WS-RCP-COUNT
021800         MOVE STG-RCP-ID TO WSR-RCP-ID(RCP-IDX)
021900         MOVE STG-RCP-BATCH-ML TO WSR-BATCH-ML(RCP-IDX)
022000         MOVE STG-RCP-INGREDIENT TO WSR-INGREDIENT(RCP-IDX)
022100         MOVE STG-RCP-AMOUNT-ML TO WSR-AMOUNT-ML(RCP-IDX)
022200         MOVE STG-RCP-MATERIAL-ID TO WSR-MATERIAL-ID(RCP-IDX)
022300     END-IF.
022400 810-EXIT.
022500     EXIT.
022600*
022700 820-LOAD-MAT-LOOP.
022800     READ STG-MATCOST-FILE
022900         AT END
023000             MOVE '10' TO WS-STGMAT-STATUS
023100             GO TO 820-EXIT.
023200     IF WS-MAT-COUNT < 500
023300         ADD 1 TO WS-MAT-COUNT
023400         SET MAT-IDX TO WS-MAT-COUNT
023500         MOVE STG-MAT-ID TO WSM-MAT-ID(MAT-IDX)
023600         MOVE STG-MAT-COST-PER-UNIT TO WSM-COST-PER-UNIT(MAT-IDX)
023700         MOVE STG-MAT-COST-PER-ML TO WSM-COST-PER-ML(MAT-IDX)
023800         MOVE STG-MAT-HAS-COST-SW TO WSM-HAS-COST-SW(MAT-IDX)
023900     END-IF.
024000 820-EXIT.
024100     EXIT.
024200*
024300*    EXPLODE THE RECIPE FOR THIS LINE'S RECIPE-ID/BATCH SIZE,
024400*    WRITE ONE FACT-COGS-REC PER INGREDIENT, ROLL UP THE TOTAL,
024500*    THEN CALL AKHFCM0 FOR THE MARGIN MATH.
024600*
024700 100-EXPLODE-ONE-LINE.
024800     MOVE 0 TO WS-RUN-TOTAL-COGS.
024900     MOVE 'N' TO WS-HAD-INGREDIENT-SW.
025000     MOVE 'N' TO WS-HAD-MISSING-SW.
025100     PERFORM 110-SCAN-RECIPE-TABLE THRU 110-EXIT
025200         VARYING RCP-IDX FROM 1 BY 1
025300         UNTIL RCP-IDX > WS-RCP-COUNT.
025400     IF NOT WS-HAD-AN-INGREDIENT
025500         MOVE 'Y' TO WS-HAD-MISSING-SW
025600         ADD 1 TO WS-CNT-NO-RECIPE
025650         PERFORM 114-DISPLAY-NO-RECIPE THRU 114-EXIT
025800     END-IF.
025850*
025870*    R16 -- THE RUN TOTAL AND MISSING-COST SWITCH GO DOWN THE
025880*    CHAIN TO AKHFCM0 REGARDLESS OF WHETHER A RECIPE WAS FOUND,
025890*    SO A COSTED LINE NEVER FALLS THROUGH WITH STALE MARGIN
025895*    FIGURES LEFT OVER FROM THE PRIOR LINE'S CALL.
025897*
025900     MOVE WS-RUN-TOTAL-COGS TO LK-FCC-OUT-EST-COGS.
025920     MOVE WS-HAD-MISSING-SW TO LK-FCC-OUT-MISSING-SW.
025940     PERFORM 200-CALL-MARGIN-CHAIN.
025960*
025980 100-EXIT.
025990     EXIT.
026000*
026100*    BACKWARD BLANK-SCAN, SAME IDIOM AS AKHFCL0'S UNMAPPED-NAME
026200*    DIAGNOSTIC -- TRIMS THE RECIPE-ID BEFORE IT GOES OUT.
026300*
026400 114-DISPLAY-NO-RECIPE.
026500     MOVE LK-FCC-RECIPE-ID TO WS-NORCP-ID-WORK.
026600     MOVE 10 TO WS-NORCP-LEN.
026650 114-BACK-LOOP.
026700     IF WS-NORCP-LEN > 0
026800         IF NRC-CHAR(WS-NORCP-LEN) = SPACE
026900             SUBTRACT 1 FROM WS-NORCP-LEN
027000             GO TO 114-BACK-LOOP.
027100     IF WS-NORCP-LEN > 0
027200         DISPLAY 'AKHFCC0 -- NO RECIPE ROWS FOR: '
027300             WS-NORCP-ID-WORK(1:WS-NORCP-LEN)
027400     ELSE
027500         DISPLAY 'AKHFCC0 -- NO RECIPE ROWS FOR: (BLANK)'
027600     END-IF.
027650 114-EXIT.
027680     EXIT.
028000*
028100 110-SCAN-RECIPE-TABLE.
028200     IF WSR-RCP-ID(RCP-IDX) = LK-FCC-RECIPE-ID
028300             AND WSR-BATCH-ML(RCP-IDX) = LK-FCC-SIZE-ML
028400         SET WS-HAD-AN-INGREDIENT TO TRUE
028500         PERFORM 120-COST-ONE-INGREDIENT.
028600 110-EXIT.
028700     EXIT.
028800*
028900*    R15 -- AMOUNT-ML TIMES COST-PER-ML WHEN KNOWN, ELSE THE FLAT
029000*    COST-PER-UNIT, ELSE ZERO (AND THE MISSING-COST SWITCH SET).
029100*
029200 120-COST-ONE-INGREDIENT.
029300     PERFORM 130-FIND-MATERIAL.
029400     MOVE 0 TO WS-LINE-COST-WORK.
029500     MOVE 'N' TO FC-HAS-COST.
029600     IF WS-MAT-WAS-FOUND
029700         SET MAT-IDX TO WS-SAVE-MAT-IDX
029800         IF WSM-COST-KNOWN(MAT-IDX)
029900             IF WSM-COST-PER-ML(MAT-IDX) NOT = 0
030000                 COMPUTE WS-LINE-COST-WORK ROUNDED =
030100                     WSR-AMOUNT-ML(RCP-IDX) *
030200                         WSM-COST-PER-ML(MAT-IDX)
030300                 MOVE 'Y' TO FC-HAS-COST
030400             ELSE
030500                 IF WSM-COST-PER-UNIT(MAT-IDX) NOT = 0
030600                     MOVE WSM-COST-PER-UNIT(MAT-IDX)
030700                         TO WS-LINE-COST-WORK
030800                     MOVE 'Y' TO FC-HAS-COST
030900                 END-IF
031000             END-IF
031100         END-IF
031200     END-IF.
031300     IF NOT FC-COST-IS-KNOWN
031400         MOVE 'Y' TO WS-HAD-MISSING-SW
031500     END-IF.
031600     ADD WS-LINE-COST-WORK TO WS-RUN-TOTAL-COGS.
031700     PERFORM 140-WRITE-COGS-REC.
031800*
031900 130-FIND-MATERIAL.
032000     MOVE 'N' TO WS-MAT-FOUND-SW.
032100     MOVE 0 TO WS-SAVE-MAT-IDX.
032200     PERFORM 132-SCAN-MAT-TABLE THRU 132-EXIT
032300         VARYING MAT-IDX FROM 1 BY 1
032400         UNTIL MAT-IDX > WS-MAT-COUNT OR WS-MAT-WAS-FOUND.
032500*
032600 132-SCAN-MAT-TABLE.
032700     IF WSM-MAT-ID(MAT-IDX) = WSR-MATERIAL-ID(RCP-IDX)
032800         SET WS-MAT-WAS-FOUND TO TRUE
032900         SET WS-SAVE-MAT-IDX TO MAT-IDX.
033000 132-EXIT.
033100     EXIT.
033200*
033300 140-WRITE-COGS-REC.
033400     MOVE LK-FCC-ORDER-ID TO FC-ORDER-ID.
033500     MOVE LK-FCC-LINE-NO TO FC-LINE-NO.
033600     MOVE LK-FCC-INTERNAL-SKU TO FC-INTERNAL-SKU.
033700     MOVE WSR-MATERIAL-ID(RCP-IDX) TO FC-MATERIAL-ID.
033800     MOVE WSR-INGREDIENT(RCP-IDX) TO FC-INGREDIENT.
033900     MOVE WSR-AMOUNT-ML(RCP-IDX) TO FC-AMOUNT-ML.
034000     IF WS-MAT-WAS-FOUND
034100         SET MAT-IDX TO WS-SAVE-MAT-IDX
034200         MOVE WSM-COST-PER-ML(MAT-IDX) TO FC-COST-PER-ML
034300     ELSE
034400         MOVE 0 TO FC-COST-PER-ML
034500     END-IF.
034600     MOVE WS-LINE-COST-WORK TO FC-LINE-COST.
034700     MOVE SPACES TO FILLER IN FACT-COGS-REC.
034800     WRITE FACT-COGS-REC.
034900     ADD 1 TO WS-CNT-FACT-COGS.
035000*
035100*    R16-R19 MARGIN MATH IS A SEPARATE, NO-FILE SUBPROGRAM --
035200*    AKHFCM0 -- SO THE DIVIDE-BY-ZERO GUARDS LIVE IN ONE PLACE
035300*    FOR BOTH THIS CHAIN AND ANY FUTURE CALLER.
035400*
035500 200-CALL-MARGIN-CHAIN.
035600     MOVE WS-RUN-TOTAL-COGS TO FCM-TOTAL-COGS.
035700     MOVE WS-HAD-INGREDIENT-SW TO FCM-HAS-INGR-SW.
035800     MOVE WS-HAD-MISSING-SW TO FCM-HAS-MISSING-SW.
035900     MOVE LK-FCC-NET-REV TO FCM-NET-REV.
036000     MOVE LK-FCC-QTY TO FCM-QTY.
036100     CALL 'AKHFCM0' USING FCM-PARM-REC.
036200     MOVE FCM-OUT-MARGIN TO LK-FCC-OUT-MARGIN.
036300     MOVE FCM-OUT-MARGIN-PCT TO LK-FCC-OUT-MARGIN-PCT.
036400*
036500*    END-OF-RUN CLOSE, CASCADED FROM AKHFCL0 -- AKHFCM0 OWNS NO
036600*    FILE OF ITS OWN, SO THE CASCADE STOPS HERE.
036700*
036800 900-CLOSE-DOWN.
036900     CLOSE FACT-COGS-FILE.
037000     DISPLAY 'AKHFCC0 -- FACT COGS    ' WS-CNT-FACT-COGS.
037100     DISPLAY 'AKHFCC0 -- NO RECIPE    ' WS-CNT-NO-RECIPE.
037200     DISPLAY 'AKHFCC0 -- FINAL STATUS ' WS-STATUS-LINE.
037300*
037400* END OF PROGRAM AKHFCC0.

